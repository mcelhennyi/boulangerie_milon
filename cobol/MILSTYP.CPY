000100******************************************************************
000200*    MILSTYP  --  VALID PRODUCTION STAGE TYPE CODE TABLE         *
000300*    SIX CODES ONLY -- ANYTHING ELSE IN A STAGE RECORD IS A      *
000400*    FATAL LOAD ERROR (SEE MILCOST 220-LOAD-RCP-STAGES).         *
000500*                                                                *
000600*    02/11/13  RJD  ORIGINAL LAYOUT FOR THE COSTING REWRITE      *
000700******************************************************************
000800 01  WS-VALID-STAGE-TYPE-TABLE.
000900     05  FILLER                 PIC X(4) VALUE 'PREP'.
001000     05  FILLER                 PIC X(4) VALUE 'COOK'.
001100     05  FILLER                 PIC X(4) VALUE 'BAKE'.
001200     05  FILLER                 PIC X(4) VALUE 'CHIL'.
001300     05  FILLER                 PIC X(4) VALUE 'REST'.
001400     05  FILLER                 PIC X(4) VALUE 'MIX '.
001500 01  WS-VALID-STAGE-TYPE-RDF REDEFINES WS-VALID-STAGE-TYPE-TABLE.
001600     05  VST-ENTRY               OCCURS 6 TIMES
001700                                 INDEXED BY VST-IDX.
001800         10  VST-STAGE-TYPE      PIC X(4).
