000100******************************************************************
000200*    MILRECW  --  CURRENT-RECIPE WORKING STORAGE                 *
000300*    HOLDS ONE ASSEMBLED RECIPE (HEADER, INGREDIENT USES, AND    *
000400*    TIMED STAGES WITH THEIR RESOURCE USES) WHILE MILCOST LOADS  *
000500*    ITS DETAIL RECORDS AND COSTS IT.  RELOADED FOR EACH RECIPE  *
000600*    HEADER READ FROM RECIPE-FILE.                               *
000700*                                                                *
000800*    02/11/13  RJD  ORIGINAL LAYOUT FOR THE COSTING REWRITE      *
000900*    04/30/15  RJD  RAISED MAX-RI-USES 30 TO 50, TRIPLE-LAYER    *
001000*                   TORTE BLEW THE OLD TABLE                     *
001100*    09/19/98  SLK  Y2K SWEEP -- NO DATE FIELDS IN THIS COPYBOOK *
001200*    06/14/16  RJD  ADDED TRAILING FILLER PAD -- BRINGS THIS     *
001300*                   RECORD IN LINE WITH THE OTHER WORKING        *
001400*                   RECORDS, ROOM FOR A FUTURE FIELD W/O A       *
001500*                   RELAYOUT                                     *
001600******************************************************************
001700 01  WS-CURRENT-RECIPE.
001800     05  CR-NAME                 PIC X(30).
001900     05  CR-DESC                 PIC X(50).
002000     05  CR-SERVINGS             PIC 9(4).
002100     05  CR-SELL-PRICE           PIC S9(4)V99.
002200     05  CR-OVERHEAD             PIC S9(6)V99.
002300     05  CR-RI-COUNT             PIC S9(4) COMP SYNC VALUE ZERO.
002400     05  CR-RI-USE OCCURS 50 TIMES
002500                   INDEXED BY CR-RI-IDX.
002600         10  CR-RI-ING-NAME      PIC X(20).
002700         10  CR-RI-QUANTITY      PIC S9(6)V999.
002800         10  CR-RI-UNIT-COST     PIC S9(5)V9999.
002900         10  CR-RI-EXT-COST      PIC S9(8)V9999.
003000     05  CR-STG-COUNT            PIC S9(4) COMP SYNC VALUE ZERO.
003100     05  CR-STAGE OCCURS 20 TIMES
003200                  INDEXED BY CR-STG-IDX.
003300         10  CR-STG-SEQ          PIC 9(3).
003400         10  CR-STG-TYPE         PIC X(4).
003500         10  CR-STG-DURATION-MIN PIC 9(5).
003600         10  CR-STG-LABOR-RATE   PIC S9(4)V99.
003700         10  CR-STG-LABOR-COST   PIC S9(8)V9999.
003800         10  CR-STG-RES-COST     PIC S9(8)V9999.
003900         10  CR-STG-TOTAL-COST   PIC S9(8)V9999.
004000         10  CR-STG-SR-COUNT     PIC S9(4) COMP SYNC VALUE ZERO.
004100         10  CR-STG-SR OCCURS 10 TIMES
004200                      INDEXED BY CR-SR-IDX.
004300             15  CR-SR-RES-TYPE      PIC X(16).
004400             15  CR-SR-COST-PER-HR   PIC S9(4)V99.
004500     05  FILLER                  PIC X(2).
