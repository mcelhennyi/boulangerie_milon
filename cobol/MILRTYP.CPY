000100******************************************************************
000200*    MILRTYP  --  RESOURCE NAME / RESOURCE TYPE CODE TABLES      *
000300*    USED BY MILCOST TO MAP A CATALOG RESOURCE NAME TO ITS       *
000400*    FIXED TYPE CODE, AND TO VALIDATE A STAGE'S RESOURCE-USAGE   *
000500*    TYPE CODE AGAINST THE SHOP'S FOURTEEN-ENTRY CODE TABLE.     *
000600*                                                                *
000700*    02/11/13  RJD  ORIGINAL LAYOUT FOR THE COSTING REWRITE      *
000800*    06/02/14  RJD  ADDED FOOD-PROC AFTER THE ROBOT COUPE BUY    *
000900*    09/19/98  SLK  Y2K SWEEP -- NO DATE FIELDS IN THIS COPYBOOK *
001000******************************************************************
001100 01  WS-RES-NAME-TO-TYPE-TABLE.
001200     05  FILLER                 PIC X(36) VALUE
001300            'STAND MIXER      STAND-MIXER        '.
001400     05  FILLER                 PIC X(36) VALUE
001500            'OVEN             OVEN               '.
001600     05  FILLER                 PIC X(36) VALUE
001700            'COOKIE SHEET     COOKIE-SHEET       '.
001800     05  FILLER                 PIC X(36) VALUE
001900            'MIXING BOWL      MIXING-BOWL        '.
002000     05  FILLER                 PIC X(36) VALUE
002100            'WORKSPACE        WORKSPACE          '.
002200     05  FILLER                 PIC X(36) VALUE
002300            'CHEF             LABOR              '.
002400     05  FILLER                 PIC X(36) VALUE
002500            'PROOFING CABINET PROOFING-CAB       '.
002600 01  WS-RES-NAME-TO-TYPE-RDF REDEFINES WS-RES-NAME-TO-TYPE-TABLE.
002700     05  RNT-ENTRY               OCCURS 7 TIMES
002800                                 INDEXED BY RNT-IDX.
002900         10  RNT-RES-NAME        PIC X(17).
003000         10  RNT-RES-TYPE        PIC X(19).
003100
003200 01  WS-VALID-RES-TYPE-TABLE.
003300     05  FILLER                 PIC X(16) VALUE 'OVEN            '.
003400     05  FILLER                 PIC X(16) VALUE 'OVEN-RACK       '.
003500     05  FILLER                 PIC X(16) VALUE 'COOKIE-SHEET    '.
003600     05  FILLER                 PIC X(16) VALUE 'MIXING-BOWL     '.
003700     05  FILLER                 PIC X(16) VALUE 'ITEM            '.
003800     05  FILLER                 PIC X(16) VALUE 'STAND-MIXER     '.
003900     05  FILLER                 PIC X(16) VALUE 'WORKSPACE       '.
004000     05  FILLER                 PIC X(16) VALUE 'REFRIGERATOR    '.
004100     05  FILLER                 PIC X(16) VALUE 'PROOFING-CAB    '.
004200     05  FILLER                 PIC X(16) VALUE 'COUNTER         '.
004300     05  FILLER                 PIC X(16) VALUE 'FRIDGE          '.
004400     05  FILLER                 PIC X(16) VALUE 'STOVETOP        '.
004500     05  FILLER                 PIC X(16) VALUE 'MIXER           '.
004600     05  FILLER                 PIC X(16) VALUE 'FOOD-PROC       '.
004700 01  WS-VALID-RES-TYPE-RDF REDEFINES WS-VALID-RES-TYPE-TABLE.
004800     05  VRT-ENTRY               OCCURS 14 TIMES
004900                                 INDEXED BY VRT-IDX.
005000         10  VRT-RES-TYPE        PIC X(16).
