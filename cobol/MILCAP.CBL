000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.    MILCAP.
000300  AUTHOR.        T P KOWALSKI.
000400  INSTALLATION.  BOULANGERIE MILON - DATA PROCESSING.
000500  DATE-WRITTEN.  03/14/89.
000600  DATE-COMPILED.
000700  SECURITY.      UNCLASSIFIED.
000800
000900*************************************************************************
001000*    MILCAP -- KITCHEN CAPACITY BATCH                                  *
001100*    BUILDS THE SHOP'S FIXED KITCHEN CONTAINER TREE (A WORKSPACE       *
001200*    HOLDING AN OVEN AND A COUNTER, THE OVEN HOLDING ONE RACK) AND     *
001300*    READS THE ITEM-FILE STREAM, PLACING EACH ITEM ON THE FIRST RACK   *
001400*    OR COUNTER SURFACE THAT WILL TAKE IT.  PRINTS ONE ACCEPT/REJECT   *
001500*    LINE PER ITEM ON THE CAPACITY-REPORT, THEN AN INDENTED CONTENTS   *
001600*    DUMP OF THE CONTAINER TREE SHOWING UTILIZATION.                   *
001700*                                                                        *
001800*    THE OVEN AND COUNTER ARE COUNTED/CAPACITY RESOURCES (QTY CHILDREN *
001900*    VS MAX-ITEMS); THE RACK AND COUNTER TOP ARE SPATIAL RESOURCES     *
002000*    (GRID OF L/P BY W/P CELLS).  THE COUNTER IS BOTH -- IT IS A CHILD *
002100*    OF THE WORKSPACE BY COUNT AND A PLACEMENT SURFACE BY GRID.        *
002200*                                                                        *
002300*    CHANGE LOG                                                        *
002400*    --------------------------------------------------------------    *
002500*    03/14/89  TPK  ORIGINAL CODING                          RQ1200    *
002600*    09/02/90  RJD  ADDED COUNTER AS SECOND PLACEMENT SURFACE RQ1266   *
002700*    02/11/92  SLK  WASTE METRIC NOW TRACKS RUNNING BOUNDING   RQ1349  *
002800*                   BOX INSTEAD OF RESCANNING THE GRID                *
002900*    09/19/98  SLK  Y2K SWEEP -- NO DATE FIELDS PROCESSED BY           *
003000*                   THIS PROGRAM, COMPILE-ONLY REVIEW, NO CODE         *
003100*                   CHANGES REQUIRED                          RQ1700   *
003200*    06/02/14  RJD  RAISED WORKSPACE MAX-ITEMS 3 TO 5          RQ1581  *
003300*    11/14/19  RJD  STARTUP SELF-CHECK NOW COUNTED FOR THE      RQ1804  *
003400*                   RUN DIAGNOSTICS DISPLAY                             *
003500*************************************************************************
003600
003700  ENVIRONMENT DIVISION.
003800
003900  CONFIGURATION SECTION.
004000  SOURCE-COMPUTER.   IBM-390.
004100  OBJECT-COMPUTER.   IBM-390.
004200  SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300
004400  INPUT-OUTPUT SECTION.
004500  FILE-CONTROL.
004600
004700      SELECT ITEM-FILE        ASSIGN TO UT-S-ITEMFIL
004800          ORGANIZATION IS LINE SEQUENTIAL
004900          FILE STATUS  IS WS-ITM-FILE-STATUS.
005000      SELECT CAPACITY-REPORT  ASSIGN TO UT-S-CAPRPT
005100          ORGANIZATION IS LINE SEQUENTIAL
005200          FILE STATUS  IS WS-RPT-FILE-STATUS.
005300
005400  DATA DIVISION.
005500
005600  FILE SECTION.
005700
005800  FD  ITEM-FILE
005900      RECORDING MODE IS F
006000      LABEL RECORDS ARE STANDARD
006100      RECORD CONTAINS 42 CHARACTERS
006200      DATA RECORD IS ITEM-FILE-REC.
006300  01  ITEM-FILE-REC                 PIC X(42).
006400
006500  FD  CAPACITY-REPORT
006600      RECORDING MODE IS F
006700      LABEL RECORDS ARE STANDARD
006800      RECORD CONTAINS 132 CHARACTERS
006900      DATA RECORD IS CR-OUTPUT-LINE.
007000  01  CR-OUTPUT-LINE                PIC X(132).
007100
007200  WORKING-STORAGE SECTION.
007300
007400*    STARTUP SELF-CHECK COUNTER -- SEE 100-BUILD-CONTAINER-TREE.
007500  77  WS-STARTUP-SELFTEST-CTR       PIC S9(1) COMP     VALUE ZERO.
007600
007700  01  PROGRAM-INDICATOR-SWITCHES.
007800      05  WS-EOF-ITEM-SW            PIC X(3)  VALUE 'NO '.
007900          88  EOF-ITEM                         VALUE 'YES'.
008000      05  WS-ITEM-PLACED-SW         PIC X(3)  VALUE 'NO '.
008100          88  ITEM-IS-PLACED                   VALUE 'YES'.
008200      05  WS-CELLS-FREE-SW          PIC X(3)  VALUE 'YES'.
008300          88  CELLS-ARE-FREE                   VALUE 'YES'.
008400      05  WS-BEST-FOUND-SW          PIC X(3)  VALUE 'NO '.
008500          88  BEST-PLACEMENT-FOUND             VALUE 'YES'.
008600      05  WS-ORIENT-ROT-SW          PIC X(3)  VALUE 'NO '.
008700      05  WS-BEST-ROTATED-SW        PIC X(3)  VALUE 'NO '.
008800          88  BEST-IS-ROTATED                   VALUE 'YES'.
008900      05  FILLER                    PIC X(1).
009000
009100  01  WS-FILE-STATUS-CODES.
009200      05  WS-ITM-FILE-STATUS        PIC X(2)  VALUE '00'.
009300      05  WS-RPT-FILE-STATUS        PIC X(2)  VALUE '00'.
009400      05  FILLER                    PIC X(1).
009500
009600  01  WS-REPORT-CONTROLS.
009700      05  WS-PAGE-COUNT             PIC S9(3) COMP    VALUE ZERO.
009800      05  WS-LINES-PER-PAGE         PIC S9(3) COMP    VALUE +55.
009900      05  WS-LINES-USED             PIC S9(3) COMP    VALUE +99.
010000      05  WS-LINE-SPACING           PIC S9(1) COMP    VALUE +1.
010100      05  FILLER                    PIC X(1).
010200
010300*    FIXED KITCHEN CONTAINER TREE -- QUANTITY-CAPACITY RESOURCES.
010400*    ENTRY 1 IS THE WORKSPACE (HOLDS THE OVEN AND THE COUNTER BY
010500*    COUNT).  ENTRY 2 IS THE OVEN (HOLDS THE RACK BY COUNT).  SEE
010600*    100-BUILD-CONTAINER-TREE.
010700  01  WS-QTY-RESOURCE-TABLE.
010800      05  QTY-RES-ENTRY             OCCURS 2 TIMES
010900                                    INDEXED BY QTY-IDX.
011000          10  QTY-RES-NAME          PIC X(16).
011100          10  QTY-RES-MAX           PIC S9(3) COMP.
011200          10  QTY-RES-COUNT         PIC S9(3) COMP VALUE ZERO.
011300      05  FILLER                    PIC X(1).
011400
011500  01  WS-QTY-WORKSPACE-SUB          PIC S9(3) COMP VALUE 1.
011600  01  WS-QTY-OVEN-SUB               PIC S9(3) COMP VALUE 2.
011700
011800*    SPATIAL-CAPACITY PLACEMENT SURFACES -- ENTRY 1 IS THE OVEN
011900*    RACK, ENTRY 2 IS THE COUNTER TOP.  GRID DIMENSIONS ARE TRUNC-
012000*    ATED INCHES-DIVIDED-BY-PRECISION CELLS, MAX 20 BY 20.
012100  01  WS-SPATIAL-SURFACE-TABLE.
012200      05  SUR-ENTRY                 OCCURS 2 TIMES
012300                                    INDEXED BY SUR-IDX.
012400          10  SUR-NAME              PIC X(16).
012500          10  SUR-LENGTH            PIC S9(3)V99.
012600          10  SUR-WIDTH             PIC S9(3)V99.
012700          10  SUR-PRECISION         PIC S9(2)    COMP.
012800          10  SUR-GRID-L            PIC S9(2)    COMP.
012900          10  SUR-GRID-W            PIC S9(2)    COMP.
013000          10  SUR-OCCUPIED-CT       PIC S9(3)    COMP VALUE ZERO.
013100          10  SUR-MIN-ROW           PIC S9(2)    COMP VALUE ZERO.
013200          10  SUR-MAX-ROW           PIC S9(2)    COMP VALUE ZERO.
013300          10  SUR-MIN-COL           PIC S9(2)    COMP VALUE ZERO.
013400          10  SUR-MAX-COL           PIC S9(2)    COMP VALUE ZERO.
013500          10  SUR-CELL              OCCURS 20 TIMES
013600                                    INDEXED BY SUR-ROW-IDX.
013700              15  SUR-COL           OCCURS 20 TIMES
013800                                    INDEXED BY SUR-COL-IDX
013900                                    PIC X(1) VALUE 'N'.
014000      05  FILLER                    PIC X(1).
014100
014200  01  WS-WORK-FIELDS.
014300      05  WS-ORIENT-IDX             PIC S9(1) COMP.
014400      05  WS-ORIENT-LEN             PIC S9(3)V99.
014500      05  WS-ORIENT-WID             PIC S9(3)V99.
014600      05  WS-TRY-ROW                PIC S9(2) COMP.
014700      05  WS-TRY-COL                PIC S9(2) COMP.
014800      05  WS-CHK-ROW                PIC S9(2) COMP.
014900      05  WS-CHK-COL                PIC S9(2) COMP.
015000      05  WS-CAND-GRID-L            PIC S9(2) COMP.
015100      05  WS-CAND-GRID-W            PIC S9(2) COMP.
015200      05  WS-CAND-MIN-ROW           PIC S9(2) COMP.
015300      05  WS-CAND-MAX-ROW           PIC S9(2) COMP.
015400      05  WS-CAND-MIN-COL           PIC S9(2) COMP.
015500      05  WS-CAND-MAX-COL           PIC S9(2) COMP.
015600      05  WS-CAND-ROW-END           PIC S9(2) COMP.
015700      05  WS-CAND-COL-END           PIC S9(2) COMP.
015800      05  WS-CAND-BOX-AREA          PIC S9(5) COMP.
015900      05  WS-CAND-ITEM-CELLS        PIC S9(5) COMP.
016000      05  WS-CAND-WASTE             PIC S9(5) COMP.
016100      05  WS-BEST-ROW               PIC S9(2) COMP.
016200      05  WS-BEST-COL               PIC S9(2) COMP.
016300      05  WS-BEST-GRID-L            PIC S9(2) COMP.
016400      05  WS-BEST-GRID-W            PIC S9(2) COMP.
016500      05  WS-BEST-WASTE             PIC S9(5) COMP.
016600      05  WS-PLACED-SUR-IDX         PIC S9(2) COMP.
016700      05  WS-UTIL-NUMERATOR         PIC S9(5) COMP.
016800      05  WS-UTIL-DENOMINATOR       PIC S9(5) COMP.
016900      05  WS-UTIL-PCT               PIC S9(3)V9.
017000      05  FILLER                    PIC X(1).
017100
017200*    DISPLAY-EDIT FIELDS FOR THE CONTENTS-REPORT STRING STATEMENTS --
017300*    QTY-RES-COUNT/MAX AND SUR-OCCUPIED-CT ARE BINARY (COMP) AND MUST
017400*    BE MOVED TO A ZONED PICTURE BEFORE A STRING WILL SHOW DIGITS
017500*    INSTEAD OF RAW BINARY BYTES.
017600  01  WS-DISPLAY-EDIT-FIELDS.
017700      05  WS-DISP-CT                PIC ZZ9.
017800      05  WS-DISP-MAX               PIC ZZ9.
017900      05  WS-DISP-PCT               PIC ZZ9.9.
018000      05  FILLER                    PIC X(1).
018100
018200  01  WS-ACCUMULATORS.
018300      05  WS-ITEM-READ-CTR          PIC S9(4) COMP     VALUE ZERO.
018400      05  WS-ITEM-ACCEPT-CTR        PIC S9(4) COMP     VALUE ZERO.
018500      05  WS-ITEM-REJECT-CTR        PIC S9(4) COMP     VALUE ZERO.
018600      05  FILLER                    PIC X(1).
018700
018800*    ITEM-FILE TYPED INPUT AREA -- READ ITEM-FILE INTO THIS.
018900*    ITM-LENGTH-IN AND ITM-WIDTH-IN ARE KEPT ALPHANUMERIC SO THE
019000*    NUMERIC REDEFINE CAN BE USED IN GRID ARITHMETIC; ITM-DIMS-RAW
019100*    GIVES 550-DISPLAY-PROG-DIAG A RAW-BYTES VIEW FOR A REJECTED-
019200*    ITEM TRACE WITHOUT RE-EDITING THE TWO FIELDS SEPARATELY.
019300  01  WS-ITEM-IN-REC.
019400      05  ITM-NAME-IN               PIC X(30).
019500      05  ITM-LENGTH-IN             PIC X(5).
019600      05  ITM-LENGTH-IN-N  REDEFINES ITM-LENGTH-IN
019700                                    PIC 9(3)V99.
019800      05  ITM-WIDTH-IN              PIC X(5).
019900      05  ITM-WIDTH-IN-N   REDEFINES ITM-WIDTH-IN
020000                                    PIC 9(3)V99.
020100      05  FILLER                    PIC X(2).
020200  01  WS-ITEM-DIMS-RAW  REDEFINES WS-ITEM-IN-REC.
020300      05  FILLER                    PIC X(30).
020400      05  ITM-DIMS-RAW              PIC X(10).
020500      05  FILLER                    PIC X(2).
020600
020700*    PROGRAM REPORT LINES.
020800
020900  01  RL-BLANK-LINE                 PIC X(132) VALUE SPACES.
021000
021100  01  HL-HEADER-1.
021200      05  FILLER              PIC X(1)   VALUE SPACES.
021300      05  FILLER              PIC X(20)  VALUE 'BOULANGERIE MILON'.
021400      05  FILLER              PIC X(45)  VALUE SPACES.
021500      05  FILLER              PIC X(20)  VALUE 'KITCHEN CAPACITY RPT'.
021600      05  FILLER              PIC X(36)  VALUE SPACES.
021700      05  FILLER              PIC X(5)   VALUE 'PAGE '.
021800      05  RPT-PAGE-NO         PIC ZZZ.
021900      05  FILLER              PIC X(1)   VALUE SPACES.
022000
022100  01  RL-ITEM-LINE.
022200      05  FILLER               PIC X(2)  VALUE SPACES.
022300      05  FILLER               PIC X(6)  VALUE 'ITEM: '.
022400      05  RL-ITEM-NAME-O        PIC X(30).
022500      05  RL-ITEM-STATUS-O       PIC X(8).
022600      05  FILLER               PIC X(6)  VALUE ' POS: ('.
022700      05  RL-ITEM-POSX-O         PIC Z9.
022800      05  FILLER               PIC X(1)  VALUE ','.
022900      05  RL-ITEM-POSY-O         PIC Z9.
023000      05  FILLER               PIC X(1)  VALUE ')'.
023100      05  FILLER               PIC X(10) VALUE ' ROTATED: '.
023200      05  RL-ITEM-ROT-O          PIC X(1).
023300      05  FILLER               PIC X(63) VALUE SPACES.
023400
023500  01  RL-HIER-LINE.
023600      05  FILLER               PIC X(132) VALUE SPACES.
023700
023800  01  ERROR-MESSAGE-EL              PIC X(132).
023900
024000  01  DISPLAY-LINE.
024100      05  DISP-MESSAGE               PIC X(45).
024200      05  DISP-VALUE                 PIC ZZZ9.
024300
024400  PROCEDURE DIVISION.
024500
024600*    PROGRAM FLOW AT A GLANCE, FOR WHOEVER PICKS THIS UP NEXT:
024700*       000  MAIN             -- OPEN, BUILD THE CONTAINER TREE, DRIVE
024800*                                 THE PLACEMENT LOOP, PRINT, CLOSE
024900*       100  BUILD CONTAINER TREE -- HARD-CODED KITCHEN HIERARCHY:
025000*                                 WORKSPACE/OVEN QUANTITY-CAPACITY
025100*                                 RESOURCES, OVEN-RACK/COUNTER SURFACE-
025200*                                 CAPACITY RESOURCES, PLUS A STARTUP
025300*                                 SELF-CHECK OF THE REMOVE PATH
025400*       200/210 ADD-TO / REMOVE-FROM A QUANTITY-CAPACITY RESOURCE
025500*       300  PLACE ITEM        -- TOP OF THE BIN-PACKING SEARCH FOR
025600*                                 ONE ITEM, ACROSS BOTH SURFACES
025700*       310-332 THE SEARCH ITSELF: ORIENTATION, ROW, COLUMN, FREE-
025800*                                 CELL CHECK, WASTE SCORE, CELL MARK
025900*       400  WRITE ITEM LINE   -- ONE DETAIL LINE PER ITEM PROCESSED
026000*       450  WRITE CONTENTS RPT -- THE HIERARCHY/UTILIZATION SUMMARY
026100*       500  CALC UTILIZATION  -- SHARED PERCENT-FULL ARITHMETIC
026200*       550  DIAGNOSTICS; 700 ERROR DISPLAY; 800 READ-ITEM-FILE;
026300*       955  PAGE HEADINGS FOR CAPACITY-REPORT.
026400*
026500*    THIS PROGRAM DOES NOT READ A CONTAINER MASTER FILE -- THE
026600*    KITCHEN'S STORAGE HIERARCHY (ONE WORKSPACE QUANTITY-RESOURCE
026700*    HOLDING FIVE STATIONS, ONE OVEN QUANTITY-RESOURCE HOLDING TWO
026800*    OVENS, AND TWO SURFACE-CAPACITY RESOURCES -- AN OVEN RACK AND A
026900*    COUNTER, EACH A 2-D GRID) IS THIS SHOP'S FIXED KITCHEN LAYOUT
027000*    AND IS BUILT DIRECTLY IN WORKING-STORAGE BY 100-BUILD-CONTAINER-
027100*    TREE RATHER THAN READ FROM A FILE.  ONLY ITEM-FILE ITSELF IS
027200*    READ FROM DISK.  IF THE KITCHEN IS EVER REMODELED (A THIRD
027300*    SURFACE ADDED, OR THE OVEN COUNT CHANGED), 100 IS WHERE THAT
027400*    CHANGE GOES -- SEE THE BANNER OVER IT.
027500  000-MAIN SECTION.
027600
027700*    WARNING VS FATAL: EVERY CONDITION THIS PROGRAM DETECTS (A
027800*    FULL OR EMPTY CONTAINER, AN ITEM THAT WILL NOT FIT ANYWHERE)
027900*    IS A WARNING THE RUN CONTINUES PAST -- THERE IS NO FATAL-ERROR
028000*    SWITCH OR SOFT-ABEND PARAGRAPH IN THIS PROGRAM AT ALL, UNLIKE
028100*    MILCOST'S FATAL-ERROR-FOUND 88-LEVEL.  A KITCHEN CAPACITY RUN
028200*    THAT CANNOT PLACE ONE ITEM STILL HAS VALUE IN REPORTING ON
028300*    EVERY OTHER ITEM.
028400*    ONE INPUT FILE, ONE OUTPUT REPORT -- OPENED TOGETHER AT THE TOP,
028500*    CLOSED TOGETHER AT THE BOTTOM, THE SAME HOUSE STYLE MILCOST USES.
028600      OPEN INPUT  ITEM-FILE
028700           OUTPUT CAPACITY-REPORT.
028800*    THE CONTAINER TREE MUST EXIST BEFORE A SINGLE ITEM CAN BE
028900*    CONSIDERED FOR PLACEMENT -- 300-PLACE-ITEM SEARCHES THE SURFACE
029000*    GRIDS AND QUANTITY-RESOURCE COUNTERS THIS PARAGRAPH BUILDS.
029100      PERFORM 100-BUILD-CONTAINER-TREE THRU
029200                                       100-BUILD-CONTAINER-TREE-EXIT.
029300*    PRIME THE READ LOOP WITH THE FIRST ITEM RECORD, THE SAME PRIMED-
029400*    READ IDIOM MILCOST USES FOR ITS OWN DETAIL FILES.
029500      PERFORM 800-READ-ITEM-FILE THRU 800-READ-ITEM-FILE-EXIT.
029600*    ONE PASS OF 300-PLACE-ITEM TRIES TO FIT ONE ITEM SOMEWHERE ON
029700*    THE KITCHEN FLOOR AND PRINTS ITS ACCEPT/REJECT LINE.  LOOP UNTIL
029800*    ITEM-FILE IS EXHAUSTED.
029900      PERFORM 300-PLACE-ITEM THRU 300-PLACE-ITEM-EXIT
030000          UNTIL EOF-ITEM.
030100*    ONE HIERARCHY/UTILIZATION SUMMARY AFTER ALL ITEMS ARE DONE --
030200*    NOT ONE PER ITEM, UNLIKE 400-WRITE-ITEM-LINE ABOVE.
030300      PERFORM 450-WRITE-CONTENTS-RPT THRU 450-WRITE-CONTENTS-RPT-EXIT.
030400      PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
030500      CLOSE ITEM-FILE
030600            CAPACITY-REPORT.
030700      MOVE ZERO TO RETURN-CODE.
030800      GOBACK.
030900
031000
031100*    100-BUILD-CONTAINER-TREE LAYS OUT THE SHOP'S FIXED KITCHEN
031200*    STORAGE HIERARCHY IN WORKING-STORAGE: TWO QUANTITY-CAPACITY
031300*    RESOURCES (WORKSPACE HOLDS 5, OVEN HOLDS 2) AND TWO SURFACE-
031400*    CAPACITY RESOURCES (OVEN-RACK AND COUNTER, EACH A 2-D GRID SIZED
031500*    FROM ITS LENGTH/WIDTH/PRECISION).  THE OVEN QUANTITY-RESOURCE IS
031600*    TREATED AS A CHILD OF WORKSPACE FOR THIS RUN'S PURPOSES -- SEE
031700*    THE THREE ADD/REMOVE CALLS BELOW.
031800*
031900*    ALSO RUNS THE STARTUP SELF-CHECK OF 210-REMOVE-FROM-QUANTITY-RES
032000*    (CHANGE LOG 09/02/90) BEFORE ANY REAL ITEM IS READ -- SAME IDEA
032100*    AS MILCOST'S OWN 360-RUN-SCALE-SELFTEST PROVING ITS SCALING
032200*    ROUTINE AT STARTUP RATHER THAN WAITING FOR LIVE TRAFFIC TO
032300*    EXERCISE IT.  REMOVE HAS NO OTHER CALLER IN THIS PROGRAM AT ALL,
032400*    SO WITHOUT THIS SELF-CHECK THE PATH WOULD NEVER RUN.
032500  100-BUILD-CONTAINER-TREE SECTION.
032600
032700*    THE TWO QUANTITY-CAPACITY RESOURCES -- SUBSCRIPT 1 IS
032800*    WORKSPACE (SEE WS-QTY-WORKSPACE-SUB), SUBSCRIPT 2 IS OVEN (SEE
032900*    WS-QTY-OVEN-SUB).  COUNT STARTS AT ZERO FOR BOTH -- NOTHING IS
033000*    OCCUPIED UNTIL 200-ADD-TO-QUANTITY-RES IS CALLED BELOW.
033100      MOVE 'WORKSPACE'       TO QTY-RES-NAME (1).
033200      MOVE +5                TO QTY-RES-MAX  (1).
033300      MOVE 'OVEN'            TO QTY-RES-NAME (2).
033400      MOVE +2                TO QTY-RES-MAX  (2).
033500*    THE TWO SURFACE-CAPACITY RESOURCES -- SUBSCRIPT 1 IS THE OVEN
033600*    RACK, SUBSCRIPT 2 IS THE COUNTER.  PRECISION IS THE GRID CELL
033700*    SIZE IN INCHES; 105-SIZE-SURFACE BELOW CONVERTS LENGTH/WIDTH
033800*    INTO A WHOLE NUMBER OF GRID CELLS FOR THE PLACEMENT SEARCH.
033900      MOVE 'OVEN-RACK'       TO SUR-NAME     (1).
034000      MOVE 20.00             TO SUR-LENGTH   (1).
034100      MOVE 15.00             TO SUR-WIDTH    (1).
034200      MOVE +5                TO SUR-PRECISION (1).
034300      MOVE 'COUNTER'         TO SUR-NAME     (2).
034400      MOVE 30.00             TO SUR-LENGTH   (2).
034500      MOVE 20.00             TO SUR-WIDTH    (2).
034600      MOVE +5                TO SUR-PRECISION (2).
034700      PERFORM 105-SIZE-SURFACE THRU 105-SIZE-SURFACE-EXIT
034800          VARYING SUR-IDX FROM 1 BY 1 UNTIL SUR-IDX > 2.
034900*    THE OVEN QUANTITY-RESOURCE IS FILED AS THE FIRST OCCUPANT OF
035000*    WORKSPACE -- THE OVEN ITSELF SITS IN THE WORKSPACE THE SAME WAY
035100*    A MIXER OR PREP STATION WOULD.  TWO MORE ADDS FOR THE COUNTER
035200*    AND OVEN-RACK STATIONS BRING WORKSPACE TO 3 OF ITS 5 SLOTS
035300*    USED BEFORE A SINGLE REAL ITEM IS EVER PLACED.
035400      SET QTY-IDX TO WS-QTY-OVEN-SUB.
035500      PERFORM 200-ADD-TO-QUANTITY-RES THRU 200-ADD-TO-QUANTITY-RES-EXIT.
035600      SET QTY-IDX TO WS-QTY-WORKSPACE-SUB.
035700      PERFORM 200-ADD-TO-QUANTITY-RES THRU 200-ADD-TO-QUANTITY-RES-EXIT.
035800      PERFORM 200-ADD-TO-QUANTITY-RES THRU 200-ADD-TO-QUANTITY-RES-EXIT.
035900*    STARTUP SELF-CHECK -- PROVE THE REMOVE PATH BEFORE THE RUN
036000*    STARTS PLACING ITEMS (SEE CHANGE LOG 09/02/90).  QTY-IDX IS
036100*    STILL POINTING AT WORKSPACE FROM THE ADD ABOVE, SO THIS REMOVES
036200*    ONE OF THE THREE OCCUPANTS JUST FILED, THEN THE FOLLOWING ADD
036300*    PUTS THE COUNT BACK WHERE IT WAS -- NET EFFECT ON THE REAL
036400*    COUNT IS ZERO, THE POINT IS ONLY TO PROVE THE SUBTRACT-AND-
036500*    WARN LOGIC IN 210 RUNS CLEAN BEFORE TRUSTING IT ON A REAL RUN.
036600      PERFORM 210-REMOVE-FROM-QUANTITY-RES
036700          THRU 210-REMOVE-FROM-QUANTITY-RES-EXIT.
036800      PERFORM 200-ADD-TO-QUANTITY-RES THRU 200-ADD-TO-QUANTITY-RES-EXIT.
036900*    WS-STARTUP-SELFTEST-CTR (77-LEVEL, TOP OF WORKING-STORAGE)
037000*    COUNTS HOW MANY TIMES THIS SELF-CHECK HAS RUN -- SHOULD ALWAYS
037100*    BE EXACTLY 1, SEE 550-DISPLAY-PROG-DIAG.
037200      ADD 1 TO WS-STARTUP-SELFTEST-CTR.
037300
037400  100-BUILD-CONTAINER-TREE-EXIT.
037500      EXIT.
037600
037700
037800*    105-SIZE-SURFACE CONVERTS ONE SURFACE'S PHYSICAL LENGTH/WIDTH
037900*    (INCHES) INTO A GRID OF WHOLE CELLS, EACH CELL PRECISION INCHES
038000*    ON A SIDE.  EVERYTHING DOWNSTREAM IN THE PLACEMENT SEARCH (310-
038100*    332) WORKS IN WHOLE GRID CELLS, NEVER IN RAW INCHES, SO THIS
038200*    CONVERSION HAPPENS EXACTLY ONCE PER SURFACE, HERE, AT STARTUP.
038300  105-SIZE-SURFACE.
038400
038500*    WORKED EXAMPLE: THE OVEN RACK IS 20.00 BY 15.00 INCHES AT A
038600*    PRECISION OF 5 INCHES PER CELL -- THAT GIVES A GRID OF
038700*    20/5 = 4 CELLS LONG BY 15/5 = 3 CELLS WIDE, 12 CELLS TOTAL.
038800      COMPUTE SUR-GRID-L (SUR-IDX) = SUR-LENGTH (SUR-IDX) /
038900                                      SUR-PRECISION (SUR-IDX).
039000      COMPUTE SUR-GRID-W (SUR-IDX) = SUR-WIDTH (SUR-IDX) /
039100                                      SUR-PRECISION (SUR-IDX).
039200
039300  105-SIZE-SURFACE-EXIT.
039400      EXIT.
039500
039600
039700*    200-ADD-TO-QUANTITY-RES FILES ONE OCCUPANT AGAINST A QUANTITY-
039800*    CAPACITY RESOURCE (WORKSPACE OR OVEN) -- QTY-IDX IS SET BY THE
039900*    CALLER BEFORE THIS IS PERFORMED.  A FULL RESOURCE IS A WARNING,
040000*    NOT A FATAL ERROR -- ONE CONTAINER BEING FULL DOES NOT MEAN THE
040100*    REST OF THE KITCHEN IS UNUSABLE.
040200  200-ADD-TO-QUANTITY-RES SECTION.
040300
040400*    CAN-ADD ONLY WHILE COUNT IS LESS THAN MAX-ITEMS (BUSINESS RULE,
040500*    QUANTITY-CAPACITY RESOURCE MODEL).
040600      IF QTY-RES-COUNT (QTY-IDX) < QTY-RES-MAX (QTY-IDX)
040700         ADD 1 TO QTY-RES-COUNT (QTY-IDX)
040800      ELSE
040900*       RESOURCE IS AT ITS MAX-ITEMS LIMIT -- REPORT AND MOVE ON,
041000*       THE CALLER'S OWN COUNTERS (WS-ITEM-ACCEPT-CTR, ETC.) ARE
041100*       NOT TOUCHED BY THIS PARAGRAPH.
041200         MOVE SPACES TO ERROR-MESSAGE-EL
041300         STRING '** WARNING ** CONTAINER FULL - '
041400                QTY-RES-NAME (QTY-IDX) DELIMITED BY SIZE
041500                INTO ERROR-MESSAGE-EL
041600         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT.
041700
041800  200-ADD-TO-QUANTITY-RES-EXIT.
041900      EXIT.
042000
042100
042200*    210-REMOVE-FROM-QUANTITY-RES IS THE MIRROR OF 200 ABOVE -- IN
042300*    THIS RELEASE IT HAS EXACTLY ONE CALLER, THE STARTUP SELF-CHECK
042400*    IN 100-BUILD-CONTAINER-TREE.  NO TRANSACTION IN THIS BATCH EVER
042500*    PULLS AN ITEM BACK OUT OF A CONTAINER ONCE PLACED -- THAT WOULD
042600*    BE A FUTURE "ITEM REMOVED FROM KITCHEN" TRANSACTION TYPE THIS
042700*    RUN DOES NOT SUPPORT.
042800  210-REMOVE-FROM-QUANTITY-RES SECTION.
042900
043000*    REMOVE SUCCEEDS ONLY IF A CHILD IS PRESENT (COUNT GREATER THAN
043100*    ZERO) -- BUSINESS RULE, QUANTITY-CAPACITY RESOURCE MODEL.
043200      IF QTY-RES-COUNT (QTY-IDX) > ZERO
043300         SUBTRACT 1 FROM QTY-RES-COUNT (QTY-IDX)
043400      ELSE
043500*       NOTHING TO REMOVE -- CANNOT DRIVE A CAPACITY COUNTER
043600*       NEGATIVE, SO WARN AND LEAVE THE COUNT ALONE.
043700         MOVE SPACES TO ERROR-MESSAGE-EL
043800         STRING '** WARNING ** CONTAINER ALREADY EMPTY - '
043900                QTY-RES-NAME (QTY-IDX) DELIMITED BY SIZE
044000                INTO ERROR-MESSAGE-EL
044100         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT.
044200
044300  210-REMOVE-FROM-QUANTITY-RES-EXIT.
044400      EXIT.
044500
044600*    MAINTENANCE NOTE: IF A FUTURE RELEASE ADDS A REAL "ITEM
044700*    REMOVED FROM KITCHEN" TRANSACTION TYPE TO ITEM-FILE, THIS
044800*    PARAGRAPH IS ALREADY WRITTEN TO HANDLE IT -- THE NEW
044900*    TRANSACTION WOULD SET QTY-IDX TO THE RIGHT RESOURCE AND
045000*    PERFORM 210 THE SAME WAY THE STARTUP SELF-CHECK DOES NOW.
045100*    NOTHING IN THE SURFACE-CAPACITY SIDE (310-332) HAS AN
045200*    EQUIVALENT UN-MARK PATH YET -- THAT WOULD BE A LARGER PIECE
045300*    OF WORK SINCE A SURFACE'S RUNNING BOUNDING BOX CANNOT SIMPLY
045400*    SHRINK BACK WHEN ONE ITEM IS PULLED OUT OF THE MIDDLE OF IT.
045500
045600
045700*    300-PLACE-ITEM IS THE TOP OF THE BIN-PACKING SEARCH FOR ONE
045800*    ITEM JUST READ OFF ITEM-FILE.  IT TRIES BOTH SURFACES IN TURN
045900*    (OVEN-RACK FIRST, THEN COUNTER -- SUR-IDX RUNS 1 TO 2) AND
046000*    ACCEPTS THE FIRST SURFACE WHERE 310-TRY-POSITION FINDS A SPOT,
046100*    SINCE ITEM-IS-PLACED STOPS THE VARYING LOOP EARLY ONCE A
046200*    SURFACE SUCCEEDS -- IT DOES NOT GO ON TO COMPARE A SECOND
046300*    SURFACE'S WASTE AGAINST THE FIRST'S.
046400*
046500*    THE FULL SEARCH CHAIN, TOP TO BOTTOM, FOR A MAINTAINER TRACING
046600*    ONE ITEM THROUGH THE PROGRAM: 300 PICKS A SURFACE, 310 TRIES
046700*    BOTH ORIENTATIONS OF THE ITEM ON THAT SURFACE, 312 SIZES THE
046800*    CHOSEN ORIENTATION INTO GRID CELLS AND WALKS EVERY ROW, 314
046900*    WALKS EVERY COLUMN WITHIN A ROW, 316 TESTS ONE ROW/COLUMN
047000*    CANDIDATE POSITION, 318/319 CHECK WHETHER THE CELLS A
047100*    CANDIDATE WOULD OCCUPY ARE ALL STILL FREE, AND 320 SCORES A
047200*    FREE CANDIDATE'S WASTE SO 316 CAN KEEP THE BEST ONE SEEN SO
047300*    FAR.  ONCE ALL ROWS/COLUMNS/ORIENTATIONS HAVE BEEN TRIED, 330/
047400*    332 COMMIT THE BEST CANDIDATE FOUND BY MARKING ITS CELLS
047500*    OCCUPIED ON THE SURFACE GRID.
047600  300-PLACE-ITEM SECTION.
047700
047800*    RESET THE PLACED SWITCH FOR THIS ITEM BEFORE TRYING EITHER
047900*    SURFACE -- A PRIOR ITEM'S SUCCESS MUST NOT CARRY OVER.
048000      MOVE 'NO ' TO WS-ITEM-PLACED-SW.
048100      PERFORM 310-TRY-POSITION THRU 310-TRY-POSITION-EXIT
048200          VARYING SUR-IDX FROM 1 BY 1
048300          UNTIL SUR-IDX > 2 OR ITEM-IS-PLACED.
048400      PERFORM 400-WRITE-ITEM-LINE THRU 400-WRITE-ITEM-LINE-EXIT.
048500*    TWO OUTCOMES ONLY -- ACCEPTED (FIT SOMEWHERE) OR REJECTED (NO
048600*    FREE SPOT ON EITHER SURFACE IN EITHER ORIENTATION).  THERE IS
048700*    NO PARTIAL PLACEMENT OR QUEUEING FOR A LATER RUN.
048800      IF ITEM-IS-PLACED
048900         ADD 1 TO WS-ITEM-ACCEPT-CTR
049000      ELSE
049100         ADD 1 TO WS-ITEM-REJECT-CTR.
049200*    READ THE NEXT ITEM NOW, NOT AT THE TOP OF THIS SECTION -- SAME
049300*    PRIMED-READ IDIOM AS 000-MAIN AND EVERY DETAIL LOOP IN MILCOST.
049400      PERFORM 800-READ-ITEM-FILE THRU 800-READ-ITEM-FILE-EXIT.
049500
049600  300-PLACE-ITEM-EXIT.
049700      EXIT.
049800
049900
050000*    310-TRY-POSITION SEARCHES ONE SURFACE (SUR-IDX, SET BY 300'S
050100*    VARYING LOOP) FOR THE LOWEST-WASTE SPOT TO PLACE THE CURRENT
050200*    ITEM, TRYING BOTH THE AS-IS ORIENTATION AND THE 90-DEGREE-
050300*    ROTATED ORIENTATION (312) BEFORE DECIDING.  WS-BEST-FOUND-SW IS
050400*    RESET HERE AND SET BY 316 WHEN A LOWER-WASTE CANDIDATE TURNS UP
050500*    DURING EITHER ORIENTATION'S SCAN -- IT IS A RUNNING BEST ACROSS
050600*    BOTH ORIENTATIONS ON THIS ONE SURFACE, NOT RESET BETWEEN THEM.
050700  310-TRY-POSITION.
050800
050900      MOVE 'NO ' TO WS-BEST-FOUND-SW.
051000      PERFORM 312-TRY-ORIENTATION THRU 312-TRY-ORIENTATION-EXIT
051100          VARYING WS-ORIENT-IDX FROM 1 BY 1 UNTIL WS-ORIENT-IDX > 2.
051200*    A BEST CANDIDATE SURVIVED BOTH ORIENTATIONS -- COMMIT IT TO THE
051300*    GRID (330) AND REMEMBER WHICH SURFACE WON SO 400-WRITE-ITEM-
051400*    LINE CAN REPORT IT.
051500      IF BEST-PLACEMENT-FOUND
051600         PERFORM 330-MARK-CELLS THRU 330-MARK-CELLS-EXIT
051700         MOVE 'YES' TO WS-ITEM-PLACED-SW
051800         MOVE SUR-IDX TO WS-PLACED-SUR-IDX.
051900
052000  310-TRY-POSITION-EXIT.
052100      EXIT.
052200
052300
052400*    312-TRY-ORIENTATION SIZES ONE ORIENTATION OF THE ITEM (AS-IS ON
052500*    ORIENT-IDX 1, LENGTH/WIDTH SWAPPED ON ORIENT-IDX 2) INTO GRID
052600*    CELLS, THEN WALKS EVERY ROW THE ORIENTED ITEM COULD START AT
052700*    (314).  AN ITEM THAT RESOLVES TO ZERO CELLS EITHER WAY (A
052800*    DIMENSION SMALLER THAN ONE GRID CELL OF PRECISION) SKIPS THE
052900*    ROW WALK ENTIRELY -- THERE IS NO SUCH THING AS A ZERO-CELL
053000*    PLACEMENT.
053100  312-TRY-ORIENTATION.
053200
053300*    ORIENT-IDX 1 IS THE ITEM AS ITS RECORD DESCRIBES IT; ORIENT-IDX
053400*    2 SWAPS LENGTH AND WIDTH -- A 90-DEGREE TURN ON THE FLAT
053500*    SURFACE.  WS-ORIENT-ROT-SW REMEMBERS WHICH ONE THIS PASS IS SO
053600*    316 CAN CARRY IT FORWARD INTO WS-BEST-ROTATED-SW ON A WIN.
053700      IF WS-ORIENT-IDX = 1
053800         MOVE ITM-LENGTH-IN-N TO WS-ORIENT-LEN
053900         MOVE ITM-WIDTH-IN-N  TO WS-ORIENT-WID
054000         MOVE 'NO '           TO WS-ORIENT-ROT-SW
054100      ELSE
054200         MOVE ITM-WIDTH-IN-N  TO WS-ORIENT-LEN
054300         MOVE ITM-LENGTH-IN-N TO WS-ORIENT-WID
054400         MOVE 'YES'           TO WS-ORIENT-ROT-SW.
054500*    SAME INCHES-TO-CELLS CONVERSION AS 105-SIZE-SURFACE, BUT FOR
054600*    THE ITEM'S FOOTPRINT IN THIS ORIENTATION RATHER THAN THE
054700*    SURFACE ITSELF -- BOTH MUST BE IN THE SAME UNITS (GRID CELLS)
054800*    BEFORE THE ROW/COLUMN WALK BELOW CAN COMPARE THEM.
054900      COMPUTE WS-CAND-GRID-L = WS-ORIENT-LEN / SUR-PRECISION (SUR-IDX).
055000      COMPUTE WS-CAND-GRID-W = WS-ORIENT-WID / SUR-PRECISION (SUR-IDX).
055100*    A ZERO-CELL DIMENSION IN EITHER DIRECTION MEANS THIS ORIENTATION
055200*    CANNOT BE PLACED AT ALL -- DO NOT ENTER THE ROW WALK, LET THE
055300*    OTHER ORIENTATION (OR THE OTHER SURFACE) HAVE ITS CHANCE INSTEAD.
055400      IF WS-CAND-GRID-L > ZERO AND WS-CAND-GRID-W > ZERO
055500         PERFORM 314-TRY-ROW THRU 314-TRY-ROW-EXIT
055600             VARYING WS-TRY-ROW FROM 1 BY 1
055700             UNTIL WS-TRY-ROW > SUR-GRID-W (SUR-IDX).
055800
055900  312-TRY-ORIENTATION-EXIT.
056000      EXIT.
056100
056200
056300*    314-TRY-ROW IS PURELY A DRIVING PARAGRAPH -- FOR ONE CANDIDATE
056400*    STARTING ROW (WS-TRY-ROW, SET BY 312'S VARYING LOOP), WALK
056500*    EVERY CANDIDATE STARTING COLUMN (316) ON THAT ROW.  THE ACTUAL
056600*    FIT TEST HAPPENS TWO LEVELS DOWN IN 316, NOT HERE.
056700  314-TRY-ROW.
056800
056900      PERFORM 316-TRY-COL THRU 316-TRY-COL-EXIT
057000          VARYING WS-TRY-COL FROM 1 BY 1
057100          UNTIL WS-TRY-COL > SUR-GRID-L (SUR-IDX).
057200
057300  314-TRY-ROW-EXIT.
057400      EXIT.
057500
057600
057700*    316-TRY-COL TESTS ONE CANDIDATE (ROW, COLUMN) STARTING POSITION
057800*    FOR THE ORIENTED ITEM ON THIS SURFACE: DOES IT FIT INSIDE THE
057900*    SURFACE'S GRID BOUNDS, ARE ALL THE CELLS IT WOULD COVER STILL
058000*    FREE, AND IF SO IS ITS WASTE SCORE BETTER THAN THE BEST SEEN SO
058100*    FAR ON THIS SURFACE ACROSS BOTH ORIENTATIONS.  EVERY ROW/COLUMN
058200*    PAIR ON THE SURFACE IS TRIED -- THIS IS A BRUTE-FORCE SEARCH,
058300*    NOT A FIRST-FIT SEARCH, BECAUSE THE SHOP WANTS THE LOWEST-WASTE
058400*    SPOT, NOT MERELY ANY SPOT THAT FITS.
058500  316-TRY-COL.
058600
058700*    THE CANDIDATE'S FAR EDGE IN EACH DIRECTION -- NEEDED BELOW TO
058800*    CHECK IT DOES NOT RUN OFF THE SURFACE, AND AGAIN IN 318 TO
058900*    KNOW THE FULL RANGE OF CELLS TO CHECK FOR OCCUPANCY.
059000      COMPUTE WS-CAND-ROW-END = WS-TRY-ROW + WS-CAND-GRID-W - 1.
059100      COMPUTE WS-CAND-COL-END = WS-TRY-COL + WS-CAND-GRID-L - 1.
059200*    OFF THE EDGE OF THE SURFACE -- THIS CANDIDATE CANNOT FIT NO
059300*    MATTER WHAT IS OCCUPIED, SKIP THE FREE-CELL CHECK ENTIRELY AND
059400*    GO STRAIGHT TO THE NEXT COLUMN.
059500      IF WS-CAND-ROW-END > SUR-GRID-W (SUR-IDX)
059600         OR WS-CAND-COL-END > SUR-GRID-L (SUR-IDX)
059700            GO TO 316-TRY-COL-EXIT.
059800      PERFORM 318-CHECK-CELLS-FREE THRU 318-CHECK-CELLS-FREE-EXIT.
059900*    ONE OR MORE CELLS IN THE CANDIDATE'S FOOTPRINT IS ALREADY
060000*    OCCUPIED BY AN EARLIER ITEM -- THIS CANDIDATE IS OUT, TRY THE
060100*    NEXT COLUMN.
060200      IF NOT CELLS-ARE-FREE
060300         GO TO 316-TRY-COL-EXIT.
060400      PERFORM 320-CALC-WASTE THRU 320-CALC-WASTE-EXIT.
060500*    FIRST FEASIBLE CANDIDATE ON THIS SURFACE, OR A STRICTLY LOWER
060600*    WASTE SCORE THAN THE BEST SEEN SO FAR -- EITHER WAY, THIS
060700*    CANDIDATE BECOMES THE NEW RUNNING BEST.  TIES KEEP THE EARLIER
060800*    (LOWER ROW, THEN LOWER COLUMN) CANDIDATE SINCE THE SEARCH ORDER
060900*    NEVER OVERWRITES ON AN EXACT TIE.
061000      IF NOT BEST-PLACEMENT-FOUND OR WS-CAND-WASTE < WS-BEST-WASTE
061100         MOVE 'YES'           TO WS-BEST-FOUND-SW
061200         MOVE WS-TRY-ROW       TO WS-BEST-ROW
061300         MOVE WS-TRY-COL       TO WS-BEST-COL
061400         MOVE WS-CAND-GRID-L   TO WS-BEST-GRID-L
061500         MOVE WS-CAND-GRID-W   TO WS-BEST-GRID-W
061600         MOVE WS-ORIENT-ROT-SW TO WS-BEST-ROTATED-SW
061700         MOVE WS-CAND-WASTE    TO WS-BEST-WASTE.
061800
061900  316-TRY-COL-EXIT.
062000      EXIT.
062100
062200
062300*    318-CHECK-CELLS-FREE WALKS EVERY CELL IN THE CANDIDATE'S
062400*    ROW-RANGE/COLUMN-RANGE RECTANGLE (319, ONE CELL AT A TIME VIA
062500*    PERFORM...VARYING...AFTER, THE SHOP'S USUAL NESTED-TABLE
062600*    WALKING IDIOM) AND SETS WS-CELLS-FREE-SW TO NO THE MOMENT ANY
062700*    ONE CELL TURNS OUT ALREADY OCCUPIED.  THE WALK DOES NOT STOP
062800*    EARLY ON THE FIRST OCCUPIED CELL FOUND -- IT STILL CHECKS EVERY
062900*    REMAINING CELL IN THE RECTANGLE, WHICH IS WASTED WORK BUT
063000*    HARMLESS SINCE 319 ONLY EVER SETS THE SWITCH TO NO, NEVER BACK
063100*    TO YES.
063200  318-CHECK-CELLS-FREE.
063300
063400      MOVE 'YES' TO WS-CELLS-FREE-SW.
063500      PERFORM 319-CHECK-ONE-CELL THRU 319-CHECK-ONE-CELL-EXIT
063600          VARYING WS-CHK-ROW FROM WS-TRY-ROW BY 1
063700              UNTIL WS-CHK-ROW > WS-CAND-ROW-END
063800          AFTER WS-CHK-COL FROM WS-TRY-COL BY 1
063900              UNTIL WS-CHK-COL > WS-CAND-COL-END.
064000
064100  318-CHECK-CELLS-FREE-EXIT.
064200      EXIT.
064300
064400*    WHY NOT EXIT EARLY ON THE FIRST OCCUPIED CELL FOUND: A GO TO
064500*    OUT OF THE MIDDLE OF A VARYING...AFTER LOOP WOULD HAVE TO JUMP
064600*    PAST THE PERFORM'S OWN LOOP-CONTROL BOOKKEEPING, WHICH THIS
064700*    SHOP'S STYLE AVOIDS -- SEE THE PERFORM/GO TO DISCIPLINE NOTE
064800*    IN 316-TRY-COL, WHERE GO TO IS ONLY EVER USED TO LEAVE A
064900*    PARAGRAPH AT ITS OWN EXIT, NEVER OUT OF A NESTED LOOP.
065000
065100
065200*    319-CHECK-ONE-CELL TESTS A SINGLE GRID CELL'S OCCUPIED FLAG
065300*    (SUR-COL, 'Y' MEANS SOMETHING IS ALREADY SITTING THERE).  SPLIT
065400*    OUT OF 318 ONLY SO THE NESTED VARYING...AFTER LOOP HAS A
065500*    PARAGRAPH TO PERFORM -- SAME REASONING AS MILCOST'S TINY
065600*    325-SUM-STAGE-RESOURCES PARAGRAPH.
065700  319-CHECK-ONE-CELL.
065800
065900      IF SUR-COL (SUR-IDX, WS-CHK-ROW, WS-CHK-COL) = 'Y'
066000         MOVE 'NO ' TO WS-CELLS-FREE-SW.
066100
066200  319-CHECK-ONE-CELL-EXIT.
066300      EXIT.
066400
066500
066600*    320-CALC-WASTE SCORES A FEASIBLE CANDIDATE POSITION.  LOWER IS
066700*    BETTER -- 316 KEEPS WHICHEVER CANDIDATE SCORES LOWEST ACROSS
066800*    THE WHOLE SEARCH.
066900*
067000*    WASTE = BOUNDING-BOX AREA OVER ALL OCCUPIED CELLS (OLD PLUS
067100*    THIS CANDIDATE) LESS THE OCCUPIED-CELL COUNT.  THE BOX GROWS
067200*    MONOTONICALLY AS CELLS ARE ADDED SO THE RUNNING SUR-MIN/MAX
067300*    FIELDS COMBINE WITH THE CANDIDATE'S OWN EXTENT WITHOUT A
067400*    FRESH GRID SCAN (SEE CHANGE LOG 02/11/92).
067500  320-CALC-WASTE.
067600
067700*    FIRST ITEM EVER PLACED ON THIS SURFACE -- THE BOUNDING BOX IS
067800*    JUST THE CANDIDATE'S OWN FOOTPRINT, THERE IS NO PRIOR EXTENT
067900*    TO COMBINE WITH.
068000      IF SUR-OCCUPIED-CT (SUR-IDX) = ZERO
068100         MOVE WS-TRY-ROW      TO WS-CAND-MIN-ROW
068200         MOVE WS-CAND-ROW-END TO WS-CAND-MAX-ROW
068300         MOVE WS-TRY-COL      TO WS-CAND-MIN-COL
068400         MOVE WS-CAND-COL-END TO WS-CAND-MAX-COL
068500      ELSE
068600*       NOT THE FIRST ITEM -- THE CANDIDATE'S BOUNDING BOX MUST
068700*       COVER BOTH ITS OWN FOOTPRINT AND EVERYTHING ALREADY PLACED
068800*       (SUR-MIN/MAX-ROW/COL), SO EACH EDGE TAKES WHICHEVER OF THE
068900*       TWO EXTENDS FARTHER.  FOUR INDEPENDENT EDGE COMPARISONS,
069000*       ONE PER SIDE OF THE BOX.
069100         IF WS-TRY-ROW < SUR-MIN-ROW (SUR-IDX)
069200            MOVE WS-TRY-ROW          TO WS-CAND-MIN-ROW
069300         ELSE
069400            MOVE SUR-MIN-ROW (SUR-IDX) TO WS-CAND-MIN-ROW
069500         END-IF
069600         IF WS-CAND-ROW-END > SUR-MAX-ROW (SUR-IDX)
069700            MOVE WS-CAND-ROW-END       TO WS-CAND-MAX-ROW
069800         ELSE
069900            MOVE SUR-MAX-ROW (SUR-IDX) TO WS-CAND-MAX-ROW
070000         END-IF
070100         IF WS-TRY-COL < SUR-MIN-COL (SUR-IDX)
070200            MOVE WS-TRY-COL          TO WS-CAND-MIN-COL
070300         ELSE
070400            MOVE SUR-MIN-COL (SUR-IDX) TO WS-CAND-MIN-COL
070500         END-IF
070600         IF WS-CAND-COL-END > SUR-MAX-COL (SUR-IDX)
070700            MOVE WS-CAND-COL-END       TO WS-CAND-MAX-COL
070800         ELSE
070900            MOVE SUR-MAX-COL (SUR-IDX) TO WS-CAND-MAX-COL
071000         END-IF.
071100*    BOX AREA IS (ROW SPAN) TIMES (COLUMN SPAN), BOTH INCLUSIVE OF
071200*    THEIR END CELLS, HENCE THE +1 ON EACH SPAN.
071300      COMPUTE WS-CAND-BOX-AREA =
071400          (WS-CAND-MAX-ROW - WS-CAND-MIN-ROW + 1) *
071500          (WS-CAND-MAX-COL - WS-CAND-MIN-COL + 1).
071600      COMPUTE WS-CAND-ITEM-CELLS = WS-CAND-GRID-L * WS-CAND-GRID-W.
071700*    WASTE IS THE BOX AREA LESS EVERY CELL THAT WOULD ACTUALLY BE
071800*    OCCUPIED (WHAT IS ALREADY THERE PLUS THIS CANDIDATE) -- A
071900*    CANDIDATE THAT KEEPS THE BOUNDING BOX TIGHT AGAINST WHAT IS
072000*    ALREADY PLACED SCORES LOWER (LESS WASTE) THAN ONE THAT SPREADS
072100*    THE OCCUPIED AREA OUT ACROSS MORE OF THE SURFACE.
072200      COMPUTE WS-CAND-WASTE =
072300          WS-CAND-BOX-AREA -
072400          (SUR-OCCUPIED-CT (SUR-IDX) + WS-CAND-ITEM-CELLS).
072500
072600  320-CALC-WASTE-EXIT.
072700      EXIT.
072800
072900
073000*    330-MARK-CELLS COMMITS THE WINNING CANDIDATE FROM 310-TRY-
073100*    POSITION TO THE SURFACE GRID: MARK EVERY CELL IN ITS FOOTPRINT
073200*    OCCUPIED (332), ADVANCE THE SURFACE'S RUNNING BOUNDING BOX
073300*    (SUR-MIN/MAX-ROW/COL) TO COVER IT, AND BUMP THE OCCUPIED-CELL
073400*    COUNT.  CALLED EXACTLY ONCE PER ACCEPTED ITEM, NEVER FOR A
073500*    REJECTED ONE.
073600  330-MARK-CELLS.
073700
073800      PERFORM 332-MARK-ONE-CELL THRU 332-MARK-ONE-CELL-EXIT
073900          VARYING WS-CHK-ROW FROM WS-BEST-ROW BY 1
074000              UNTIL WS-CHK-ROW > WS-BEST-ROW + WS-BEST-GRID-W - 1
074100          AFTER WS-CHK-COL FROM WS-BEST-COL BY 1
074200              UNTIL WS-CHK-COL > WS-BEST-COL + WS-BEST-GRID-L - 1.
074300      COMPUTE WS-CAND-ITEM-CELLS = WS-BEST-GRID-L * WS-BEST-GRID-W.
074400*    SAME FIRST-ITEM-VERSUS-SUBSEQUENT-ITEM SPLIT AS 320-CALC-WASTE
074500*    ABOVE, BUT HERE THE RESULT IS PERMANENTLY RECORDED ON THE
074600*    SURFACE RATHER THAN JUST SCORED FOR COMPARISON -- THIS IS WHAT
074700*    MAKES THE BOUNDING BOX "RUNNING" ACROSS THE WHOLE SURFACE'S
074800*    LIFETIME, CARRIED FORWARD ITEM BY ITEM.
074900      IF SUR-OCCUPIED-CT (SUR-IDX) = ZERO
075000         MOVE WS-BEST-ROW TO SUR-MIN-ROW (SUR-IDX)
075100         COMPUTE SUR-MAX-ROW (SUR-IDX) = WS-BEST-ROW + WS-BEST-GRID-W - 1
075200         MOVE WS-BEST-COL TO SUR-MIN-COL (SUR-IDX)
075300         COMPUTE SUR-MAX-COL (SUR-IDX) = WS-BEST-COL + WS-BEST-GRID-L - 1
075400      ELSE
075500         IF WS-BEST-ROW < SUR-MIN-ROW (SUR-IDX)
075600            MOVE WS-BEST-ROW TO SUR-MIN-ROW (SUR-IDX)
075700         END-IF
075800         COMPUTE WS-CAND-ROW-END = WS-BEST-ROW + WS-BEST-GRID-W - 1
075900         IF WS-CAND-ROW-END > SUR-MAX-ROW (SUR-IDX)
076000            MOVE WS-CAND-ROW-END TO SUR-MAX-ROW (SUR-IDX)
076100         END-IF
076200         IF WS-BEST-COL < SUR-MIN-COL (SUR-IDX)
076300            MOVE WS-BEST-COL TO SUR-MIN-COL (SUR-IDX)
076400         END-IF
076500         COMPUTE WS-CAND-COL-END = WS-BEST-COL + WS-BEST-GRID-L - 1
076600         IF WS-CAND-COL-END > SUR-MAX-COL (SUR-IDX)
076700            MOVE WS-CAND-COL-END TO SUR-MAX-COL (SUR-IDX)
076800         END-IF.
076900      ADD WS-CAND-ITEM-CELLS TO SUR-OCCUPIED-CT (SUR-IDX).
077000
077100  330-MARK-CELLS-EXIT.
077200      EXIT.
077300
077400
077500*    332-MARK-ONE-CELL FLAGS A SINGLE GRID CELL OCCUPIED.  SPLIT OUT
077600*    OF 330 ONLY TO GIVE THE NESTED VARYING...AFTER LOOP A PARAGRAPH
077700*    TO PERFORM, SAME AS 319-CHECK-ONE-CELL ABOVE.  ONCE A CELL IS
077800*    MARKED 'Y' HERE NOTHING IN THIS PROGRAM EVER CLEARS IT BACK TO
077900*    SPACE -- THERE IS NO REMOVE-ITEM-FROM-SURFACE TRANSACTION IN
078000*    THIS BATCH, ONLY THE QUANTITY-RESOURCE REMOVE PATH EXERCISED BY
078100*    THE STARTUP SELF-CHECK.
078200  332-MARK-ONE-CELL.
078300
078400      MOVE 'Y' TO SUR-COL (SUR-IDX, WS-CHK-ROW, WS-CHK-COL).
078500
078600  332-MARK-ONE-CELL-EXIT.
078700      EXIT.
078800
078900*    330/332 ARE DELIBERATELY THE LAST THING DONE FOR AN ACCEPTED
079000*    ITEM BEFORE CONTROL RETURNS TO 310-TRY-POSITION -- EVERY READ
079100*    OF SUR-COL DURING THE SEARCH (319-CHECK-ONE-CELL) HAPPENS
079200*    BEFORE ANY WRITE TO IT (332-MARK-ONE-CELL) FOR THE SAME ITEM,
079300*    SO AN ITEM NEVER SEES ITS OWN FOOTPRINT AS ALREADY OCCUPIED.
079400
079500
079600*    400-WRITE-ITEM-LINE PRINTS ONE DETAIL LINE TO CAPACITY-REPORT
079700*    FOR THE ITEM JUST PROCESSED BY 300-PLACE-ITEM: ITS NAME,
079800*    ACCEPTED/REJECTED STATUS, AND -- FOR AN ACCEPTED ITEM ONLY --
079900*    THE GRID POSITION IT LANDED ON AND WHETHER IT HAD TO BE ROTATED
080000*    TO FIT.  A REJECTED ITEM CARRIES ZEROS AND 'N' IN THOSE THREE
080100*    FIELDS SINCE THEY HAVE NO MEANING FOR SOMETHING THAT WAS NEVER
080200*    PLACED ANYWHERE.
080300  400-WRITE-ITEM-LINE SECTION.
080400
080500*    SAME PAGE-BREAK TEST MILCOST USES IN 340/500 -- A PAGE EXACTLY
080600*    FULL STILL NEEDS A BREAK BEFORE THE NEXT LINE, NOT JUST A PAGE
080700*    OVER-FULL.
080800      IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
080900         WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
081000            PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
081100      MOVE ITM-NAME-IN TO RL-ITEM-NAME-O.
081200      IF ITEM-IS-PLACED
081300*       WS-BEST-ROW/COL/ROTATED-SW ARE STILL HOLDING THE WINNING
081400*       CANDIDATE FROM 316-TRY-COL'S LAST UPDATE -- 330-MARK-CELLS
081500*       DID NOT CLEAR THEM, SO THEY ARE STILL GOOD HERE.
081600         MOVE 'ACCEPTED' TO RL-ITEM-STATUS-O
081700         MOVE WS-BEST-COL TO RL-ITEM-POSX-O
081800         MOVE WS-BEST-ROW TO RL-ITEM-POSY-O
081900         IF BEST-IS-ROTATED
082000            MOVE 'Y' TO RL-ITEM-ROT-O
082100         ELSE
082200            MOVE 'N' TO RL-ITEM-ROT-O
082300         END-IF
082400      ELSE
082500*       NO SURFACE HAD ROOM IN EITHER ORIENTATION -- POSITION AND
082600*       ROTATION FIELDS ARE MEANINGLESS, PRINT ZEROS/N RATHER THAN
082700*       WHATEVER STALE VALUE HAPPENS TO BE SITTING IN WORKING-
082800*       STORAGE FROM THE LAST ITEM THAT DID GET PLACED.
082900         MOVE 'REJECTED' TO RL-ITEM-STATUS-O
083000         MOVE ZERO TO RL-ITEM-POSX-O, RL-ITEM-POSY-O
083100         MOVE 'N' TO RL-ITEM-ROT-O.
083200      WRITE CR-OUTPUT-LINE FROM RL-ITEM-LINE AFTER ADVANCING 1.
083300      ADD 1 TO WS-LINES-USED.
083400
083500  400-WRITE-ITEM-LINE-EXIT.
083600      EXIT.
083700
083800
083900*    450-WRITE-CONTENTS-RPT PRINTS THE RUN'S HIERARCHY/UTILIZATION
084000*    SUMMARY AFTER EVERY ITEM HAS BEEN TRIED: ONE LINE FOR THE
084100*    WORKSPACE QUANTITY-RESOURCE, ONE FOR THE OVEN QUANTITY-RESOURCE
084200*    NESTED UNDER IT, AND ONE EACH FOR THE OVEN-RACK AND COUNTER
084300*    SURFACE-CAPACITY RESOURCES NESTED UNDER THAT -- FOUR LINES
084400*    TOTAL, INDENTED TO SHOW THE CONTAINER HIERARCHY (WORKSPACE IS
084500*    THE ROOT; OVEN, OVEN-RACK AND COUNTER ALL SIT INSIDE IT).  EACH
084600*    LINE SHOWS A RAW COUNT/MAX AND A UTILIZATION PERCENT COMPUTED
084700*    BY THE SHARED 500-CALC-UTILIZATION PARAGRAPH.
084800*
084900*    THE FOUR BLOCKS BELOW ARE DELIBERATELY NOT LOOPED -- EACH ONE
085000*    READS FROM A DIFFERENT SOURCE (TWO QUANTITY-RESOURCE SUBSCRIPTS,
085100*    TWO SURFACE SUBSCRIPTS WITH DIFFERENT DENOMINATOR ARITHMETIC)
085200*    AND BUILDS A DIFFERENTLY-WORDED STRING, SO A GENERIC LOOPED
085300*    VERSION WOULD NEED A TABLE OF LABELS AND SOURCE FIELDS THIS
085400*    SHOP'S STYLE DOES NOT BOTHER WITH FOR A FIXED FOUR-LINE REPORT.
085500  450-WRITE-CONTENTS-RPT SECTION.
085600
085700      IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
085800         WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
085900            PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
086000*    ROOT OF THE HIERARCHY -- WORKSPACE QUANTITY-RESOURCE, NO
086100*    INDENT ON THE PRINTED LABEL.  NUMERATOR/DENOMINATOR ARE MOVED
086200*    INTO THE SHARED WORKING FIELDS 500-CALC-UTILIZATION EXPECTS.
086300      MOVE QTY-RES-COUNT (WS-QTY-WORKSPACE-SUB) TO WS-UTIL-NUMERATOR.
086400      MOVE QTY-RES-MAX   (WS-QTY-WORKSPACE-SUB) TO WS-UTIL-DENOMINATOR.
086500      PERFORM 500-CALC-UTILIZATION THRU 500-CALC-UTILIZATION-EXIT.
086600      MOVE QTY-RES-COUNT (WS-QTY-WORKSPACE-SUB) TO WS-DISP-CT.
086700      MOVE QTY-RES-MAX   (WS-QTY-WORKSPACE-SUB) TO WS-DISP-MAX.
086800      MOVE WS-UTIL-PCT                          TO WS-DISP-PCT.
086900      MOVE SPACES TO RL-HIER-LINE.
087000      STRING 'WORKSPACE  ITEMS: ' DELIMITED BY SIZE
087100             WS-DISP-CT DELIMITED BY SIZE
087200             ' / ' DELIMITED BY SIZE
087300             WS-DISP-MAX DELIMITED BY SIZE
087400             '  UTIL PCT: ' DELIMITED BY SIZE
087500             WS-DISP-PCT DELIMITED BY SIZE
087600             INTO RL-HIER-LINE.
087700      WRITE CR-OUTPUT-LINE FROM RL-HIER-LINE AFTER ADVANCING 2.
087800      ADD 2 TO WS-LINES-USED.
087900
088000*    ONE LEVEL DOWN -- THE OVEN QUANTITY-RESOURCE, FILED AS AN
088100*    OCCUPANT OF WORKSPACE BACK IN 100-BUILD-CONTAINER-TREE, HENCE
088200*    THE TWO-SPACE INDENT ON ITS LABEL.
088300      MOVE QTY-RES-COUNT (WS-QTY-OVEN-SUB) TO WS-UTIL-NUMERATOR.
088400      MOVE QTY-RES-MAX   (WS-QTY-OVEN-SUB) TO WS-UTIL-DENOMINATOR.
088500      PERFORM 500-CALC-UTILIZATION THRU 500-CALC-UTILIZATION-EXIT.
088600      MOVE QTY-RES-COUNT (WS-QTY-OVEN-SUB) TO WS-DISP-CT.
088700      MOVE QTY-RES-MAX   (WS-QTY-OVEN-SUB) TO WS-DISP-MAX.
088800      MOVE WS-UTIL-PCT                     TO WS-DISP-PCT.
088900      MOVE SPACES TO RL-HIER-LINE.
089000      STRING '  OVEN  ITEMS: ' DELIMITED BY SIZE
089100             WS-DISP-CT DELIMITED BY SIZE
089200             ' / ' DELIMITED BY SIZE
089300             WS-DISP-MAX DELIMITED BY SIZE
089400             '  UTIL PCT: ' DELIMITED BY SIZE
089500             WS-DISP-PCT DELIMITED BY SIZE
089600             INTO RL-HIER-LINE.
089700      WRITE CR-OUTPUT-LINE FROM RL-HIER-LINE AFTER ADVANCING 1.
089800      ADD 1 TO WS-LINES-USED.
089900
090000*    OVEN-RACK SURFACE -- NOTE THE DENOMINATOR HERE IS NOT A FIXED
090100*    MAX-ITEMS FIELD LIKE THE TWO QUANTITY-RESOURCE LINES ABOVE, IT
090200*    IS THE SURFACE'S TOTAL CELL COUNT (GRID-L TIMES GRID-W),
090300*    COMPUTED FRESH HERE RATHER THAN STORED, SINCE NOTHING ELSE IN
090400*    THE PROGRAM NEEDS THAT PRODUCT AS A STANDING FIELD.
090500      SET SUR-IDX TO 1.
090600      MOVE SUR-OCCUPIED-CT (1) TO WS-UTIL-NUMERATOR.
090700      COMPUTE WS-UTIL-DENOMINATOR = SUR-GRID-L (1) * SUR-GRID-W (1).
090800      PERFORM 500-CALC-UTILIZATION THRU 500-CALC-UTILIZATION-EXIT.
090900      MOVE SUR-OCCUPIED-CT (1)   TO WS-DISP-CT.
091000      MOVE WS-UTIL-DENOMINATOR   TO WS-DISP-MAX.
091100      MOVE WS-UTIL-PCT           TO WS-DISP-PCT.
091200      MOVE SPACES TO RL-HIER-LINE.
091300      STRING '    OVEN-RACK  CELLS: ' DELIMITED BY SIZE
091400             WS-DISP-CT DELIMITED BY SIZE
091500             ' / ' DELIMITED BY SIZE
091600             WS-DISP-MAX DELIMITED BY SIZE
091700             '  UTIL PCT: ' DELIMITED BY SIZE
091800             WS-DISP-PCT DELIMITED BY SIZE
091900             INTO RL-HIER-LINE.
092000      WRITE CR-OUTPUT-LINE FROM RL-HIER-LINE AFTER ADVANCING 1.
092100      ADD 1 TO WS-LINES-USED.
092200
092300*    COUNTER SURFACE -- SAME SHAPE AS THE OVEN-RACK BLOCK ABOVE,
092400*    SUBSCRIPT 2 INSTEAD OF 1.  INDENTED TWO SPACES LIKE THE OVEN
092500*    LINE SINCE BOTH OVEN AND COUNTER ARE ONE LEVEL BELOW WORKSPACE
092600*    IN THE HIERARCHY, EVEN THOUGH COUNTER IS PHYSICALLY A SURFACE
092700*    AND NOT A QUANTITY-RESOURCE.
092800      SET SUR-IDX TO 2.
092900      MOVE SUR-OCCUPIED-CT (2) TO WS-UTIL-NUMERATOR.
093000      COMPUTE WS-UTIL-DENOMINATOR = SUR-GRID-L (2) * SUR-GRID-W (2).
093100      PERFORM 500-CALC-UTILIZATION THRU 500-CALC-UTILIZATION-EXIT.
093200      MOVE SUR-OCCUPIED-CT (2)   TO WS-DISP-CT.
093300      MOVE WS-UTIL-DENOMINATOR   TO WS-DISP-MAX.
093400      MOVE WS-UTIL-PCT           TO WS-DISP-PCT.
093500      MOVE SPACES TO RL-HIER-LINE.
093600      STRING '  COUNTER  CELLS: ' DELIMITED BY SIZE
093700             WS-DISP-CT DELIMITED BY SIZE
093800             ' / ' DELIMITED BY SIZE
093900             WS-DISP-MAX DELIMITED BY SIZE
094000             '  UTIL PCT: ' DELIMITED BY SIZE
094100             WS-DISP-PCT DELIMITED BY SIZE
094200             INTO RL-HIER-LINE.
094300      WRITE CR-OUTPUT-LINE FROM RL-HIER-LINE AFTER ADVANCING 1.
094400      ADD 1 TO WS-LINES-USED.
094500
094600  450-WRITE-CONTENTS-RPT-EXIT.
094700      EXIT.
094800
094900
095000*    500-CALC-UTILIZATION IS THE ONE SHARED PERCENT-FULL COMPUTATION
095100*    450 CALLS FOUR TIMES, ONCE PER HIERARCHY LINE, WITH THE
095200*    NUMERATOR/DENOMINATOR WORKING FIELDS SET DIFFERENTLY EACH TIME
095300*    (OCCUPANT COUNT OVER MAX-ITEMS FOR THE TWO QUANTITY-RESOURCE
095400*    LINES, OCCUPIED CELLS OVER TOTAL CELLS FOR THE TWO SURFACE
095500*    LINES).  PULLED OUT AS ITS OWN PARAGRAPH SO THE DIVIDE-BY-ZERO
095600*    GUARD IS WRITTEN ONCE, NOT FOUR TIMES.
095700  500-CALC-UTILIZATION SECTION.
095800
095900*    A ZERO-CAPACITY CONTAINER (SHOULD NEVER HAPPEN GIVEN HOW 100/
096000*    105 SIZE EVERYTHING, BUT NOT IMPOSSIBLE IF A FUTURE SURFACE IS
096100*    ADDED WITH A BAD PRECISION VALUE) PRINTS ZERO PERCENT RATHER
096200*    THAN ABENDING THE WHOLE RUN ON A DIVIDE BY ZERO.
096300      IF WS-UTIL-DENOMINATOR = ZERO
096400         MOVE ZERO TO WS-UTIL-PCT
096500      ELSE
096600         COMPUTE WS-UTIL-PCT ROUNDED =
096700             (WS-UTIL-NUMERATOR / WS-UTIL-DENOMINATOR) * 100.
096800
096900  500-CALC-UTILIZATION-EXIT.
097000      EXIT.
097100
097200
097300*    550-DISPLAY-PROG-DIAG WRITES THE RUN'S DIAGNOSTIC COUNTS TO
097400*    SYSOUT -- ITEMS READ, ACCEPTED AND REJECTED, PLUS HOW MANY
097500*    TIMES THE STARTUP SELF-CHECK FIRED (SHOULD ALWAYS BE EXACTLY
097600*    1 -- SEE 100-BUILD-CONTAINER-TREE).  THE FIRST PLACE AN
097700*    OPERATOR LOOKS WHEN A RUN'S ACCEPT/REJECT SPLIT LOOKS WRONG.
097800  550-DISPLAY-PROG-DIAG SECTION.
097900
098000      DISPLAY '****     MILCAP RUNNING     ****'.
098100*    READ COUNT SHOULD EQUAL ACCEPTED PLUS REJECTED BELOW -- EVERY
098200*    ITEM READ GOES THROUGH 300-PLACE-ITEM EXACTLY ONCE AND COMES
098300*    OUT EITHER ACCEPTED OR REJECTED, NO THIRD OUTCOME.
098400      MOVE 'ITEMS READ                                    ' TO
098500           DISP-MESSAGE.
098600      MOVE WS-ITEM-READ-CTR TO DISP-VALUE.
098700      DISPLAY DISPLAY-LINE.
098800      MOVE 'ITEMS ACCEPTED                                ' TO
098900           DISP-MESSAGE.
099000      MOVE WS-ITEM-ACCEPT-CTR TO DISP-VALUE.
099100      DISPLAY DISPLAY-LINE.
099200      MOVE 'ITEMS REJECTED                                ' TO
099300           DISP-MESSAGE.
099400      MOVE WS-ITEM-REJECT-CTR TO DISP-VALUE.
099500      DISPLAY DISPLAY-LINE.
099600*    SHOULD ALWAYS READ EXACTLY 1 -- 100-BUILD-CONTAINER-TREE RUNS
099700*    THE SELF-CHECK ONCE, AT STARTUP, BEFORE ANY ITEM IS READ.  A
099800*    VALUE OTHER THAN 1 MEANS SOMEONE ADDED A SECOND CALL TO
099900*    210-REMOVE-FROM-QUANTITY-RES'S SELF-CHECK SOMEWHERE, A BUG
100000*    WORTH CHASING DOWN.
100100      MOVE 'STARTUP SELF-CHECKS RUN                       ' TO
100200           DISP-MESSAGE.
100300      MOVE WS-STARTUP-SELFTEST-CTR TO DISP-VALUE.
100400      DISPLAY DISPLAY-LINE.
100500      DISPLAY '****     MILCAP EOJ         ****'.
100600
100700  550-DISPLAY-PROG-DIAG-EXIT.
100800      EXIT.
100900
101000
101100*    700-ERROR-DISPLAY IS THE ONE PLACE IN THE PROGRAM THAT WRITES A
101200*    WARNING MESSAGE TO SYSOUT -- 200 AND 210 BOTH BUILD THEIR OWN
101300*    TEXT INTO ERROR-MESSAGE-EL AND PERFORM HERE RATHER THAN
101400*    DISPLAYING DIRECTLY.  UNLIKE MILCOST, THIS PROGRAM HAS NO FATAL
101500*    ERROR PATH AND NO SOFT-ABEND PARAGRAPH -- EVERY CONDITION THIS
101600*    PROGRAM DETECTS (A FULL CONTAINER, AN EMPTY CONTAINER, AN ITEM
101700*    THAT DOES NOT FIT ANYWHERE) IS SOMETHING THE RUN CAN SIMPLY
101800*    KEEP GOING PAST.
101900  700-ERROR-DISPLAY SECTION.
102000
102100      DISPLAY ERROR-MESSAGE-EL.
102200
102300  700-ERROR-DISPLAY-EXIT.
102400      EXIT.
102500
102600
102700*    800-READ-ITEM-FILE IS THE ONLY READ PARAGRAPH IN THIS PROGRAM --
102800*    UNLIKE MILCOST'S SIX INPUT FILES, MILCAP HAS EXACTLY ONE.  READ
102900*    INTO THE WORK AREA RATHER THAN THE FD RECORD SO 300-PLACE-ITEM
103000*    AND EVERYTHING IT PERFORMS CAN KEEP REFERRING TO ITM-NAME-IN/
103100*    ITM-LENGTH-IN-N/ITM-WIDTH-IN-N EVEN AFTER THE NEXT READ MOVES
103200*    THE FD BUFFER ON TO A DIFFERENT PHYSICAL RECORD.
103300  800-READ-ITEM-FILE SECTION.
103400
103500      READ ITEM-FILE INTO WS-ITEM-IN-REC
103600          AT END MOVE 'YES' TO WS-EOF-ITEM-SW
103700                 GO TO 800-READ-ITEM-FILE-EXIT.
103800*    COUNT ONLY SUCCESSFUL READS -- THE GO TO ON END-OF-FILE SKIPS
103900*    RIGHT PAST THIS ADD, SO THE EOF RECORD ITSELF IS NEVER COUNTED,
104000*    SAME IDIOM AS MILCOST'S 820-READ-RECIPE-FILE.
104100      ADD 1 TO WS-ITEM-READ-CTR.
104200
104300  800-READ-ITEM-FILE-EXIT.
104400      EXIT.
104500
104600
104700*    955-HEADINGS STARTS A NEW PAGE OF CAPACITY-REPORT -- IDENTICAL
104800*    IN SHAPE TO MILCOST'S OWN 955-HEADINGS: BUMP THE PAGE COUNTER,
104900*    SKIP TO THE TOP OF THE NEXT PAGE VIA THE C01 TOP-OF-FORM
105000*    CHANNEL IN SPECIAL-NAMES, PRINT THE HEADING AND A BLANK LINE,
105100*    THEN RESET WS-LINES-USED SO 400/450 KNOW HOW MUCH ROOM IS LEFT.
105200  955-HEADINGS SECTION.
105300
105400*    WS-PAGE-COUNT IS BUMPED HERE AND ONLY HERE, SAME RULE AS
105500*    MILCOST -- 400/450 ONLY ASK "IS THERE ROOM LEFT" AND PERFORM
105600*    HERE IF NOT.
105700      ADD 1 TO WS-PAGE-COUNT.
105800      MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
105900      WRITE CR-OUTPUT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
106000      WRITE CR-OUTPUT-LINE FROM RL-BLANK-LINE AFTER ADVANCING 2.
106100*    THREE LINES ALREADY CONSUMED ON THE NEW PAGE (HEADING PLUS THE
106200*    BLANK ADVANCE) -- 400/450 START COUNTING FROM HERE, NOT ZERO.
106300      MOVE 3 TO WS-LINES-USED.
106400
106500  955-HEADINGS-EXIT.
106600      EXIT.
106700
106800*    A SECOND MAINTENANCE NOTE, THIS ONE ABOUT TABLE SIZES: THE
106900*    SURFACE GRIDS (SUR-COL) ARE FIXED OCCURS TABLES SIZED FOR THE
107000*    OVEN-RACK AND COUNTER DIMENSIONS IN USE TODAY.  A LARGER
107100*    SURFACE, OR A FINER PRECISION (MORE CELLS PER INCH OF LENGTH/
107200*    WIDTH), COULD OVERFLOW THE OCCURS BOUNDS IN 312-TRY-ORIENTATION
107300*    WITHOUT THIS PROGRAM DETECTING IT -- THERE IS NO RUNTIME CHECK
107400*    OF SUR-GRID-L/SUR-GRID-W AGAINST THE TABLE'S OCCURS LIMIT
107500*    ANYWHERE IN THIS CODE, THE SAME GAP MILCOST'S OWN MAINTENANCE
107600*    NOTE FLAGS FOR ITS STAGE TABLES.  WHOEVER CHANGES THE SURFACE
107700*    DIMENSIONS IN 100-BUILD-CONTAINER-TREE SHOULD CHECK THE
107800*    RESULTING GRID SIZE AGAINST THE OCCURS CLAUSE BY HAND.
107900*    MAINTENANCE NOTE FOR WHOEVER TOUCHES THIS PROGRAM NEXT: THE
108000*    KITCHEN HIERARCHY IS HARD-CODED IN 100-BUILD-CONTAINER-TREE,
108100*    NOT DATA-DRIVEN -- IF A THIRD SURFACE OR A THIRD QUANTITY-
108200*    CAPACITY RESOURCE IS EVER ADDED, IT NEEDS A NEW OCCURS ENTRY IN
108300*    THE APPROPRIATE TABLE (SEE QTY-RESOURCE-TBL/SURFACE-TBL IN
108400*    WORKING-STORAGE), A NEW SET OF MOVE STATEMENTS HERE TO
108500*    INITIALIZE IT, AND A NEW HAND-WRITTEN HIERARCHY LINE IN
108600*    450-WRITE-CONTENTS-RPT -- THAT PARAGRAPH DOES NOT LOOP OVER THE
108700*    TABLES, IT PRINTS EACH CONTAINER BY NAME.  THE PLACEMENT SEARCH
108800*    ITSELF (310-332) DOES NOT NEED TO CHANGE FOR A NEW SURFACE, IT
108900*    ALREADY WORKS OFF SUR-IDX GENERICALLY -- ONLY THE DRIVING LOOP
109000*    IN 300-PLACE-ITEM'S VARYING CLAUSE (CURRENTLY HARD-CODED TO
109100*    UNTIL SUR-IDX > 2) WOULD NEED ITS UPPER BOUND RAISED.
