000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.    MILCOST.
000300  AUTHOR.        R J DUBOIS.
000400  INSTALLATION.  BOULANGERIE MILON - DATA PROCESSING.
000500  DATE-WRITTEN.  02/11/87.
000600  DATE-COMPILED.
000700  SECURITY.      UNCLASSIFIED.
000800
000900*************************************************************************
001000*    MILCOST -- RECIPE COSTING BATCH                                   *
001100*    LOADS THE RESOURCE AND INGREDIENT CATALOGS, THEN READS THE        *
001200*    RECIPE HEADER FILE AND ITS THREE DETAIL FILES (INGREDIENT USE,    *
001300*    STAGE, STAGE RESOURCE USE) TO ASSEMBLE EACH RECIPE IN TURN.       *
001400*    FOR EACH RECIPE IT COSTS INGREDIENTS, LABOR AND EQUIPMENT USE     *
001500*    BY STAGE, ADDS OVERHEAD, AND PRINTS A COST-BREAKDOWN GROUP ON     *
001600*    THE COST-REPORT, ROLLING RUN GRAND TOTALS FOR COST, REVENUE AND   *
001700*    PROFIT.  ALL REJECTED OR SUSPECT DETAIL RECORDS ARE DISPLAYED     *
001800*    TO SYSOUT AS THEY ARE ENCOUNTERED.                                 *
001900*                                                                        *
002000*    DETAIL FILES ARE EXPECTED IN RECIPE-NAME SEQUENCE (STAGE-RES-     *
002100*    FILE IN RECIPE/STAGE-SEQ SEQUENCE) MATCHING THE RECIPE-FILE AND    *
002200*    ARE MATCHED BY LOOK-AHEAD COMPARE -- PEEK AT THE NEXT KEY BEFORE   *
002300*    CLOSING OUT THE CURRENT RECIPE GROUP, THEN ACT ON THE COMPARE.     *
002400*                                                                        *
002500*    CHANGE LOG                                                         *
002600*    --------------------------------------------------------------    *
002700*    02/11/87  RJD  ORIGINAL CODING FOR THE COSTING REWRITE    RQ1140   *
002800*    05/03/87  RJD  ADDED OVERHEAD TO THE TOTAL COST LINE      RQ1151   *
002900*    11/19/88  TPK  SUGGESTED PRICING AT 25/50/75 PCT MARGIN   RQ1288   *
003000*    03/02/90  RJD  FIXED PROFIT MARGIN WHEN SELL PRICE ZERO   RQ1340   *
003100*    07/14/91  SLK  STAGE RESOURCE DUPES NOW KEEP LATEST RATE  RQ1412   *
003200*    04/30/15  RJD  RAISED MAX RECIPE-INGREDIENT USES TO 50    RQ1587   *
003300*               SEE WS-CURRENT-RECIPE COPYBOOK MILRECW                  *
003400*    02/02/93  TPK  ADDED GRAND TOTAL RECIPE COUNT TO REPORT   RQ1455   *
003500*    09/19/98  SLK  Y2K SWEEP -- NO DATE FIELDS PROCESSED BY            *
003600*                   THIS PROGRAM, COMPILE-ONLY REVIEW, NO CODE          *
003700*                   CHANGES REQUIRED                            RQ1699  *
003800*    06/02/14  RJD  ADDED FOOD-PROC TYPE CODE (SEE MILRTYP)    RQ1580   *
003900*    08/11/99  SLK  REMOVED OBSOLETE BOX-MIX OVERHEAD CONSTANT RQ1712   *
004000*    11/14/19  RJD  ADDED RECIPE SCALING                     RQ1803   *
004100*               PROVEN BY A STARTUP SELF-TEST, NO FILE CARRIES A       *
004200*               SCALE REQUEST                                          *
004300*************************************************************************
004400
004500  ENVIRONMENT DIVISION.
004600
004700  CONFIGURATION SECTION.
004800  SOURCE-COMPUTER.   IBM-390.
004900  OBJECT-COMPUTER.   IBM-390.
005000  SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005100
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400
005500      SELECT RESOURCE-FILE    ASSIGN TO UT-S-RESFILE
005600          ORGANIZATION IS LINE SEQUENTIAL
005700          FILE STATUS  IS WS-RES-FILE-STATUS.
005800      SELECT INGREDIENT-FILE  ASSIGN TO UT-S-INGFILE
005900          ORGANIZATION IS LINE SEQUENTIAL
006000          FILE STATUS  IS WS-ING-FILE-STATUS.
006100      SELECT RECIPE-FILE      ASSIGN TO UT-S-RCPFILE
006200          ORGANIZATION IS LINE SEQUENTIAL
006300          FILE STATUS  IS WS-RCP-FILE-STATUS.
006400      SELECT RECIPE-ING-FILE  ASSIGN TO UT-S-RIFILE
006500          ORGANIZATION IS LINE SEQUENTIAL
006600          FILE STATUS  IS WS-RI-FILE-STATUS.
006700      SELECT STAGE-FILE       ASSIGN TO UT-S-STGFILE
006800          ORGANIZATION IS LINE SEQUENTIAL
006900          FILE STATUS  IS WS-STG-FILE-STATUS.
007000      SELECT STAGE-RES-FILE   ASSIGN TO UT-S-SRFILE
007100          ORGANIZATION IS LINE SEQUENTIAL
007200          FILE STATUS  IS WS-SR-FILE-STATUS.
007300      SELECT COST-REPORT      ASSIGN TO UT-S-COSTRPT
007400          ORGANIZATION IS LINE SEQUENTIAL
007500          FILE STATUS  IS WS-RPT-FILE-STATUS.
007600
007700  DATA DIVISION.
007800
007900  FILE SECTION.
008000
008100  FD  RESOURCE-FILE
008200      RECORDING MODE IS F
008300      LABEL RECORDS ARE STANDARD
008400      RECORD CONTAINS 36 CHARACTERS
008500      DATA RECORD IS RESOURCE-FILE-REC.
008600  01  RESOURCE-FILE-REC             PIC X(36).
008700
008800  FD  INGREDIENT-FILE
008900      RECORDING MODE IS F
009000      LABEL RECORDS ARE STANDARD
009100      RECORD CONTAINS 39 CHARACTERS
009200      DATA RECORD IS INGREDIENT-FILE-REC.
009300  01  INGREDIENT-FILE-REC           PIC X(39).
009400
009500  FD  RECIPE-FILE
009600      RECORDING MODE IS F
009700      LABEL RECORDS ARE STANDARD
009800      RECORD CONTAINS 100 CHARACTERS
009900      DATA RECORD IS RECIPE-FILE-REC.
010000  01  RECIPE-FILE-REC               PIC X(100).
010100
010200  FD  RECIPE-ING-FILE
010300      RECORDING MODE IS F
010400      LABEL RECORDS ARE STANDARD
010500      RECORD CONTAINS 61 CHARACTERS
010600      DATA RECORD IS RECIPE-ING-FILE-REC.
010700  01  RECIPE-ING-FILE-REC           PIC X(61).
010800
010900  FD  STAGE-FILE
011000      RECORDING MODE IS F
011100      LABEL RECORDS ARE STANDARD
011200      RECORD CONTAINS 50 CHARACTERS
011300      DATA RECORD IS STAGE-FILE-REC.
011400  01  STAGE-FILE-REC                PIC X(50).
011500
011600  FD  STAGE-RES-FILE
011700      RECORDING MODE IS F
011800      LABEL RECORDS ARE STANDARD
011900      RECORD CONTAINS 57 CHARACTERS
012000      DATA RECORD IS STAGE-RES-FILE-REC.
012100  01  STAGE-RES-FILE-REC            PIC X(57).
012200
012300  FD  COST-REPORT
012400      RECORDING MODE IS F
012500      LABEL RECORDS ARE STANDARD
012600      RECORD CONTAINS 132 CHARACTERS
012700      DATA RECORD IS CR-OUTPUT-LINE.
012800  01  CR-OUTPUT-LINE                PIC X(132).
012900
013000  WORKING-STORAGE SECTION.
013100
013200*    STARTUP SELF-TEST COUNTER -- SEE 360-RUN-SCALE-SELFTEST.
013300  77  WS-SCALE-SELFTEST-CTR         PIC S9(3) COMP     VALUE ZERO.
013400
013500  01  PROGRAM-INDICATOR-SWITCHES.
013600      05  WS-EOF-RES-SW             PIC X(3)  VALUE 'NO '.
013700          88  EOF-RESOURCE                      VALUE 'YES'.
013800      05  WS-EOF-ING-SW             PIC X(3)  VALUE 'NO '.
013900          88  EOF-INGREDIENT                    VALUE 'YES'.
014000      05  WS-EOF-RCP-SW             PIC X(3)  VALUE 'NO '.
014100          88  EOF-RECIPE                        VALUE 'YES'.
014200      05  WS-EOF-RI-SW              PIC X(3)  VALUE 'NO '.
014300          88  EOF-RECIPE-ING                    VALUE 'YES'.
014400      05  WS-EOF-STG-SW             PIC X(3)  VALUE 'NO '.
014500          88  EOF-STAGE                         VALUE 'YES'.
014600      05  WS-EOF-SR-SW              PIC X(3)  VALUE 'NO '.
014700          88  EOF-STAGE-RES                     VALUE 'YES'.
014800      05  WS-NAME-FOUND-SW          PIC X(3)  VALUE SPACES.
014900          88  RES-TYPE-FOUND                    VALUE 'YES'.
015000          88  RES-TYPE-NOT-FOUND                VALUE 'NO '.
015100      05  WS-ING-FOUND-SW           PIC X(3)  VALUE SPACES.
015200          88  ING-FOUND                         VALUE 'YES'.
015300          88  ING-NOT-FOUND                     VALUE 'NO '.
015400      05  WS-TYPE-VALID-SW          PIC X(3)  VALUE SPACES.
015500          88  RES-TYPE-CODE-VALID                VALUE 'YES'.
015600          88  RES-TYPE-CODE-INVALID              VALUE 'NO '.
015700      05  WS-STAGE-TYPE-VALID-SW    PIC X(3)  VALUE SPACES.
015800          88  STAGE-TYPE-VALID                   VALUE 'YES'.
015900          88  STAGE-TYPE-INVALID                 VALUE 'NO '.
016000      05  WS-FATAL-ERROR-SW         PIC X(3)  VALUE 'NO '.
016100          88  FATAL-ERROR-FOUND                  VALUE 'YES'.
016200      05  FILLER                    PIC X(1).
016300
016400  01  WS-FILE-STATUS-CODES.
016500      05  WS-RES-FILE-STATUS        PIC X(2)  VALUE '00'.
016600      05  WS-ING-FILE-STATUS        PIC X(2)  VALUE '00'.
016700      05  WS-RCP-FILE-STATUS        PIC X(2)  VALUE '00'.
016800      05  WS-RI-FILE-STATUS         PIC X(2)  VALUE '00'.
016900      05  WS-STG-FILE-STATUS        PIC X(2)  VALUE '00'.
017000      05  WS-SR-FILE-STATUS         PIC X(2)  VALUE '00'.
017100      05  WS-RPT-FILE-STATUS        PIC X(2)  VALUE '00'.
017200      05  FILLER                    PIC X(1).
017300
017400  01  WS-REPORT-CONTROLS.
017500      05  WS-PAGE-COUNT             PIC S9(3) COMP    VALUE ZERO.
017600      05  WS-LINES-PER-PAGE         PIC S9(3) COMP    VALUE +55.
017700      05  WS-LINES-USED             PIC S9(3) COMP    VALUE +99.
017800      05  WS-LINE-SPACING           PIC S9(1) COMP    VALUE +1.
017900      05  FILLER                    PIC X(1).
018000
018100  COPY MILRTYP.
018200
018300  COPY MILSTYP.
018400
018500  01  WS-RESOURCE-TABLE.
018600      05  RES-TBL-ENTRY             OCCURS 50 TIMES
018700                                    INDEXED BY RES-TBL-IDX.
018800          10  RES-TBL-NAME          PIC X(20).
018900          10  RES-TBL-TYPE          PIC X(16).
019000      05  FILLER                    PIC X(1).
019100  01  WS-RESOURCE-COUNT             PIC S9(4) COMP SYNC VALUE ZERO.
019200
019300  01  WS-INGREDIENT-TABLE.
019400      05  ING-TBL-ENTRY             OCCURS 200 TIMES
019500                                    INDEXED BY ING-TBL-IDX.
019600          10  ING-TBL-NAME          PIC X(20).
019700          10  ING-TBL-UNIT          PIC X(10).
019800          10  ING-TBL-COST          PIC S9(5)V9999.
019900      05  FILLER                    PIC X(1).
020000  01  WS-INGREDIENT-COUNT           PIC S9(4) COMP SYNC VALUE ZERO.
020100
020200  COPY MILRECW.
020300
020400  COPY MILCOST.
020500
020600  01  WS-ACCUMULATORS.
020700      05  WS-RECIPE-READ-CTR        PIC S9(4) COMP     VALUE ZERO.
020800      05  WS-GT-RECIPE-CTR          PIC S9(4) COMP     VALUE ZERO.
020900      05  WS-GT-TOTAL-COST          PIC S9(8)V99       VALUE ZERO.
021000      05  WS-GT-TOTAL-REVENUE       PIC S9(8)V99       VALUE ZERO.
021100      05  WS-GT-TOTAL-PROFIT        PIC S9(8)V99       VALUE ZERO.
021200      05  FILLER                    PIC X(1).
021300
021400*    RECIPE-SCALING WORK FIELDS -- SEE 350-SCALE-RECIPE.  FACTOR IS
021500*    CARRIED TO 4 DECIMALS LIKE THE OTHER RATIO FIELDS IN THIS BLOCK.
021600  01  WS-WORK-FIELDS.
021700      05  WS-DURATION-HOURS         PIC S9(4)V9999     VALUE ZERO.
021800      05  WS-STAGE-SR-SUM           PIC S9(4)V99       VALUE ZERO.
021900      05  WS-SUGPRICE-25            PIC S9(4)V99       VALUE ZERO.
022000      05  WS-SUGPRICE-50            PIC S9(4)V99       VALUE ZERO.
022100      05  WS-SUGPRICE-75            PIC S9(4)V99       VALUE ZERO.
022200      05  WS-SCALE-TARGET-SERVINGS  PIC 9(4)           VALUE ZERO.
022300      05  WS-SCALE-FACTOR           PIC S9(3)V9999     VALUE ZERO.
022400      05  WS-SR-REPLACED-SW         PIC X(3)  VALUE SPACES.
022500          88  SR-TYPE-REPLACED                  VALUE 'YES'.
022600      05  FILLER                    PIC X(1).
022700
022800*    RESOURCE-FILE TYPED INPUT AREA -- READ RESOURCE-FILE INTO THIS.
022900*    NO FILLER HERE -- RES-NAME-IN/RES-TYPE-IN ALREADY FILL THE FULL
023000*    36-BYTE RESOURCE-FILE RECORD EXACTLY, SO A PAD BYTE WOULD DRIFT
023100*    THIS WORK AREA OUT OF STEP WITH THE FD RECORD LENGTH.
023200  01  WS-RESOURCE-IN-REC.
023300      05  RES-NAME-IN               PIC X(20).
023400      05  RES-TYPE-IN               PIC X(16).
023500
023600*    INGREDIENT-FILE TYPED INPUT AREA -- READ INGREDIENT-FILE INTO.
023700*    ING-COST-IN KEPT ALPHANUMERIC SO A NON-NUMERIC CATALOG COST
023800*    CAN BE TRAPPED BEFORE IT IS USED IN ARITHMETIC (FATAL PER
023900*    THE LOAD RULES).
024000  01  WS-INGREDIENT-IN-REC.
024100      05  ING-NAME-IN               PIC X(20).
024200      05  ING-UNIT-IN               PIC X(10).
024300      05  ING-COST-IN               PIC X(9).
024400      05  ING-COST-IN-N  REDEFINES  ING-COST-IN
024500                                    PIC S9(5)V9999.
024600
024700*    RECIPE-FILE TYPED INPUT AREA -- READ RECIPE-FILE INTO.
024800  01  WS-RECIPE-IN-REC.
024900      05  RCP-NAME-IN               PIC X(30).
025000      05  RCP-DESC-IN               PIC X(50).
025100      05  RCP-SERVINGS-IN           PIC 9(4).
025200      05  RCP-SELL-PRICE-IN         PIC S9(4)V99.
025300      05  RCP-OVERHEAD-IN           PIC S9(6)V99.
025400      05  FILLER                    PIC X(2).
025500
025600*    RECIPE-ING-FILE TYPED INPUT AREA -- READ RECIPE-ING-FILE INTO.
025700  01  WS-RECIPE-ING-IN-REC.
025800      05  RI-RECIPE-NAME-IN         PIC X(30).
025900      05  RI-ING-NAME-IN            PIC X(20).
026000      05  RI-QUANTITY-IN            PIC X(9).
026100      05  RI-QUANTITY-IN-N REDEFINES RI-QUANTITY-IN
026200                                    PIC S9(6)V999.
026300      05  FILLER                    PIC X(2).
026400
026500*    STAGE-FILE TYPED INPUT AREA -- READ STAGE-FILE INTO.
026600  01  WS-STAGE-IN-REC.
026700      05  STG-RECIPE-NAME-IN        PIC X(30).
026800      05  STG-SEQ-IN                PIC 9(3).
026900      05  STG-TYPE-IN               PIC X(4).
027000      05  STG-DURATION-IN           PIC X(5).
027100      05  STG-DURATION-IN-N REDEFINES STG-DURATION-IN
027200                                    PIC 9(5).
027300      05  STG-LABOR-RATE-IN         PIC X(6).
027400      05  STG-LABOR-RATE-IN-N REDEFINES STG-LABOR-RATE-IN
027500                                    PIC S9(4)V99.
027600      05  FILLER                    PIC X(2).
027700
027800*    STAGE-RES-FILE TYPED INPUT AREA -- READ STAGE-RES-FILE INTO.
027900  01  WS-STAGE-RES-IN-REC.
028000      05  SR-RECIPE-NAME-IN         PIC X(30).
028100      05  SR-STAGE-SEQ-IN           PIC 9(3).
028200      05  SR-RES-TYPE-IN            PIC X(16).
028300      05  SR-COST-IN                PIC X(6).
028400      05  SR-COST-IN-N   REDEFINES  SR-COST-IN
028500                                    PIC S9(4)V99.
028600      05  FILLER                    PIC X(2).
028700
028800*    PROGRAM REPORT LINES.
028900
029000  01  RL-BLANK-LINE                 PIC X(132) VALUE SPACES.
029100
029200  01  HL-HEADER-1.
029300      05  FILLER              PIC X(1)   VALUE SPACES.
029400      05  FILLER              PIC X(20)  VALUE 'BOULANGERIE MILON'.
029500      05  FILLER              PIC X(45)  VALUE SPACES.
029600      05  FILLER              PIC X(20)  VALUE 'RECIPE COST REPORT'.
029700      05  FILLER              PIC X(37)  VALUE SPACES.
029800      05  FILLER              PIC X(5)   VALUE 'PAGE '.
029900      05  RPT-PAGE-NO         PIC ZZZ.
030000      05  FILLER              PIC X(1)   VALUE SPACES.
030100
030200  01  RL-RECIPE-HDR.
030300      05  FILLER               PIC X(8)  VALUE 'RECIPE: '.
030400      05  RL-RECIPE-NAME-O     PIC X(30).
030500      05  FILLER               PIC X(20) VALUE SPACES.
030600      05  FILLER               PIC X(10) VALUE 'SERVINGS: '.
030700      05  RL-SERVINGS-O        PIC ZZZ9.
030800      05  FILLER               PIC X(60) VALUE SPACES.
030900
031000  01  RL-INGR-LINE.
031100      05  FILLER              PIC X(2)  VALUE SPACES.
031200      05  FILLER              PIC X(22) VALUE
031300          'INGREDIENTS COST      '.
031400      05  RL-INGR-AMT         PIC $ZZ,ZZZ,ZZ9.99.
031500      05  FILLER              PIC X(94) VALUE SPACES.
031600
031700  01  RL-LABOR-LINE.
031800      05  FILLER              PIC X(2)  VALUE SPACES.
031900      05  FILLER              PIC X(22) VALUE
032000          'LABOR COST            '.
032100      05  RL-LABOR-AMT        PIC $ZZ,ZZZ,ZZ9.99.
032200      05  FILLER              PIC X(94) VALUE SPACES.
032300
032400  01  RL-RES-LINE.
032500      05  FILLER              PIC X(2)  VALUE SPACES.
032600      05  FILLER              PIC X(22) VALUE
032700          'RESOURCE COST         '.
032800      05  RL-RES-AMT          PIC $ZZ,ZZZ,ZZ9.99.
032900      05  FILLER              PIC X(94) VALUE SPACES.
033000
033100  01  RL-OVHD-LINE.
033200      05  FILLER              PIC X(2)  VALUE SPACES.
033300      05  FILLER              PIC X(22) VALUE
033400          'OVERHEAD COST         '.
033500      05  RL-OVHD-AMT         PIC $ZZ,ZZZ,ZZ9.99.
033600      05  FILLER              PIC X(94) VALUE SPACES.
033700
033800  01  RL-TOTCOST-LINE.
033900      05  FILLER              PIC X(2)  VALUE SPACES.
034000      05  FILLER              PIC X(22) VALUE
034100          'TOTAL COST            '.
034200      05  RL-TOTCOST-AMT      PIC $ZZ,ZZZ,ZZ9.99.
034300      05  FILLER              PIC X(94) VALUE SPACES.
034400
034500  01  RL-PERSRV-LINE.
034600      05  FILLER              PIC X(2)  VALUE SPACES.
034700      05  FILLER              PIC X(22) VALUE
034800          'COST PER SERVING      '.
034900      05  RL-PERSRV-AMT       PIC $ZZZ,ZZ9.99.
035000      05  FILLER              PIC X(97) VALUE SPACES.
035100
035200  01  RL-SELLPR-LINE.
035300      05  FILLER              PIC X(2)  VALUE SPACES.
035400      05  FILLER              PIC X(22) VALUE
035500          'SELLING PRICE         '.
035600      05  RL-SELLPR-AMT       PIC $Z,ZZ9.99.
035700      05  FILLER              PIC X(99) VALUE SPACES.
035800
035900  01  RL-REVENUE-LINE.
036000      05  FILLER              PIC X(2)  VALUE SPACES.
036100      05  FILLER              PIC X(22) VALUE
036200          'TOTAL REVENUE         '.
036300      05  RL-REVENUE-AMT      PIC $ZZ,ZZZ,ZZ9.99.
036400      05  FILLER              PIC X(94) VALUE SPACES.
036500
036600  01  RL-PROFIT-LINE.
036700      05  FILLER              PIC X(2)  VALUE SPACES.
036800      05  FILLER              PIC X(22) VALUE
036900          'PROFIT                '.
037000      05  RL-PROFIT-AMT       PIC $ZZ,ZZZ,ZZ9.99-.
037100      05  FILLER              PIC X(93) VALUE SPACES.
037200
037300  01  RL-MARGIN-LINE.
037400      05  FILLER              PIC X(2)  VALUE SPACES.
037500      05  FILLER              PIC X(22) VALUE
037600          'PROFIT MARGIN         '.
037700      05  RL-MARGIN-AMT       PIC ZZZ9.9.
037800      05  FILLER              PIC X(1)  VALUE '%'.
037900      05  FILLER              PIC X(101) VALUE SPACES.
038000
038100  01  RL-SUGPRICE-LINE.
038200      05  FILLER              PIC X(2)  VALUE SPACES.
038300      05  FILLER              PIC X(23) VALUE
038400          'SUGGESTED PRICES: 25%: '.
038500      05  RL-SUG-25-AMT       PIC $ZZ9.99.
038600      05  FILLER              PIC X(7) VALUE
038700          '  50%: '.
038800      05  RL-SUG-50-AMT       PIC $ZZ9.99.
038900      05  FILLER              PIC X(7) VALUE
039000          '  75%: '.
039100      05  RL-SUG-75-AMT       PIC $ZZ9.99.
039200      05  FILLER              PIC X(72) VALUE SPACES.
039300
039400  01  RL-GT-HEADING.
039500      05  FILLER              PIC X(2)  VALUE SPACES.
039600      05  FILLER              PIC X(34) VALUE
039700          'GRAND TOTALS - RECIPES PROCESSED: '.
039800      05  RL-GT-RECIPE-CNT    PIC ZZZ9.
039900      05  FILLER              PIC X(92) VALUE SPACES.
040000
040100  01  RL-GT-COST-LINE.
040200      05  FILLER              PIC X(2)  VALUE SPACES.
040300      05  FILLER              PIC X(22) VALUE
040400          'TOTAL COST            '.
040500      05  RL-GT-COST-AMT      PIC $ZZ,ZZZ,ZZ9.99.
040600      05  FILLER              PIC X(94) VALUE SPACES.
040700
040800  01  RL-GT-REV-LINE.
040900      05  FILLER              PIC X(2)  VALUE SPACES.
041000      05  FILLER              PIC X(22) VALUE
041100          'TOTAL REVENUE         '.
041200      05  RL-GT-REV-AMT       PIC $ZZ,ZZZ,ZZ9.99.
041300      05  FILLER              PIC X(94) VALUE SPACES.
041400
041500  01  RL-GT-PROFIT-LINE.
041600      05  FILLER              PIC X(2)  VALUE SPACES.
041700      05  FILLER              PIC X(22) VALUE
041800          'TOTAL PROFIT          '.
041900      05  RL-GT-PROFIT-AMT    PIC $ZZ,ZZZ,ZZ9.99-.
042000      05  FILLER              PIC X(93) VALUE SPACES.
042100
042200  01  ERROR-MESSAGE-EL               PIC X(132).
042300
042400  01  DISPLAY-LINE.
042500      05  DISP-MESSAGE                PIC X(45).
042600      05  DISP-VALUE                  PIC ZZZ9.
042700      05  FILLER                      PIC X(1).
042800
042900  PROCEDURE DIVISION.
043000
043100*    PROGRAM FLOW AT A GLANCE, FOR WHOEVER PICKS THIS UP NEXT:
043200*       000  MAINLINE         -- OPEN, LOAD CATALOGS, DRIVE THE LOOP
043300*       100  LOAD RESOURCE CTLG -- RESOURCE-FILE INTO WS-RESOURCE-TABLE
043400*       150  LOAD INGREDIENT CTLG -- SAME IDEA, INGREDIENT-FILE
043500*       200  PRSS RECIPE HDRS -- ONE RECIPE HEADER + ITS DETAIL GROUPS
043600*       300  COST RECIPE      -- INGREDIENTS + STAGES + TOTALS/MARGIN
043700*       340  WRITE RECIPE GROUP -- ONE RECIPE'S PRINTED COST-BREAKDOWN
043800*       350  SCALE RECIPE     -- SERVINGS RESCALE (SELF-TEST ONLY, SEE
043900*                                360 AND THE BANNER OVER 350 ITSELF)
044000*       500  GRAND TOTALS     -- RUN-WIDE COST/REVENUE/PROFIT
044100*       550  DIAGNOSTICS      -- RUN COUNTS TO SYSOUT
044200*       700/750 ERROR/ABEND PATHS; 800-845 THE SIX READ PARAGRAPHS;
044300*       955  PAGE HEADINGS FOR COST-REPORT.
044400*
044500*    000-MAINLINE IS THE WHOLE RUN, TOP TO BOTTOM, IN THE ORDER THE
044600*    OPERATOR'S JCL EXPECTS TO SEE IT IN THE SYSOUT LISTING: OPEN,
044700*    LOAD THE TWO CATALOGS, PRIME EACH DETAIL FILE WITH ITS FIRST
044800*    RECORD, WALK THE RECIPE HEADERS TO EOF, PRINT GRAND TOTALS,
044900*    DISPLAY RUN DIAGNOSTICS, CLOSE, DONE.  NOTHING BELOW THIS
045000*    PARAGRAPH IS EVER PERFORMED EXCEPT FROM SOMEWHERE IN THIS CHAIN.
045100*
045200*    THE TWO CATALOGS (100/150) ARE LOADED IN FULL BEFORE A SINGLE
045300*    RECIPE IS TOUCHED -- A RECIPE'S INGREDIENT AND STAGE-RESOURCE
045400*    LOOKUPS (210, 225) DEPEND ON BOTH CATALOGS BEING COMPLETE, SO
045500*    THE ORDER HERE IS NOT ARBITRARY: CATALOGS FIRST, RECIPES SECOND.
045600*    THIS IS A SINGLE-THREADED BATCH STEP -- ONE RUN COSTS THE WHOLE
045700*    RECIPE-FILE, START TO FINISH, IN ONE PASS.  THERE IS NO RESTART
045800*    LOGIC BECAUSE THIS IS A REPORT-ONLY RUN -- IT UPDATES NO MASTER
045900*    FILE, SO A RERUN FROM THE TOP AFTER AN ABEND IS ALWAYS SAFE.
046000*
046100*    A NOTE ON THE TWO KINDS OF ERROR IN THIS PROGRAM, SINCE IT
046200*    COMES UP REPEATEDLY BELOW: A WARNING (UNKNOWN INGREDIENT,
046300*    UNKNOWN RESOURCE TYPE) LETS THE CURRENT RECIPE KEEP COSTING
046400*    WITH THAT ONE LINE ITEM MISSING, BECAUSE ONE BAD DETAIL ROW
046500*    DOES NOT MEAN THE REST OF THE RECIPE IS UNTRUSTWORTHY.  A
046600*    FATAL ERROR (BAD RESOURCE NAME, NON-NUMERIC INGREDIENT COST,
046700*    UNKNOWN STAGE TYPE) STOPS THE WHOLE RUN, BECAUSE EACH OF THOSE
046800*    THREE MEANS EITHER A CATALOG THIS RUN DEPENDS ON IS SUSPECT, OR
046900*    THE RECIPE RECORD ITSELF IS STRUCTURALLY WRONG, NOT JUST
047000*    MISSING ONE FIELD.  700-ERROR-DISPLAY HANDLES THE TEXT FOR
047100*    BOTH; ONLY THE FATAL CASES ALSO SET WS-FATAL-ERROR-SW.
047200  000-MAINLINE SECTION.
047300
047400*    SIX INPUT FILES, ONE OUTPUT REPORT -- TWO CATALOG FILES
047500*    (RESOURCE, INGREDIENT) AND FOUR RECIPE-RELATED DETAIL FILES
047600*    (RECIPE, RECIPE-INGREDIENT, STAGE, STAGE-RESOURCE), ALL OPENED
047700*    TOGETHER AT THE TOP OF THE RUN AND ALL CLOSED TOGETHER AT THE
047800*    BOTTOM.  THIS SHOP DOES NOT OPEN/CLOSE A FILE MID-RUN.
047900      OPEN INPUT  RESOURCE-FILE
048000                  INGREDIENT-FILE
048100                  RECIPE-FILE
048200                  RECIPE-ING-FILE
048300                  STAGE-FILE
048400                  STAGE-RES-FILE
048500           OUTPUT COST-REPORT.
048600*    THE TWO CATALOG TABLES ARE REBUILT EVERY RUN -- MILCOST DOES NOT
048700*    CARRY THEM ACROSS EXECUTIONS, SO START FROM A CLEAN SLATE EACH
048800*    TIME RATHER THAN TRUST WHATEVER A PRIOR STEP LEFT IN STORAGE.
048900      MOVE SPACES TO WS-RESOURCE-TABLE.
049000      MOVE SPACES TO WS-INGREDIENT-TABLE.
049100*    PROVE THE RECIPE-SCALING ROUTINE BEFORE ANY REAL RECIPE IS READ --
049200*    SEE THE BANNER OVER 350-SCALE-RECIPE FOR WHY THIS RUNS HERE AND
049300*    NOT OFF A TRANSACTION.
049400      PERFORM 360-RUN-SCALE-SELFTEST THRU 360-RUN-SCALE-SELFTEST-EXIT.
049500      PERFORM 100-LOAD-RESOURCE-CTLG THRU 100-LOAD-RESOURCE-CTLG-EXIT.
049600      PERFORM 150-LOAD-INGREDIENT-CTLG THRU
049700                                       150-LOAD-INGREDIENT-CTLG-EXIT.
049800*    A BAD RESOURCE NAME OR A NON-NUMERIC INGREDIENT COST STOPS THE
049900*    RUN COLD -- THERE IS NO SAFE WAY TO COST A RECIPE AGAINST A
050000*    CATALOG WE KNOW IS WRONG.
050100      IF FATAL-ERROR-FOUND
050200         PERFORM 750-FATAL-ABEND THRU 750-FATAL-ABEND-EXIT.
050300*    PRIME EACH DETAIL FILE WITH ITS FIRST RECORD SO 200-PRSS-RECIPE-
050400*    HDRS CAN COMPARE RECIPE-NAME (STAGE-RES-FILE ALSO STAGE-SEQ) ON
050500*    ITS FIRST PASS WITHOUT A SPECIAL FIRST-TIME CASE.
050600      PERFORM 820-READ-RECIPE-FILE THRU 820-READ-RECIPE-FILE-EXIT.
050700      PERFORM 830-READ-RECIPE-ING-FILE THRU
050800                                       830-READ-RECIPE-ING-FILE-EXIT.
050900      PERFORM 840-READ-STAGE-FILE THRU 840-READ-STAGE-FILE-EXIT.
051000      PERFORM 845-READ-STAGE-RES-FILE THRU
051100                                       845-READ-STAGE-RES-FILE-EXIT.
051200*    ONE PASS OF 200-PRSS-RECIPE-HDRS COSTS AND PRINTS ONE COMPLETE
051300*    RECIPE -- HEADER, ITS INGREDIENT USES, ITS STAGES AND THEIR
051400*    RESOURCE USES.  LOOP UNTIL RECIPE-FILE IS EXHAUSTED.
051500      PERFORM 200-PRSS-RECIPE-HDRS THRU 200-PRSS-RECIPE-HDRS-EXIT
051600          UNTIL EOF-RECIPE.
051700*    A STAGE TYPE WE DO NOT RECOGNIZE ANYWHERE IN THE RUN ALSO COMES
051800*    THROUGH THIS SWITCH (SEE 220-LOAD-RCP-STAGES) -- CHECK HERE TOO,
051900*    NOT JUST RIGHT AFTER THE CATALOG LOADS, SINCE A BAD STAGE TYPE
052000*    CAN TURN UP ON ANY RECIPE AS THE LOOP WALKS THE FILE.
052100      IF FATAL-ERROR-FOUND
052200         PERFORM 750-FATAL-ABEND THRU 750-FATAL-ABEND-EXIT.
052300      PERFORM 500-PRSS-GRAND-TOTALS THRU 500-PRSS-GRAND-TOTALS-EXIT.
052400      PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
052500*    CLOSE EVERY FILE OPENED AT THE TOP OF THIS SECTION, IN THE SAME
052600*    ORDER THEY WERE OPENED -- THE SHOP'S HOUSE STYLE, NOT A COBOL
052700*    REQUIREMENT, BUT IT MAKES THE TWO LISTS EASY TO EYEBALL AGAINST
052800*    EACH OTHER WHEN A NEW FILE IS ADDED LATER.
052900      CLOSE RESOURCE-FILE
053000            INGREDIENT-FILE
053100            RECIPE-FILE
053200            RECIPE-ING-FILE
053300            STAGE-FILE
053400            STAGE-RES-FILE
053500            COST-REPORT.
053600*    RETURN-CODE ZERO TELLS THE JCL THIS STEP COMPLETED CLEAN --
053700*    SEE 750-FATAL-ABEND FOR THE NON-ZERO PATH.
053800      MOVE ZERO TO RETURN-CODE.
053900      GOBACK.
054000
054100
054200*    100-LOAD-RESOURCE-CTLG READS RESOURCE-FILE TO EOF AND BUILDS
054300*    WS-RESOURCE-TABLE, ONE ENTRY PER RESOURCE, KEYED BY RESOURCE
054400*    NAME.  EVERY NAME MUST MAP TO ONE OF THE FIXED 7 RESOURCE-NAME
054500*    ENTRIES IN MILRTYP -- THAT IS HOW WE KNOW ITS TYPE, SINCE
054600*    RESOURCE-FILE ITSELF DOES NOT CARRY ONE.  THE LOOKUP IS DONE
054700*    ONCE PER ROW AS IT LOADS, NOT RE-DONE LATER WHEN A STAGE USES
054800*    THE RESOURCE -- TYPE IS BAKED INTO WS-RESOURCE-TABLE UP FRONT.
054900  100-LOAD-RESOURCE-CTLG SECTION.
055000
055100*    PRIME THE LOOP WITH THE FIRST RECORD, THEN VALIDATE/FILE ONE
055200*    RECORD PER PASS UNTIL EOF OR A FATAL CATALOG ERROR STOPS US.
055300      PERFORM 800-READ-RESOURCE-FILE THRU 800-READ-RESOURCE-FILE-EXIT.
055400      PERFORM 110-VALIDATE-RESOURCE-NAME THRU
055500                                        110-VALIDATE-RESOURCE-NAME-EXIT
055600          UNTIL EOF-RESOURCE OR FATAL-ERROR-FOUND.
055700
055800  100-LOAD-RESOURCE-CTLG-EXIT.
055900      EXIT.
056000
056100
056200*    110-VALIDATE-RESOURCE-NAME LOOKS UP THE RESOURCE NAME JUST READ
056300*    IN THE FIXED RESOURCE-NAME-TABLE (RNT-ENTRY, SEE MILRTYP).  A
056400*    MATCH GIVES US THE RESOURCE'S TYPE CODE AND THE ROW GOES INTO
056500*    THE WORKING TABLE; NO MATCH IS A SHOP-STOPPING CATALOG ERROR.
056600  110-VALIDATE-RESOURCE-NAME.
056700
056800*    RNT-ENTRY IS THE FIXED 7-ROW RESOURCE-NAME TABLE LOADED FROM
056900*    MILRTYP VIA A SET OF VALUE CLAUSES AT COMPILE TIME -- IT NEVER
057000*    CHANGES AT RUN TIME, SO INDEX 1 IS A SAFE STARTING POINT EVERY
057100*    CALL.
057200      SET RNT-IDX TO 1.
057300      MOVE 'NO ' TO WS-NAME-FOUND-SW.
057400      SEARCH RNT-ENTRY
057500          AT END
057600              MOVE 'NO ' TO WS-NAME-FOUND-SW
057700          WHEN RNT-RES-NAME (RNT-IDX) = RES-NAME-IN
057800              MOVE 'YES' TO WS-NAME-FOUND-SW.
057900*    RES-TYPE-FOUND IS THE 88-LEVEL OVER WS-NAME-FOUND-SW -- READ
058000*    THE 88 RATHER THAN COMPARING THE SWITCH VALUE DIRECTLY, THE
058100*    SHOP'S USUAL STYLE FOR ANY YES/NO WORKING-STORAGE SWITCH.
058200      IF RES-TYPE-FOUND
058300*       NAME RECOGNIZED -- FILE THE RESOURCE UNDER ITS LOOKED-UP TYPE.
058400         ADD 1 TO WS-RESOURCE-COUNT
058500         SET RES-TBL-IDX TO WS-RESOURCE-COUNT
058600         MOVE RES-NAME-IN TO RES-TBL-NAME (RES-TBL-IDX)
058700         MOVE RNT-RES-TYPE (RNT-IDX) TO RES-TBL-TYPE (RES-TBL-IDX)
058800      ELSE
058900*       UNRECOGNIZED NAME -- FATAL.  A STAGE COULD REFERENCE THIS
059000*       RESOURCE BY TYPE LATER AND WE WOULD HAVE NO RATE FOR IT.
059100         MOVE SPACES TO ERROR-MESSAGE-EL
059200         STRING '** FATAL ** UNKNOWN RESOURCE NAME - '
059300                RES-NAME-IN DELIMITED BY SIZE
059400                INTO ERROR-MESSAGE-EL
059500         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
059600         MOVE 'YES' TO WS-FATAL-ERROR-SW.
059700*    STOP READING ONCE THE FATAL SWITCH IS SET -- THE LOOP TEST IN
059800*    100-LOAD-RESOURCE-CTLG ALSO CHECKS FATAL-ERROR-FOUND, BUT THIS
059900*    PARAGRAPH SKIPS THE NEXT READ ITSELF TOO, SO A FATAL ERROR DOES
060000*    NOT BURN ONE MORE RECORD OFF RESOURCE-FILE FOR NO REASON.
060100      IF NOT FATAL-ERROR-FOUND
060200         PERFORM 800-READ-RESOURCE-FILE THRU
060300                                        800-READ-RESOURCE-FILE-EXIT.
060400
060500  110-VALIDATE-RESOURCE-NAME-EXIT.
060600      EXIT.
060700
060800
060900*    150-LOAD-INGREDIENT-CTLG READS INGREDIENT-FILE TO EOF AND BUILDS
061000*    WS-INGREDIENT-TABLE, ONE ENTRY PER INGREDIENT, KEYED BY
061100*    INGREDIENT NAME.  UNLIKE THE RESOURCE CATALOG THERE IS NO FIXED
061200*    LOOKUP TABLE HERE -- EVERY INGREDIENT IN THE FILE IS LEGAL, THE
061300*    ONLY THING THAT CAN BE WRONG IS A COST FIELD THAT ISN'T NUMERIC.
061400*
061500*    THIS IS DELIBERATE: THE SHOP ADDS NEW INGREDIENTS TO THE
061600*    CATALOG FAR MORE OFTEN THAN IT ADDS NEW RESOURCE TYPES (OVENS,
061700*    MIXERS, WALK-IN SPACE), SO REQUIRING EVERY INGREDIENT NAME TO
061800*    BE PRE-APPROVED IN A FIXED TABLE THE WAY 110 DOES FOR RESOURCES
061900*    WOULD MEAN A PROGRAM CHANGE EVERY TIME A NEW INGREDIENT SHOWS
062000*    UP ON A RECIPE.
062100  150-LOAD-INGREDIENT-CTLG SECTION.
062200
062300*    SAME SHAPE AS 100 ABOVE -- PRIME, THEN VALIDATE/FILE UNTIL EOF
062400*    OR A NON-NUMERIC COST ABORTS THE LOAD.
062500      PERFORM 810-READ-INGREDIENT-FILE THRU
062600                                       810-READ-INGREDIENT-FILE-EXIT.
062700      PERFORM 160-VALIDATE-INGREDIENT-COST THRU
062800                                      160-VALIDATE-INGREDIENT-COST-EXIT
062900          UNTIL EOF-INGREDIENT OR FATAL-ERROR-FOUND.
063000
063100  150-LOAD-INGREDIENT-CTLG-EXIT.
063200      EXIT.
063300
063400
063500*    160-VALIDATE-INGREDIENT-COST CHECKS ING-COST-IN IS NUMERIC
063600*    BEFORE TRUSTING ITS REDEFINED NUMERIC VIEW (ING-COST-IN-N).  A
063700*    NON-NUMERIC COST IS FATAL -- EVERY RECIPE COSTING DEPENDS ON
063800*    THIS TABLE AND A GARBLED COST WOULD SILENTLY POISON EVERY
063900*    RECIPE THAT USES THE INGREDIENT.
064000  160-VALIDATE-INGREDIENT-COST.
064100
064200*    TEST THE ALPHANUMERIC FIELD AS IT CAME OFF THE FILE, NOT THE
064300*    REDEFINED NUMERIC VIEW -- MOVING GARBAGE INTO A NUMERIC FIELD
064400*    AND THEN COMPUTING ON IT IS HOW YOU GET A DATA EXCEPTION ABEND
064500*    INSTEAD OF A CLEAN ERROR MESSAGE.
064600      IF ING-COST-IN IS NOT NUMERIC
064700         MOVE SPACES TO ERROR-MESSAGE-EL
064800         STRING '** FATAL ** NON-NUMERIC INGREDIENT COST - '
064900                ING-NAME-IN DELIMITED BY SIZE
065000                INTO ERROR-MESSAGE-EL
065100         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
065200         MOVE 'YES' TO WS-FATAL-ERROR-SW
065300*    ELSE BRANCH FILES THE ROW -- NUMERIC COST CONFIRMED, SAFE TO
065400*    STASH THE REDEFINED NUMERIC VIEW INTO THE CATALOG TABLE BELOW
065500*    RATHER THAN THE RAW ALPHANUMERIC FIELD JUST TESTED ABOVE.
065600      ELSE
065700         ADD 1 TO WS-INGREDIENT-COUNT
065800         SET ING-TBL-IDX TO WS-INGREDIENT-COUNT
065900         MOVE ING-NAME-IN TO ING-TBL-NAME (ING-TBL-IDX)
066000         MOVE ING-UNIT-IN TO ING-TBL-UNIT (ING-TBL-IDX)
066100         MOVE ING-COST-IN-N TO ING-TBL-COST (ING-TBL-IDX).
066200*    DO NOT READ AHEAD ON A FATAL HIT -- WS-INGREDIENT-IN-REC IS LEFT
066300*    HOLDING THE BAD RECORD SO THE ABEND MESSAGE ABOVE STAYS ACCURATE
066400*    IF ANYONE DUMPS STORAGE AFTER THE SOFT ABEND IN 750.
066500      IF NOT FATAL-ERROR-FOUND
066600         PERFORM 810-READ-INGREDIENT-FILE THRU
066700                                        810-READ-INGREDIENT-FILE-EXIT.
066800
066900  160-VALIDATE-INGREDIENT-COST-EXIT.
067000      EXIT.
067100
067200
067300*    200-PRSS-RECIPE-HDRS ASSEMBLES ONE RECIPE INTO WS-CURRENT-RECIPE
067400*    FROM THE RECIPE HEADER ALREADY IN WS-RECIPE-IN-REC PLUS ITS
067500*    GROUPED DETAIL RECORDS, THEN COSTS IT AND PRINTS IT.  RECIPE-ING-
067600*    FILE AND STAGE-FILE ARE BOTH IN RECIPE-NAME SEQUENCE TO MATCH
067700*    RECIPE-FILE, SO THE TWO LOAD PARAGRAPHS BELOW ARE SIMPLE LOOK-
067800*    AHEAD LOOPS -- NO SORT, NO KEYED READ.
067900*
068000*    IF THE SIX INPUT FILES WERE EVER OUT OF SEQUENCE RELATIVE TO
068100*    EACH OTHER, THIS LOOK-AHEAD SCHEME WOULD SILENTLY MISFILE
068200*    DETAIL RECORDS UNDER THE WRONG RECIPE RATHER THAN ERROR OUT --
068300*    THE SEQUENCE IS AN UPSTREAM JCL/SORT-STEP GUARANTEE, NOT
068400*    SOMETHING THIS PROGRAM VERIFIES FOR ITSELF.
068500  200-PRSS-RECIPE-HDRS SECTION.
068600
068700*    WS-CURRENT-RECIPE (CR- PREFIX) IS THE ONE WORKING AREA THAT
068800*    HOLDS AN ENTIRE RECIPE -- HEADER FIELDS, UP TO THE MAXIMUM
068900*    INGREDIENT USES AND STAGES THIS SHOP ALLOWS PER RECIPE, AND
069000*    EACH STAGE'S OWN RESOURCE-USE SUB-TABLE.  IT IS REBUILT FROM
069100*    SCRATCH FOR EVERY RECIPE HEADER READ, NEVER CARRIED OVER.
069200      MOVE RCP-NAME-IN       TO CR-NAME.
069300      MOVE RCP-DESC-IN       TO CR-DESC.
069400      MOVE RCP-SERVINGS-IN   TO CR-SERVINGS.
069500      MOVE RCP-SELL-PRICE-IN TO CR-SELL-PRICE.
069600      MOVE RCP-OVERHEAD-IN   TO CR-OVERHEAD.
069700*    CLEAR LAST RECIPE'S INGREDIENT/STAGE COUNTS -- THE TABLES
069800*    THEMSELVES ARE NOT RE-INITIALIZED, ONLY REBUILT UP TO THE NEW
069900*    COUNT, SO A STALE ENTRY PAST THE COUNT IS NEVER LOOKED AT.
070000      MOVE ZERO TO CR-RI-COUNT, CR-STG-COUNT.
070100*    BOTH LOOP CONDITIONS BELOW STOP EITHER ON EOF OR ON THE DETAIL
070200*    RECORD'S OWN RECIPE-NAME FIELD NO LONGER MATCHING THE HEADER --
070300*    THAT SECOND TEST IS WHAT DETECTS "RAN OFF THE END OF THIS
070400*    RECIPE'S GROUP AND INTO THE NEXT ONE'S" WITHOUT A SEPARATE
070500*    KEY-CHANGE FLAG.
070600*
070700*    NOTE THE TWO LOOPS ARE NOT NESTED -- ALL OF A RECIPE'S
070800*    INGREDIENT-USE ROWS ARE LOADED FIRST, THEN ALL OF ITS STAGES.
070900*    THIS MATCHES THE FACT THAT RECIPE-ING-FILE AND STAGE-FILE ARE
071000*    TWO SEPARATE FILES, EACH IN ITS OWN RECIPE-NAME SEQUENCE, NOT
071100*    ONE INTERLEAVED FILE.
071200      PERFORM 210-LOAD-RCP-INGREDIENTS THRU
071300                                       210-LOAD-RCP-INGREDIENTS-EXIT
071400          UNTIL EOF-RECIPE-ING OR RI-RECIPE-NAME-IN NOT = CR-NAME.
071500      PERFORM 220-LOAD-RCP-STAGES THRU 220-LOAD-RCP-STAGES-EXIT
071600          UNTIL EOF-STAGE OR STG-RECIPE-NAME-IN NOT = CR-NAME
071700                OR FATAL-ERROR-FOUND.
071800*    AN INVALID STAGE TYPE FOUND DURING THE STAGE LOOP ABOVE SETS
071900*    FATAL-ERROR-FOUND -- SKIP COSTING AND PRINTING THIS RECIPE
072000*    ENTIRELY RATHER THAN PRINT A PARTIAL, MISLEADING BREAKDOWN, AND
072100*    LET THE MAINLINE'S FATAL CHECK CATCH IT AFTER THE LOOP ENDS.
072200      IF NOT FATAL-ERROR-FOUND
072300         PERFORM 300-COST-RECIPE THRU 300-COST-RECIPE-EXIT
072400         PERFORM 340-WRITE-RECIPE-GROUP THRU 340-WRITE-RECIPE-GROUP-EXIT.
072500*    READ THE NEXT RECIPE HEADER NOW, NOT AT THE TOP OF THIS SECTION --
072600*    THAT WAY THE LOOP TEST IN 000-MAINLINE (UNTIL EOF-RECIPE) SEES
072700*    THE RESULT OF THIS READ IMMEDIATELY, THE USUAL SHOP IDIOM FOR A
072800*    PRIMED READ LOOP.
072900      PERFORM 820-READ-RECIPE-FILE THRU 820-READ-RECIPE-FILE-EXIT.
073000
073100  200-PRSS-RECIPE-HDRS-EXIT.
073200      EXIT.
073300
073400
073500*    210-LOAD-RCP-INGREDIENTS FILES ONE RECIPE-INGREDIENT-RECORD INTO
073600*    THE CR-RI-USE TABLE.  AN INGREDIENT NAME THAT ISN'T IN THE
073700*    CATALOG IS ONLY A WARNING -- THE RECIPE STILL COSTS, JUST
073800*    WITHOUT THAT LINE ITEM, SINCE A MISSPELLED INGREDIENT ON ONE
073900*    RECIPE SHOULDN'T STOP THE WHOLE CATALOG FROM PRICING.
074000  210-LOAD-RCP-INGREDIENTS.
074100
074200*    LOOK THE INGREDIENT UP IN THE CATALOG TABLE FIRST -- WE NEED
074300*    ITS CURRENT UNIT COST BEFORE WE CAN FILE THIS USE ROW, AND THE
074400*    RECIPE-INGREDIENT RECORD ITSELF ONLY CARRIES THE QUANTITY.
074500      PERFORM 230-SEARCH-INGREDIENT THRU 230-SEARCH-INGREDIENT-EXIT.
074600      IF ING-FOUND
074700*       UNIT COST IS COPIED OUT OF THE CATALOG TABLE AND FROZEN ON
074800*       THE RECIPE'S OWN ROW RIGHT NOW -- IF SOMEONE UPDATES
074900*       INGREDIENT-FILE TOMORROW, TODAY'S RUN ALREADY HAS ITS OWN
075000*       SNAPSHOT OF THE COST AND IS NOT AFFECTED.
075100         ADD 1 TO CR-RI-COUNT
075200         SET CR-RI-IDX TO CR-RI-COUNT
075300         MOVE RI-ING-NAME-IN      TO CR-RI-ING-NAME (CR-RI-IDX)
075400         MOVE RI-QUANTITY-IN-N    TO CR-RI-QUANTITY (CR-RI-IDX)
075500         MOVE ING-TBL-COST (ING-TBL-IDX)
075600                                  TO CR-RI-UNIT-COST (CR-RI-IDX)
075700      ELSE
075800         MOVE SPACES TO ERROR-MESSAGE-EL
075900         STRING '** WARNING ** UNKNOWN INGREDIENT - '
076000                RI-ING-NAME-IN DELIMITED BY SIZE
076100                INTO ERROR-MESSAGE-EL
076200         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT.
076300      PERFORM 830-READ-RECIPE-ING-FILE THRU
076400                                       830-READ-RECIPE-ING-FILE-EXIT.
076500
076600  210-LOAD-RCP-INGREDIENTS-EXIT.
076700      EXIT.
076800
076900
077000*    220-LOAD-RCP-STAGES FILES ONE STAGE-RECORD INTO THE CR-STAGE
077100*    TABLE AND, WHILE STAGE-RES-FILE STILL MATCHES THIS RECIPE AND
077200*    STAGE SEQUENCE, PULLS IN ITS RESOURCE USES TOO.  UNLIKE A BAD
077300*    INGREDIENT, A BAD STAGE TYPE IS FATAL -- THE STAGE COSTING
077400*    ENGINE HAS NO WAY TO PRICE A STAGE TYPE IT DOESN'T RECOGNIZE.
077500*
077600*    CALLED ONCE PER STAGE RECORD BELONGING TO THE CURRENT RECIPE,
077700*    DRIVEN BY 200'S OWN PERFORM...UNTIL.  WS-STAGE-CTR TRACKS HOW
077800*    MANY CR-STAGE-TBL ROWS ARE IN USE SO 320-COST-STAGES KNOWS
077900*    WHERE TO STOP WALKING THE TABLE LATER.
078000*
078100*    STAGE-RES-FILE IS NESTED ONE LEVEL DEEPER THAN RECIPE-ING-FILE:
078200*    IT IS SEQUENCED BY RECIPE-NAME AND THEN BY STAGE-SEQ WITHIN THE
078300*    RECIPE, SO THE INNER LOOK-AHEAD LOOP BELOW MUST COMPARE BOTH
078400*    FIELDS, NOT JUST RECIPE-NAME, TO KNOW WHEN IT HAS RUN PAST THE
078500*    END OF THIS PARTICULAR STAGE'S RESOURCE USES.
078600  220-LOAD-RCP-STAGES.
078700
078800      PERFORM 240-VALIDATE-STAGE-TYPE THRU 240-VALIDATE-STAGE-TYPE-EXIT.
078900      IF STAGE-TYPE-VALID
079000         ADD 1 TO CR-STG-COUNT
079100         SET CR-STG-IDX TO CR-STG-COUNT
079200*       DURATION COMES IN AS WHOLE MINUTES; THE LABOR RATE IS AN
079300*       HOURLY FIGURE -- BOTH ARE CARRIED HERE EXACTLY AS READ, THE
079400*       HOURS CONVERSION HAPPENS LATER IN 320-COST-STAGES.
079500         MOVE STG-SEQ-IN          TO CR-STG-SEQ (CR-STG-IDX)
079600         MOVE STG-TYPE-IN         TO CR-STG-TYPE (CR-STG-IDX)
079700         MOVE STG-DURATION-IN-N   TO CR-STG-DURATION-MIN (CR-STG-IDX)
079800         MOVE STG-LABOR-RATE-IN-N TO CR-STG-LABOR-RATE (CR-STG-IDX)
079900         MOVE ZERO TO CR-STG-SR-COUNT (CR-STG-IDX)
080000*       STAGE-RES-FILE IS IN RECIPE/STAGE-SEQ SEQUENCE, SO ITS
080100*       RESOURCE-USE ROWS FOR THIS STAGE ARE ALL TOGETHER RIGHT HERE.
080200         PERFORM 225-LOAD-STAGE-RESOURCES THRU
080300                                       225-LOAD-STAGE-RESOURCES-EXIT
080400             UNTIL EOF-STAGE-RES
080500                   OR SR-RECIPE-NAME-IN NOT = CR-NAME
080600                   OR SR-STAGE-SEQ-IN NOT = STG-SEQ-IN
080700*       STAGE-RES-FILE'S LOOK-AHEAD RECORD NOW BELONGS TO EITHER
080800*       THE NEXT STAGE OF THIS SAME RECIPE OR THE FIRST STAGE OF THE
080900*       NEXT RECIPE -- 220 DOES NOT CARE WHICH, THE COMPARE AT THE
081000*       TOP OF THIS PARAGRAPH'S OWN PERFORM LOOP SORTS IT OUT NEXT
081100*       TIME AROUND.
081200         PERFORM 840-READ-STAGE-FILE THRU 840-READ-STAGE-FILE-EXIT
081300      ELSE
081400         MOVE SPACES TO ERROR-MESSAGE-EL
081500         STRING '** FATAL ** INVALID STAGE TYPE - '
081600                STG-TYPE-IN DELIMITED BY SIZE
081700                INTO ERROR-MESSAGE-EL
081800         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
081900         MOVE 'YES' TO WS-FATAL-ERROR-SW.
082000
082100  220-LOAD-RCP-STAGES-EXIT.
082200      EXIT.
082300
082400
082500*    225-LOAD-STAGE-RESOURCES FILES ONE STAGE-RESOURCE-RECORD AGAINST
082600*    THE CURRENT STAGE.  AN UNKNOWN RESOURCE TYPE CODE IS ONLY A
082700*    WARNING, LIKE AN UNKNOWN INGREDIENT -- THE STAGE STILL COSTS ON
082800*    WHATEVER RESOURCE USES IT DOES RECOGNIZE.
082900*
083000*    PERFORMED FROM INSIDE 220'S OWN PERFORM...UNTIL LOOP, ONE CALL
083100*    PER STAGE-RESOURCE RECORD BELONGING TO THE STAGE CURRENTLY
083200*    BEING LOADED -- CR-STG-IDX IS ALREADY SET BY THE TIME THIS
083300*    RUNS AND IS NOT CHANGED HERE.
083400  225-LOAD-STAGE-RESOURCES.
083500
083600*    VALIDATE THE TYPE CODE BEFORE FILING IT -- 260/270 ASSUME
083700*    SR-RES-TYPE-IN IS ONE OF THE 14 CODES IN MILRTYP AND DO NOT
083800*    RE-CHECK IT THEMSELVES.
083900      PERFORM 250-VALIDATE-RESOURCE-TYPE THRU
084000                                        250-VALIDATE-RESOURCE-TYPE-EXIT.
084100      IF RES-TYPE-CODE-VALID
084200         PERFORM 260-STORE-STAGE-RESOURCE THRU
084300                                         260-STORE-STAGE-RESOURCE-EXIT
084400      ELSE
084500         MOVE SPACES TO ERROR-MESSAGE-EL
084600         STRING '** WARNING ** UNKNOWN RESOURCE TYPE - '
084700                SR-RES-TYPE-IN DELIMITED BY SIZE
084800                INTO ERROR-MESSAGE-EL
084900         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT.
085000      PERFORM 845-READ-STAGE-RES-FILE THRU
085100                                     845-READ-STAGE-RES-FILE-EXIT.
085200
085300  225-LOAD-STAGE-RESOURCES-EXIT.
085400      EXIT.
085500
085600
085700*    230-SEARCH-INGREDIENT IS A STRAIGHT SERIAL SEARCH OF THE
085800*    INGREDIENT CATALOG TABLE FOR THE NAME ON THE RECIPE-INGREDIENT
085900*    RECORD JUST READ.  THE CATALOG IS LOADED IN FILE ORDER, NOT
086000*    ALPHABETIC ORDER, SO THIS IS SEARCH, NOT SEARCH ALL.
086100  230-SEARCH-INGREDIENT.
086200
086300*    A SERIAL SEARCH, NOT SEARCH ALL -- SEE THE SECTION BANNER ABOVE
086400*    FOR WHY (CATALOG IS IN FILE ORDER, NOT KEY ORDER).  THE BOUNDS
086500*    CHECK AGAINST WS-INGREDIENT-COUNT KEEPS US FROM COMPARING PAST
086600*    THE LAST ROW ACTUALLY LOADED INTO THE TABLE.
086700      SET ING-TBL-IDX TO 1.
086800*    WS-ING-FOUND-SW IS RESET EVERY CALL -- A HIT ON RECIPE #12
086900*    MUST NOT LEAVE THE SWITCH SET TO YES FOR RECIPE #13'S SEARCH.
087000      MOVE 'NO ' TO WS-ING-FOUND-SW.
087100      SEARCH ING-TBL-ENTRY
087200          AT END
087300              MOVE 'NO ' TO WS-ING-FOUND-SW
087400          WHEN ING-TBL-IDX NOT GREATER THAN WS-INGREDIENT-COUNT
087500               AND ING-TBL-NAME (ING-TBL-IDX) = RI-ING-NAME-IN
087600               MOVE 'YES' TO WS-ING-FOUND-SW.
087700*    ING-FOUND IS THE 88-LEVEL THE CALLER (210) ACTUALLY TESTS --
087800*    SAME PATTERN AS RES-TYPE-FOUND OVER WS-NAME-FOUND-SW IN 110.
087900
088000  230-SEARCH-INGREDIENT-EXIT.
088100      EXIT.
088200
088300
088400*    240-VALIDATE-STAGE-TYPE CHECKS STG-TYPE-IN AGAINST THE FIXED
088500*    6-ENTRY STAGE-TYPE TABLE IN MILSTYP (PREP/COOK/BAKE/CHIL/REST/
088600*    MIX).  ANYTHING ELSE IS NOT A STAGE THIS SHOP RUNS.
088700*
088800*    AN INVALID STAGE TYPE IS FATAL, UNLIKE AN UNKNOWN INGREDIENT OR
088900*    RESOURCE TYPE, BECAUSE THE STAGE TYPE DRIVES HOW THE KITCHEN
089000*    FLOOR SCHEDULES THE WORK (SEE MILCAP) AS WELL AS HOW THIS
089100*    PROGRAM COSTS IT -- A STAGE TYPE THE SHOP DOES NOT RECOGNIZE
089200*    MEANS THE RECIPE RECORD ITSELF IS SUSPECT, NOT JUST ONE FIELD.
089300  240-VALIDATE-STAGE-TYPE.
089400
089500*    FIXED SMALL TABLE (6 ENTRIES) -- A PLAIN SEARCH IS PLENTY FAST
089600*    AND KEEPS THIS IN LINE WITH HOW THE OTHER LOOKUP TABLES IN THIS
089700*    PROGRAM ARE SEARCHED.
089800      SET VST-IDX TO 1.
089900      MOVE 'NO ' TO WS-STAGE-TYPE-VALID-SW.
090000      SEARCH VST-ENTRY
090100          AT END
090200              MOVE 'NO ' TO WS-STAGE-TYPE-VALID-SW
090300          WHEN VST-STAGE-TYPE (VST-IDX) = STG-TYPE-IN
090400              MOVE 'YES' TO WS-STAGE-TYPE-VALID-SW.
090500
090600  240-VALIDATE-STAGE-TYPE-EXIT.
090700      EXIT.
090800
090900
091000*    250-VALIDATE-RESOURCE-TYPE CHECKS SR-RES-TYPE-IN AGAINST THE
091100*    FIXED 14-ENTRY RESOURCE-TYPE TABLE IN MILRTYP.  NOTE THIS IS A
091200*    TYPE CODE CHECK, NOT A RESOURCE NAME LOOKUP -- STAGE-RESOURCE
091300*    RECORDS REFERENCE RESOURCES BY TYPE (E.G. "OVEN"), NOT BY THE
091400*    INDIVIDUAL RESOURCE NAME MILCAP TRACKS FOR CAPACITY.
091500*
091600*    THIS IS A WARNING-ONLY CHECK (UNLIKE 240) BECAUSE A STAGE CAN
091700*    STILL BE COSTED AND RUN WITHOUT ONE PARTICULAR RESOURCE TYPE
091800*    RECOGNIZED -- IT JUST MEANS THAT ONE EQUIPMENT/LABOR LINE DOES
091900*    NOT CONTRIBUTE TO THE STAGE'S RESOURCE COST.
092000  250-VALIDATE-RESOURCE-TYPE.
092100
092200*    SAME IDEA AS 240 ABOVE, DIFFERENT TABLE -- 14 RESOURCE TYPE
092300*    CODES INSTEAD OF 6 STAGE TYPE CODES.
092400      SET VRT-IDX TO 1.
092500      MOVE 'NO ' TO WS-TYPE-VALID-SW.
092600      SEARCH VRT-ENTRY
092700          AT END
092800              MOVE 'NO ' TO WS-TYPE-VALID-SW
092900          WHEN VRT-RES-TYPE (VRT-IDX) = SR-RES-TYPE-IN
093000              MOVE 'YES' TO WS-TYPE-VALID-SW.
093100
093200  250-VALIDATE-RESOURCE-TYPE-EXIT.
093300      EXIT.
093400
093500
093600*    260-STORE-STAGE-RESOURCE FILES ONE RESOURCE-TYPE USE AGAINST THE
093700*    CURRENT STAGE.  260-270 TOGETHER GIVE CR-STG-SR SET SEMANTICS BY
093800*    RESOURCE TYPE WITHIN A STAGE -- SEE CHANGE LOG 07/14/91.
093900*
094000*    WHY SET SEMANTICS AND NOT A PLAIN LIST: A STAGE-RESOURCE FILE
094100*    THAT WAS RE-KEYED AND RE-RUN COULD LEGITIMATELY CARRY TWO
094200*    RECORDS FOR THE SAME RECIPE/STAGE/RESOURCE-TYPE WITH DIFFERENT
094300*    COST-PER-HOUR VALUES -- THE LATER ONE ON THE FILE IS TREATED
094400*    AS THE CORRECTION AND WINS, RATHER THAN DOUBLE-COUNTING THE
094500*    SAME OVEN OR MIXER TWICE IN ONE STAGE'S RESOURCE COST.
094600  260-STORE-STAGE-RESOURCE.
094700
094800*    A RESOURCE TYPE ADDED TWICE TO ONE STAGE KEEPS ONLY THE
094900*    LATEST COST-PER-HOUR (SET SEMANTICS BY RESOURCE TYPE) --
095000*    SEE CHANGE LOG 07/14/91.
095100      PERFORM 270-FIND-STAGE-RESOURCE THRU 270-FIND-STAGE-RESOURCE-EXIT.
095200      IF SR-TYPE-REPLACED
095300*       TYPE ALREADY ON THIS STAGE -- OVERLAY ITS RATE, DO NOT ADD
095400*       A SECOND ROW.
095500         MOVE SR-COST-IN-N TO CR-SR-COST-PER-HR (CR-STG-IDX, CR-SR-IDX)
095600      ELSE
095700*       FIRST TIME THIS RESOURCE TYPE HAS SHOWN UP ON THIS STAGE --
095800*       FILE IT AS A NEW ROW IN THE STAGE'S OWN RESOURCE-USE TABLE,
095900*       INDEXED BY CR-STG-IDX (WHICH STAGE) AND CR-SR-IDX (WHICH
096000*       RESOURCE TYPE ROW WITHIN THAT STAGE).
096100         ADD 1 TO CR-STG-SR-COUNT (CR-STG-IDX)
096200         SET CR-SR-IDX TO CR-STG-SR-COUNT (CR-STG-IDX)
096300         MOVE SR-RES-TYPE-IN TO CR-SR-RES-TYPE (CR-STG-IDX, CR-SR-IDX)
096400         MOVE SR-COST-IN-N TO CR-SR-COST-PER-HR (CR-STG-IDX, CR-SR-IDX).
096500
096600  260-STORE-STAGE-RESOURCE-EXIT.
096700      EXIT.
096800
096900
097000*    270-FIND-STAGE-RESOURCE SEARCHES THE CURRENT STAGE'S OWN
097100*    RESOURCE-USE SUB-TABLE (NOT THE CATALOG) FOR A ROW ALREADY
097200*    CARRYING THIS RESOURCE TYPE.  CR-SR-IDX IS LEFT POINTING AT THE
097300*    MATCHING ROW ON A HIT SO 260 CAN OVERLAY IT DIRECTLY.
097400  270-FIND-STAGE-RESOURCE.
097500
097600*    SEARCHES CR-STG-SR, THE CURRENT STAGE'S OWN RESOURCE-USE ROWS --
097700*    NOT THE RESOURCE-TYPE-CODE TABLE IN MILRTYP AND NOT THE
097800*    CATALOG-DERIVED RESOURCE TABLE EITHER.  THREE DIFFERENT TABLES,
097900*    THREE DIFFERENT SEARCHES, DO NOT CONFUSE THEM.
098000*
098100*    THE SUB-TABLE SEARCHED HERE IS SMALL -- AT MOST A HANDFUL OF
098200*    RESOURCE TYPES PER STAGE -- SO A PLAIN LINEAR SEARCH IS PLENTY,
098300*    NO NEED FOR SEARCH ALL OR A BINARY TABLE HERE.
098400      MOVE 'NO ' TO WS-SR-REPLACED-SW.
098500      SET CR-SR-IDX TO 1.
098600      SEARCH CR-STG-SR
098700          AT END
098800              MOVE 'NO ' TO WS-SR-REPLACED-SW
098900          WHEN CR-SR-IDX NOT GREATER THAN CR-STG-SR-COUNT (CR-STG-IDX)
099000               AND CR-SR-RES-TYPE (CR-STG-IDX, CR-SR-IDX) = SR-RES-TYPE-IN
099100               MOVE 'YES' TO WS-SR-REPLACED-SW.
099200
099300  270-FIND-STAGE-RESOURCE-EXIT.
099400      EXIT.
099500
099600
099700*    300-COST-RECIPE IS THE RECIPE COSTING ENGINE.  IT CLEARS LAST
099800*    RECIPE'S COST-BREAKDOWN, THEN BUILDS A FRESH ONE FROM THE
099900*    CURRENT-RECIPE WORKING STORAGE: INGREDIENT EXTENSIONS, STAGE
100000*    LABOR AND RESOURCE COSTS, THEN THE TOTALS/MARGIN/SUGGESTED-
100100*    PRICE FIGURES IN 330.  CALLED ONCE PER RECIPE FROM 200.
100200*
100300*    THIS SECTION DOES NOT TOUCH ANY DETAIL FILE -- BY THE TIME IT
100400*    IS PERFORMED, 200/210/220/225 HAVE ALREADY PULLED EVERYTHING
100500*    THIS RECIPE NEEDS INTO WS-CURRENT-RECIPE.  300 AND EVERYTHING
100600*    IT PERFORMS WORKS ENTIRELY OUT OF THAT ONE WORKING-STORAGE AREA
100700*    AND THE CATALOG TABLES -- IT IS PURE ARITHMETIC, NO I/O.
100800  300-COST-RECIPE SECTION.
100900
101000*    WS-COST-BREAKDOWN (CB- PREFIX) IS SHARED ACROSS ALL RECIPES --
101100*    IT IS NOT RE-DECLARED PER RECIPE -- SO EVERY FIELD MUST BE
101200*    EXPLICITLY CLEARED HERE OR A STALE FIGURE FROM THE PRIOR RECIPE
101300*    COULD SURVIVE INTO THIS ONE'S PRINTED BREAKDOWN.
101400      MOVE SPACES TO CB-RECIPE-NAME.
101500      MOVE ZERO TO CB-SERVINGS, CB-INGREDIENTS-COST, CB-LABOR-COST,
101600                   CB-RESOURCE-COST, CB-OVERHEAD-COST, CB-TOTAL-COST,
101700                   CB-COST-PER-SERVING, CB-SELL-PRICE,
101800                   CB-TOTAL-REVENUE, CB-PROFIT, CB-PROFIT-MARGIN,
101900                   CB-PRICE-AT-25-PCT, CB-PRICE-AT-50-PCT,
102000                   CB-PRICE-AT-75-PCT.
102100      MOVE CR-NAME     TO CB-RECIPE-NAME.
102200      MOVE CR-SERVINGS TO CB-SERVINGS.
102300*    310 EXTENDS EACH INGREDIENT LINE AND ROLLS IT INTO
102400*    CB-INGREDIENTS-COST; 320 COSTS EACH STAGE'S LABOR AND
102500*    EQUIPMENT/RESOURCE TIME AND ROLLS THOSE INTO CB-LABOR-COST
102600*    AND CB-RESOURCE-COST.
102700      PERFORM 310-COST-INGREDIENTS THRU 310-COST-INGREDIENTS-EXIT
102800          VARYING CR-RI-IDX FROM 1 BY 1 UNTIL CR-RI-IDX > CR-RI-COUNT.
102900      PERFORM 320-COST-STAGES THRU 320-COST-STAGES-EXIT
103000          VARYING CR-STG-IDX FROM 1 BY 1 UNTIL CR-STG-IDX > CR-STG-COUNT.
103100      PERFORM 330-COST-TOTALS THRU 330-COST-TOTALS-EXIT.
103200
103300  300-COST-RECIPE-EXIT.
103400      EXIT.
103500
103600
103700*    310-COST-INGREDIENTS EXTENDS ONE INGREDIENT-USE LINE (QUANTITY
103800*    TIMES UNIT COST) AND ADDS IT INTO THE INGREDIENTS-COST
103900*    ACCUMULATOR.  PERFORMED ONCE PER ROW IN CR-RI-USE.
104000*
104100*    THIS RUNS BEFORE 320-COST-STAGES IN 300'S DRIVING SEQUENCE, BUT
104200*    THE ORDER BETWEEN THE TWO DOES NOT MATTER ARITHMETICALLY -- THE
104300*    TWO ACCUMULATORS (INGREDIENTS-COST, LABOR/RESOURCE-COST) ARE
104400*    INDEPENDENT UNTIL 330 SUMS THEM ALL TOGETHER.
104500  310-COST-INGREDIENTS.
104600
104700*    EXTENSION = QUANTITY USED TIMES THE CATALOG UNIT COST CAPTURED
104800*    BACK IN 210 WHEN THE ROW WAS FIRST FILED -- THE CATALOG ITSELF
104900*    IS NOT RE-SEARCHED HERE.
105000      COMPUTE CR-RI-EXT-COST (CR-RI-IDX) =
105100          CR-RI-QUANTITY (CR-RI-IDX) * CR-RI-UNIT-COST (CR-RI-IDX).
105200      ADD CR-RI-EXT-COST (CR-RI-IDX) TO CB-INGREDIENTS-COST.
105300
105400  310-COST-INGREDIENTS-EXIT.
105500      EXIT.
105600
105700
105800*    320-COST-STAGES IS THE STAGE COSTING ENGINE FOR ONE STAGE.
105900*    DURATION COMES IN AS WHOLE MINUTES AND IS CONVERTED TO HOURS
106000*    BECAUSE BOTH LABOR RATE AND RESOURCE COST-PER-HOUR ARE HOURLY
106100*    FIGURES.  LABOR COST IS RATE TIMES HOURS; RESOURCE COST IS THE
106200*    SUM OF EVERY RESOURCE TYPE'S COST-PER-HOUR ON THIS STAGE (325)
106300*    TIMES THE SAME HOURS, SINCE ALL RESOURCES ON A STAGE RUN FOR
106400*    THE FULL DURATION OF THAT STAGE.
106500*
106600*    PERFORMED BY 300'S VARYING LOOP, ONCE PER STAGE ON THE CURRENT
106700*    RECIPE -- CR-STG-IDX IS THE VARYING SUBSCRIPT AND IS ALREADY
106800*    POINTING AT THE RIGHT STAGE ROW EVERY TIME THIS IS ENTERED.
106900  320-COST-STAGES.
107000
107100*    WORKED EXAMPLE FOR A MAINTAINER CHECKING THIS BY HAND: A BAKE
107200*    STAGE RUNS 45 MINUTES (0.75 HOURS) AT A $12.00/HR LABOR RATE
107300*    WITH ONE OVEN AT $3.50/HR -- LABOR COST IS 12.00 * 0.75 = 9.00,
107400*    RESOURCE COST IS 3.50 * 0.75 = 2.625, STAGE TOTAL IS 11.625.
107500*    ALL THREE FIGURES ROLL INTO THE RECIPE'S GRAND TOTALS BELOW,
107600*    ONE STAGE AT A TIME AS THIS PARAGRAPH IS PERFORMED FOR EACH.
107700      COMPUTE WS-DURATION-HOURS =
107800          CR-STG-DURATION-MIN (CR-STG-IDX) / 60.
107900      COMPUTE CR-STG-LABOR-COST (CR-STG-IDX) =
108000          CR-STG-LABOR-RATE (CR-STG-IDX) * WS-DURATION-HOURS.
108100      MOVE ZERO TO WS-STAGE-SR-SUM.
108200      PERFORM 325-SUM-STAGE-RESOURCES THRU 325-SUM-STAGE-RESOURCES-EXIT
108300          VARYING CR-SR-IDX FROM 1 BY 1
108400          UNTIL CR-SR-IDX > CR-STG-SR-COUNT (CR-STG-IDX).
108500      COMPUTE CR-STG-RES-COST (CR-STG-IDX) =
108600          WS-STAGE-SR-SUM * WS-DURATION-HOURS.
108700*    STAGE TOTAL IS KEPT ON THE STAGE TABLE ITSELF (NOT JUST ROLLED
108800*    INTO THE RECIPE TOTALS) IN CASE A FUTURE PER-STAGE REPORT LINE
108900*    IS EVER WANTED -- THE FIGURE ALREADY EXISTS, NO RECOMPUTE
109000*    NEEDED.
109100      COMPUTE CR-STG-TOTAL-COST (CR-STG-IDX) =
109200          CR-STG-LABOR-COST (CR-STG-IDX) + CR-STG-RES-COST (CR-STG-IDX).
109300      ADD CR-STG-LABOR-COST (CR-STG-IDX) TO CB-LABOR-COST.
109400      ADD CR-STG-RES-COST (CR-STG-IDX)   TO CB-RESOURCE-COST.
109500
109600  320-COST-STAGES-EXIT.
109700      EXIT.
109800
109900
110000*    325-SUM-STAGE-RESOURCES ADDS ONE RESOURCE TYPE'S COST-PER-HOUR
110100*    INTO THE RUNNING PER-STAGE RATE SUM (WS-STAGE-SR-SUM), WHICH
110200*    320 THEN MULTIPLIES BY THE STAGE'S DURATION-IN-HOURS ONCE.
110300  325-SUM-STAGE-RESOURCES.
110400
110500*    ONE ADD PER RESOURCE-TYPE ROW ON THIS STAGE -- INTENTIONALLY
110600*    TINY, SPLIT OUT OF 320 ONLY SO THE VARYING LOOP HAS A PARAGRAPH
110700*    TO PERFORM, PER THE SHOP'S USUAL PERFORM...VARYING STYLE.
110800      ADD CR-SR-COST-PER-HR (CR-STG-IDX, CR-SR-IDX) TO WS-STAGE-SR-SUM.
110900
111000  325-SUM-STAGE-RESOURCES-EXIT.
111100      EXIT.
111200
111300
111400*    330-COST-TOTALS ROLLS UP INGREDIENTS + LABOR + RESOURCE +
111500*    OVERHEAD INTO THE RECIPE'S TOTAL COST, THEN DERIVES COST PER
111600*    SERVING, REVENUE AT THE RECIPE'S SELL PRICE, PROFIT, PROFIT
111700*    MARGIN (WITH THE TWO SPECIAL CASES BELOW), AND THE THREE
111800*    SUGGESTED SELLING PRICES AT 25/50/75 PERCENT MARGIN OVER COST
111900*    PER SERVING.  ALSO ROLLS THE RECIPE INTO THE RUN'S GRAND TOTALS.
112000*
112100*    WORKED EXAMPLE: A RECIPE COSTING $40.00 TOTAL, SOLD AT $6.00
112200*    PER SERVING ACROSS 10 SERVINGS, BRINGS IN $60.00 REVENUE FOR A
112300*    $20.00 PROFIT AND A MARGIN OF (60-40)/40 * 100 = 50 PERCENT.
112400*    COST PER SERVING IS $4.00, SO THE THREE SUGGESTED PRICES COME
112500*    OUT TO $5.00 (25 PCT), $6.00 (50 PCT) AND $7.00 (75 PCT) --
112600*    SHOWING THE COUNTER THIS RECIPE IS ALREADY PRICED RIGHT AT THE
112700*    50 PERCENT MARKUP POINT.
112800  330-COST-TOTALS.
112900
113000*    OVERHEAD IS CARRIED STRAIGHT ACROSS FROM THE RECIPE HEADER --
113100*    IT IS THE ONE COST COMPONENT THAT IS NOT BUILT UP FROM DETAIL
113200*    RECORDS LINE BY LINE THE WAY INGREDIENTS/LABOR/RESOURCE ARE.
113300      MOVE CR-OVERHEAD TO CB-OVERHEAD-COST.
113400      COMPUTE CB-TOTAL-COST = CB-INGREDIENTS-COST + CB-LABOR-COST +
113500          CB-RESOURCE-COST + CB-OVERHEAD-COST.
113600*    GUARD AGAINST A ZERO-SERVINGS RECIPE -- SHOULDN'T HAPPEN (THE
113700*    RECIPE-RECORD DEFAULTS SERVINGS TO 1) BUT A DIVIDE BY ZERO HERE
113800*    WOULD ABEND THE WHOLE RUN OVER ONE BAD HEADER.
113900      IF CR-SERVINGS > ZERO
114000         COMPUTE CB-COST-PER-SERVING ROUNDED =
114100             CB-TOTAL-COST / CR-SERVINGS
114200      ELSE
114300         MOVE ZERO TO CB-COST-PER-SERVING.
114400*    REVENUE IS SELL PRICE TIMES THE WHOLE-BATCH SERVINGS COUNT, NOT
114500*    COST-PER-SERVING -- THE DISTINCTION MATTERS BECAUSE SERVINGS
114600*    CAN CHANGE UNDER A SCALE REQUEST (350) WHILE SELL PRICE STAYS
114700*    WHAT THE RECIPE HEADER SAYS.
114800      MOVE CR-SELL-PRICE TO CB-SELL-PRICE.
114900      COMPUTE CB-TOTAL-REVENUE = CB-SELL-PRICE * CR-SERVINGS.
115000      COMPUTE CB-PROFIT = CB-TOTAL-REVENUE - CB-TOTAL-COST.
115100*    PROFIT MARGIN SPECIAL CASES: NO SELL PRICE MEANS NO MARGIN TO
115200*    SPEAK OF (ZERO, NOT A DIVIDE-BY-ZERO); A SELL PRICE WITH ZERO
115300*    COST IS TREATED AS A FLAT 100 PERCENT MARGIN RATHER THAN
115400*    BLOWING UP THE DIVISION BELOW.
115500      IF CB-SELL-PRICE = ZERO
115600         MOVE ZERO TO CB-PROFIT-MARGIN
115700      ELSE
115800         IF CB-TOTAL-COST = ZERO
115900            MOVE 100 TO CB-PROFIT-MARGIN
116000         ELSE
116100            COMPUTE CB-PROFIT-MARGIN ROUNDED =
116200                ((CB-TOTAL-REVENUE - CB-TOTAL-COST) / CB-TOTAL-COST)
116300                    * 100.
116400*    SUGGESTED PRICING IS COST-PER-SERVING MARKED UP 25/50/75 PCT --
116500*    FOR THE COUNTER STAFF TO COMPARE AGAINST THE RECIPE'S ACTUAL
116600*    SELL PRICE, NOT USED IN ANY COST CALCULATION ITSELF.
116700      COMPUTE CB-PRICE-AT-25-PCT ROUNDED = CB-COST-PER-SERVING * 1.25.
116800      COMPUTE CB-PRICE-AT-50-PCT ROUNDED = CB-COST-PER-SERVING * 1.50.
116900      COMPUTE CB-PRICE-AT-75-PCT ROUNDED = CB-COST-PER-SERVING * 1.75.
117000      ADD CB-TOTAL-COST    TO WS-GT-TOTAL-COST.
117100      ADD CB-TOTAL-REVENUE TO WS-GT-TOTAL-REVENUE.
117200      ADD CB-PROFIT        TO WS-GT-TOTAL-PROFIT.
117300      ADD 1 TO WS-GT-RECIPE-CTR.
117400
117500  330-COST-TOTALS-EXIT.
117600      EXIT.
117700
117800
117900*    11/14/19  RJD  TKT#4417 -- RECIPE SCALING ADDED.  NO FILE IN
118000*    THIS BATCH CARRIES A SCALE-REQUEST, SO 350/355 ARE PROVEN BY THE
118100*    360-RUN-SCALE-SELFTEST STARTUP CHECK (SEE 000-MAINLINE) RATHER
118200*    THAN BY LIVE TRAFFIC -- SAME IDEA AS MILCAP'S OWN STARTUP CHECK
118300*    OF ITS QUANTITY-RESOURCE REMOVE PATH.
118400*    THE RULE ITSELF: TO SET A RECIPE TO WS-SCALE-TARGET-SERVINGS
118500*    SERVINGS, COMPUTE A SCALE FACTOR OF TARGET OVER CURRENT SERVINGS
118600*    AND MULTIPLY EVERY INGREDIENT QUANTITY BY IT.  STAGE DURATIONS
118700*    AND STAGE COSTS ARE FIXED PER BATCH REGARDLESS OF SERVINGS AND
118800*    ARE DELIBERATELY LEFT ALONE.
118900  350-SCALE-RECIPE SECTION.
119000
119100*    BOTH THE TARGET AND THE CURRENT SERVINGS MUST BE POSITIVE OR
119200*    THE SCALE FACTOR IS MEANINGLESS (AND CR-SERVINGS = ZERO WOULD
119300*    DIVIDE BY ZERO BELOW).
119400      IF WS-SCALE-TARGET-SERVINGS > ZERO AND CR-SERVINGS > ZERO
119500         COMPUTE WS-SCALE-FACTOR ROUNDED =
119600             WS-SCALE-TARGET-SERVINGS / CR-SERVINGS
119700         PERFORM 355-SCALE-ONE-INGREDIENT THRU
119800                                        355-SCALE-ONE-INGREDIENT-EXIT
119900             VARYING CR-RI-IDX FROM 1 BY 1 UNTIL CR-RI-IDX > CR-RI-COUNT
120000*       NEW SERVINGS IS THE TARGET ITSELF, NOT A RECOMPUTED VALUE --
120100*       ROUNDING THE FACTOR BACK THROUGH OLD-SERVINGS COULD DRIFT
120200*       OFF THE REQUESTED COUNT BY A SERVING OR TWO.
120300         MOVE WS-SCALE-TARGET-SERVINGS TO CR-SERVINGS
120400      ELSE
120500         MOVE SPACES TO ERROR-MESSAGE-EL
120600         STRING '** WARNING ** INVALID SCALE REQUEST FOR RECIPE - '
120700                CR-NAME DELIMITED BY SIZE
120800                INTO ERROR-MESSAGE-EL
120900         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT.
121000
121100*    STAGE DURATIONS AND STAGE COSTS ARE FIXED PER BATCH AND ARE NOT
121200*    TOUCHED BY SCALING -- ONLY THE INGREDIENT QUANTITIES MOVE.
121300
121400  350-SCALE-RECIPE-EXIT.
121500      EXIT.
121600
121700
121800*    355-SCALE-ONE-INGREDIENT MULTIPLIES ONE INGREDIENT-USE ROW'S
121900*    QUANTITY BY THE SCALE FACTOR COMPUTED IN 350.  UNIT COST IS
122000*    PER-UNIT AND DOES NOT CHANGE WITH BATCH SIZE, SO IT IS LEFT
122100*    ALONE; ONLY QUANTITY MOVES.
122200  355-SCALE-ONE-INGREDIENT.
122300
122400*    WORKED EXAMPLE: A RECIPE WRITTEN FOR 4 SERVINGS CALLS FOR 2.5
122500*    POUNDS OF FLOUR.  SCALING TO 8 SERVINGS GIVES A FACTOR OF
122600*    8 / 4 = 2.0000, SO THE NEW QUANTITY IS 2.5 * 2.0000 = 5.0
122700*    POUNDS.  ROUNDED IS SPECIFIED BECAUSE THE FACTOR CAN CARRY 4
122800*    DECIMAL PLACES (E.G. SCALING 4 SERVINGS TO 6 GIVES A FACTOR OF
122900*    1.5000, BUT 4 TO 5 GIVES 1.2500 AND OTHER RATIOS DO NOT DIVIDE
123000*    SO EVENLY) AND A RAW TRUNCATED QUANTITY WOULD DRIFT THE RECIPE
123100*    SHORT OF WHAT IT NEEDS OVER REPEATED SCALINGS.
123200      COMPUTE CR-RI-QUANTITY (CR-RI-IDX) ROUNDED =
123300          CR-RI-QUANTITY (CR-RI-IDX) * WS-SCALE-FACTOR.
123400
123500  355-SCALE-ONE-INGREDIENT-EXIT.
123600      EXIT.
123700
123800
123900*    11/14/19  RJD  TKT#4417 -- STARTUP SELF-TEST FOR 350-SCALE-
124000*    RECIPE.  BUILDS ONE THROW-AWAY RECIPE RIGHT IN WS-CURRENT-
124100*    RECIPE, DOUBLES ITS SERVINGS (4 TO 8), THEN CLEARS THE WORK AREA
124200*    BACK OUT SO NOTHING FROM THE SELF-TEST LEAKS INTO THE FIRST REAL
124300*    RECIPE READ OFF RECIPE-FILE.  WS-SCALE-SELFTEST-CTR (77-LEVEL,
124400*    TOP OF W-S) COUNTS HOW MANY TIMES THIS HAS RUN -- SEE
124500*    550-DISPLAY-PROG-DIAG.
124600*
124700*    THIS IS THE ONLY PLACE IN THE ENTIRE PROGRAM THAT MOVES TEST
124800*    DATA INTO WS-CURRENT-RECIPE OUTSIDE OF 200-PRSS-RECIPE-HDRS --
124900*    TREAT IT WITH THE SAME CARE AS A REAL RECIPE READ, WHICH IS WHY
125000*    EVERY FIELD TOUCHED HERE IS ALSO EXPLICITLY CLEARED AT THE END.
125100  360-RUN-SCALE-SELFTEST SECTION.
125200
125300*    ONE FAKE INGREDIENT LINE IS ENOUGH TO PROVE THE MULTIPLY --
125400*    THE LOOP IN 350 DOES NOT CARE HOW MANY ROWS THERE ARE.
125500      MOVE 'SCALE-SELFTEST RECIPE' TO CR-NAME.
125600      MOVE 4                       TO CR-SERVINGS.
125700      MOVE 1                       TO CR-RI-COUNT.
125800      MOVE ZERO                    TO CR-STG-COUNT.
125900      SET CR-RI-IDX TO 1.
126000      MOVE 'SELFTEST INGREDIENT'   TO CR-RI-ING-NAME (CR-RI-IDX).
126100      MOVE 2.500                   TO CR-RI-QUANTITY (CR-RI-IDX).
126200      MOVE 8                       TO WS-SCALE-TARGET-SERVINGS.
126300*    350 DOES THE ACTUAL WORK -- THIS PARAGRAPH ONLY SETS UP THE
126400*    FAKE DATA AND CALLS IT, EXACTLY AS 200-PRSS-RECIPE-HDRS WOULD
126500*    FOR A REAL RECIPE CARRYING A SCALE REQUEST.
126600      PERFORM 350-SCALE-RECIPE THRU 350-SCALE-RECIPE-EXIT.
126700*    BUMP THE COUNTER AFTER 350 RETURNS, NOT BEFORE -- IF 350 EVER
126800*    ABENDED PARTWAY THROUGH, THE COUNT WOULD HONESTLY REFLECT ZERO
126900*    COMPLETED SELF-TESTS RATHER THAN CLAIMING A SUCCESS THAT DID
127000*    NOT HAPPEN.
127100      ADD 1 TO WS-SCALE-SELFTEST-CTR.
127200*    RESET THE WORK AREA -- 200-PRSS-RECIPE-HDRS WILL MOVE A REAL
127300*    HEADER OVER CR-NAME/CR-SERVINGS BEFORE EITHER IS USED AGAIN, BUT
127400*    THE COUNTS ARE CLEARED HERE SO A STRAY REFERENCE BEFORE THAT
127500*    MOVE CANNOT SEE SELF-TEST DATA.
127600      MOVE ZERO   TO WS-SCALE-TARGET-SERVINGS, CR-SERVINGS,
127700                     CR-RI-COUNT, CR-STG-COUNT.
127800      MOVE SPACES TO CR-NAME.
127900
128000  360-RUN-SCALE-SELFTEST-EXIT.
128100      EXIT.
128200
128300
128400*    340-WRITE-RECIPE-GROUP PRINTS ONE COST-BREAKDOWN GROUP TO
128500*    COST-REPORT: A HEADER LINE (RECIPE NAME/SERVINGS) FOLLOWED BY
128600*    ONE LINE EACH FOR INGREDIENTS, LABOR, RESOURCE, OVERHEAD, TOTAL
128700*    COST, COST PER SERVING, SELL PRICE, REVENUE, PROFIT, MARGIN AND
128800*    THE THREE SUGGESTED PRICES.  A PAGE BREAK IS FORCED FIRST IF
128900*    THE WHOLE GROUP WOULD NOT FIT ON THE CURRENT PAGE.
129000*
129100*    THE PAGE-BREAK TEST TREATS THE RECIPE GROUP AS ALL-OR-NOTHING --
129200*    IF THERE IS NOT ROOM FOR THE WHOLE GROUP, WE BREAK TO A NEW
129300*    PAGE BEFORE PRINTING ANY OF IT, RATHER THAN SPLITTING A
129400*    RECIPE'S BREAKDOWN ACROSS TWO PAGES.  THE LINE COUNT USED FOR
129500*    THE TEST (WS-LINES-PER-PAGE) IS SET TO LEAVE ROOM FOR THE
129600*    LONGEST POSSIBLE GROUP, SO A SHORTER GROUP SIMPLY LEAVES A
129700*    LITTLE WHITE SPACE AT THE BOTTOM OF THE PAGE.
129800  340-WRITE-RECIPE-GROUP SECTION.
129900
130000*    EQUAL-TO IS TESTED ALONGSIDE GREATER-THAN ON PURPOSE -- A PAGE
130100*    EXACTLY FULL STILL NEEDS A BREAK BEFORE THE NEXT GROUP STARTS,
130200*    IT IS NOT SAFE TO ASSUME ONE MORE LINE WILL FIT.
130300      IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
130400         WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
130500            PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
130600*    THE RECIPE-GROUP HEADER LINE CARRIES ONLY NAME AND SERVINGS --
130700*    DESCRIPTION AND THE REMAINING HEADER FIELDS ARE NOT PRINTED ON
130800*    THIS REPORT, THEY EXIST ONLY TO DRIVE THE COSTING ARITHMETIC.
130900      MOVE CB-RECIPE-NAME TO RL-RECIPE-NAME-O.
131000      MOVE CB-SERVINGS    TO RL-SERVINGS-O.
131100      WRITE CR-OUTPUT-LINE FROM RL-RECIPE-HDR AFTER ADVANCING 2.
131200      ADD 2 TO WS-LINES-USED.
131300*    ONE MOVE/WRITE/ADD TRIPLET PER COST-BREAKDOWN LINE -- MOVE THE
131400*    FIGURE INTO ITS OWN PRINT FIELD, WRITE THE LINE, THEN TALLY THE
131500*    LINE AGAINST WS-LINES-USED SO THE NEXT GROUP KNOWS WHETHER A
131600*    NEW PAGE IS NEEDED.  NOT WORTH A PERFORMED SUB-PARAGRAPH SINCE
131700*    EVERY LINE MOVES A DIFFERENT FIELD INTO A DIFFERENT REPORT LINE.
131800      MOVE CB-INGREDIENTS-COST TO RL-INGR-AMT.
131900      WRITE CR-OUTPUT-LINE FROM RL-INGR-LINE AFTER ADVANCING 1.
132000      ADD 1 TO WS-LINES-USED.
132100      MOVE CB-LABOR-COST TO RL-LABOR-AMT.
132200      WRITE CR-OUTPUT-LINE FROM RL-LABOR-LINE AFTER ADVANCING 1.
132300      ADD 1 TO WS-LINES-USED.
132400      MOVE CB-RESOURCE-COST TO RL-RES-AMT.
132500      WRITE CR-OUTPUT-LINE FROM RL-RES-LINE AFTER ADVANCING 1.
132600      ADD 1 TO WS-LINES-USED.
132700*    OVERHEAD IS A FLAT FIGURE CARRIED ON THE RECIPE HEADER ITSELF
132800*    (RCP-OVERHEAD-IN) -- IT IS NOT COMPUTED FROM ANY DETAIL RECORD,
132900*    UNLIKE THE THREE LINES ABOVE IT.
133000      MOVE CB-OVERHEAD-COST TO RL-OVHD-AMT.
133100      WRITE CR-OUTPUT-LINE FROM RL-OVHD-LINE AFTER ADVANCING 1.
133200      ADD 1 TO WS-LINES-USED.
133300*    TOTAL COST IS THE SUM THE COUNTER ACTUALLY PAYS OUT FOR THE
133400*    BATCH -- INGREDIENTS PLUS LABOR PLUS RESOURCE PLUS OVERHEAD,
133500*    ALREADY ADDED TOGETHER BACK IN 330-COST-TOTALS.
133600      MOVE CB-TOTAL-COST TO RL-TOTCOST-AMT.
133700      WRITE CR-OUTPUT-LINE FROM RL-TOTCOST-LINE AFTER ADVANCING 1.
133800      ADD 1 TO WS-LINES-USED.
133900*    COST PER SERVING DIVIDES THE TOTAL ABOVE BY CB-SERVINGS -- THIS
134000*    IS THE FIGURE THE SHOP ACTUALLY COMPARES AGAINST COMPETITORS'
134100*    MENU PRICES, NOT THE BATCH TOTAL.
134200      MOVE CB-COST-PER-SERVING TO RL-PERSRV-AMT.
134300      WRITE CR-OUTPUT-LINE FROM RL-PERSRV-LINE AFTER ADVANCING 1.
134400      ADD 1 TO WS-LINES-USED.
134500*    SELL PRICE IS WHAT THE RECIPE HEADER SAYS THE SHOP CHARGES
134600*    TODAY -- COMPARE IT AGAINST THE SUGGESTED-PRICE LINE AT THE
134700*    BOTTOM OF THE GROUP TO SEE IF THE COUNTER IS UNDER- OR
134800*    OVER-PRICING THIS ITEM.
134900      MOVE CB-SELL-PRICE TO RL-SELLPR-AMT.
135000      WRITE CR-OUTPUT-LINE FROM RL-SELLPR-LINE AFTER ADVANCING 1.
135100      ADD 1 TO WS-LINES-USED.
135200      MOVE CB-TOTAL-REVENUE TO RL-REVENUE-AMT.
135300      WRITE CR-OUTPUT-LINE FROM RL-REVENUE-LINE AFTER ADVANCING 1.
135400      ADD 1 TO WS-LINES-USED.
135500      MOVE CB-PROFIT TO RL-PROFIT-AMT.
135600      WRITE CR-OUTPUT-LINE FROM RL-PROFIT-LINE AFTER ADVANCING 1.
135700      ADD 1 TO WS-LINES-USED.
135800*    MARGIN CARRIES THE TWO SPECIAL CASES WORKED OUT BACK IN
135900*    330-COST-TOTALS (ZERO SELL PRICE, ZERO COST) -- NOTHING
136000*    SPECIAL HAPPENS HERE, THE FIGURE JUST PRINTS AS COMPUTED.
136100      MOVE CB-PROFIT-MARGIN TO RL-MARGIN-AMT.
136200      WRITE CR-OUTPUT-LINE FROM RL-MARGIN-LINE AFTER ADVANCING 1.
136300      ADD 1 TO WS-LINES-USED.
136400*    ALL THREE SUGGESTED PRICES GO OUT TOGETHER ON ONE LINE.
136500      MOVE CB-PRICE-AT-25-PCT TO RL-SUG-25-AMT.
136600      MOVE CB-PRICE-AT-50-PCT TO RL-SUG-50-AMT.
136700      MOVE CB-PRICE-AT-75-PCT TO RL-SUG-75-AMT.
136800      WRITE CR-OUTPUT-LINE FROM RL-SUGPRICE-LINE AFTER ADVANCING 1.
136900      ADD 1 TO WS-LINES-USED.
137000
137100  340-WRITE-RECIPE-GROUP-EXIT.
137200      EXIT.
137300
137400
137500*    500-PRSS-GRAND-TOTALS PRINTS THE RUN-WIDE TOTALS AFTER THE LAST
137600*    RECIPE: RECIPE COUNT, TOTAL COST, TOTAL REVENUE AND TOTAL
137700*    PROFIT ACROSS EVERY RECIPE COSTED THIS RUN.  THE ACCUMULATORS
137800*    WERE ROLLED UP ONE RECIPE AT A TIME BY 330-COST-TOTALS.
137900*
138000*    PERFORMED EXACTLY ONCE PER RUN, AFTER 200-PRSS-RECIPE-HDRS HAS
138100*    LOOPED TO EOF ON RECIPE-FILE -- UNLIKE 340, WHICH PRINTS ONCE
138200*    PER RECIPE, THIS SECTION NEVER REPEATS WITHIN A RUN.
138300  500-PRSS-GRAND-TOTALS SECTION.
138400
138500*    SAME PAGE-BREAK TEST AS 340 ABOVE -- DUPLICATED RATHER THAN
138600*    SHARED BECAUSE THE TWO SECTIONS PRINT DIFFERENT LINE COUNTS AND
138700*    A SHARED PARAGRAPH WOULD NEED A PARAMETER THIS SHOP'S STYLE
138800*    DOES NOT USE.
138900*
139000*    SAME EQUAL-TO-COUNTS-AS-FULL REASONING AS 340 ABOVE -- THE
139100*    FOUR GRAND-TOTAL LINES BELOW ARE TREATED AS ONE UNBREAKABLE
139200*    GROUP TOO, SINCE SPLITTING THEM ACROSS A PAGE BREAK WOULD BE
139300*    JUST AS CONFUSING TO READ AS SPLITTING A RECIPE'S BREAKDOWN.
139400      IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
139500         WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
139600            PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
139700*    ALL FOUR GT- ACCUMULATORS WERE ROLLED UP ACROSS THE WHOLE RUN
139800*    BY 330-COST-TOTALS, ONE RECIPE AT A TIME -- THIS SECTION ONLY
139900*    FORMATS AND PRINTS THEM, IT DOES NOT COMPUTE ANYTHING NEW.
140000*    RECIPE COUNT ON THIS HEADING LINE SHOULD MATCH WS-RECIPE-READ-
140100*    CTR ON THE 550 DIAGNOSTIC DISPLAY BELOW -- A MISMATCH WOULD
140200*    MEAN A RECIPE GOT READ BUT NEVER COSTED, WHICH SHOULD NOT BE
140300*    POSSIBLE GIVEN HOW 000-MAINLINE DRIVES THE MAIN LOOP.
140400      MOVE WS-GT-RECIPE-CTR TO RL-GT-RECIPE-CNT.
140500      WRITE CR-OUTPUT-LINE FROM RL-GT-HEADING AFTER ADVANCING 2.
140600      ADD 2 TO WS-LINES-USED.
140700*    RUN-WIDE TOTAL COST IS THE SIMPLE SUM OF EVERY RECIPE'S
140800*    CB-TOTAL-COST, ACCUMULATED RECIPE BY RECIPE AS EACH ONE WAS
140900*    COSTED -- NOT RECOMPUTED FROM SCRATCH HERE.
141000      MOVE WS-GT-TOTAL-COST TO RL-GT-COST-AMT.
141100      WRITE CR-OUTPUT-LINE FROM RL-GT-COST-LINE AFTER ADVANCING 1.
141200      ADD 1 TO WS-LINES-USED.
141300      MOVE WS-GT-TOTAL-REVENUE TO RL-GT-REV-AMT.
141400      WRITE CR-OUTPUT-LINE FROM RL-GT-REV-LINE AFTER ADVANCING 1.
141500      ADD 1 TO WS-LINES-USED.
141600*    PROFIT IS PRINTED LAST BECAUSE IT IS A DERIVED FIGURE (REVENUE
141700*    LESS COST) RATHER THAN AN ACCUMULATOR OF ITS OWN RIGHT -- IT IS
141800*    ROLLED UP ALONGSIDE COST AND REVENUE IN 330-COST-TOTALS SO THE
141900*    THREE GRAND-TOTAL FIGURES STAY IN SYNC RECIPE BY RECIPE.
142000      MOVE WS-GT-TOTAL-PROFIT TO RL-GT-PROFIT-AMT.
142100      WRITE CR-OUTPUT-LINE FROM RL-GT-PROFIT-LINE AFTER ADVANCING 1.
142200      ADD 1 TO WS-LINES-USED.
142300
142400  500-PRSS-GRAND-TOTALS-EXIT.
142500      EXIT.
142600
142700
142800*    550-DISPLAY-PROG-DIAG WRITES THE RUN'S DIAGNOSTIC COUNTS TO
142900*    SYSOUT -- HOW MANY CATALOG ROWS LOADED, HOW MANY RECIPE HEADERS
143000*    WERE READ, AND HOW MANY TIMES THE SCALING SELF-TEST FIRED (IT
143100*    SHOULD ALWAYS BE EXACTLY 1; MORE THAN ONE WOULD MEAN 000-
143200*    MAINLINE IS CALLING 360 MORE THAN ONCE).  THIS IS THE FIRST
143300*    PLACE AN OPERATOR LOOKS WHEN A RUN'S RECORD COUNTS LOOK WRONG.
143400  550-DISPLAY-PROG-DIAG SECTION.
143500
143600*    FOUR COUNTS, DISPLAYED THROUGH THE COMMON DISPLAY-LINE LAYOUT
143700*    (A FIXED LABEL PLUS A NUMERIC VALUE) SO THEY LINE UP IN THE
143800*    SYSOUT LISTING THE SAME WAY REGARDLESS OF HOW MANY DIGITS EACH
143900*    COUNT RUNS TO.
144000      DISPLAY '****     MILCOST RUNNING    ****'.
144100*    SHOULD MATCH THE RESOURCE-FILE RECORD COUNT EXACTLY -- EVERY
144200*    ROW THAT LOADS AT ALL IS EITHER FILED HERE OR FATAL-ABENDS THE
144300*    RUN, THERE IS NO "SKIPPED AND KEPT GOING" PATH FOR RESOURCES.
144400      MOVE 'RESOURCE CATALOG RECORDS LOADED              ' TO
144500           DISP-MESSAGE.
144600      MOVE WS-RESOURCE-COUNT TO DISP-VALUE.
144700      DISPLAY DISPLAY-LINE.
144800*    SAME EXACT-MATCH EXPECTATION AS THE RESOURCE COUNT ABOVE, BUT
144900*    FOR INGREDIENT-FILE.
145000      MOVE 'INGREDIENT CATALOG RECORDS LOADED            ' TO
145100           DISP-MESSAGE.
145200      MOVE WS-INGREDIENT-COUNT TO DISP-VALUE.
145300      DISPLAY DISPLAY-LINE.
145400*    THIS ONE COUNTS RECIPE HEADERS ONLY -- NOT INGREDIENT USES,
145500*    NOT STAGES, NOT STAGE-RESOURCE USES.  COMPARE IT AGAINST THE
145600*    RECIPE COUNT ON THE GRAND-TOTALS LINE IN 500 -- THE TWO SHOULD
145700*    ALWAYS AGREE SINCE EVERY HEADER READ GETS COSTED OR ABENDS.
145800      MOVE 'RECIPE HEADER RECORDS READ                   ' TO
145900           DISP-MESSAGE.
146000      MOVE WS-RECIPE-READ-CTR TO DISP-VALUE.
146100      DISPLAY DISPLAY-LINE.
146200*    SHOULD ALWAYS READ EXACTLY 1 -- 000-MAINLINE PERFORMS
146300*    360-RUN-SCALE-SELFTEST ONCE, BEFORE THE CATALOG LOADS.  A
146400*    VALUE OTHER THAN 1 MEANS SOMEONE ADDED A SECOND PERFORM OF 360
146500*    SOMEWHERE, WHICH WOULD BE A BUG WORTH CHASING DOWN.
146600      MOVE 'RECIPE-SCALING SELF-TESTS RUN                ' TO
146700           DISP-MESSAGE.
146800      MOVE WS-SCALE-SELFTEST-CTR TO DISP-VALUE.
146900      DISPLAY DISPLAY-LINE.
147000      DISPLAY '****     MILCOST EOJ        ****'.
147100
147200  550-DISPLAY-PROG-DIAG-EXIT.
147300      EXIT.
147400
147500
147600*    700-ERROR-DISPLAY IS THE ONE PLACE IN THE PROGRAM THAT WRITES A
147700*    WARNING OR FATAL MESSAGE TO SYSOUT -- EVERY VALIDATION PARAGRAPH
147800*    ABOVE BUILDS ITS OWN TEXT INTO ERROR-MESSAGE-EL AND PERFORMS
147900*    HERE RATHER THAN DISPLAYING DIRECTLY, SO THE MESSAGE FORMAT
148000*    STAYS IN ONE PLACE.
148100  700-ERROR-DISPLAY SECTION.
148200
148300*    ERROR-MESSAGE-EL IS BUILT BY THE CALLING PARAGRAPH (STRING OR
148400*    MOVE) BEFORE THIS IS PERFORMED -- THIS PARAGRAPH DOES NOTHING
148500*    BUT THE DISPLAY ITSELF, WARNING AND FATAL TEXT ALIKE.
148600*
148700*    WARNING MESSAGES LET THE RUN CONTINUE; FATAL MESSAGES ARE
148800*    ALWAYS FOLLOWED BY THE CALLING PARAGRAPH SETTING
148900*    WS-FATAL-ERROR-SW, WHICH 000-MAINLINE CHECKS AFTER EACH MAJOR
149000*    PHASE AND ROUTES TO 750-FATAL-ABEND.  THIS PARAGRAPH HAS NO
149100*    WAY TO TELL WARNING FROM FATAL ON ITS OWN -- THAT DISTINCTION
149200*    IS CARRIED IN THE TEXT OF ERROR-MESSAGE-EL ITSELF (** WARNING
149300*    ** VERSUS ** FATAL **).
149400      DISPLAY ERROR-MESSAGE-EL.
149500
149600  700-ERROR-DISPLAY-EXIT.
149700      EXIT.
149800
149900
150000*    750-FATAL-ABEND IS THE SHOP'S SOFT-ABEND PATH -- DISPLAY THE
150100*    REASON, CLOSE EVERYTHING CLEANLY SO THE OPERATING SYSTEM DOES
150200*    NOT COMPLAIN ABOUT AN OPEN DATA SET, SET A NON-ZERO RETURN CODE
150300*    SO THE JCL CONDITION CODE TEST CATCHES IT, AND STOP.  NO DIVIDE-
150400*    BY-ZERO TRICK IS USED HERE -- THIS SHOP WANTS A CLEAN RETURN
150500*    CODE IN THE JOB LOG, NOT A SYSTEM COMPLETION CODE TO DECODE.
150600  750-FATAL-ABEND SECTION.
150700
150800*    THE ** FATAL ** TEXT WAS ALREADY DISPLAYED BY 700-ERROR-DISPLAY
150900*    BEFORE WE GOT HERE -- THIS BANNER JUST MARKS WHERE IN THE
151000*    SYSOUT LISTING THE RUN ACTUALLY STOPPED.
151100      DISPLAY '**** MILCOST FATAL ERROR - RUN TERMINATED ****'.
151200*    CLOSE EVERY FILE BEFORE THE GOBACK -- AN UNCLOSED FILE ON A
151300*    TERMINATED STEP CAN LEAVE A DATA SET IN AN INDETERMINATE STATE
151400*    FOR THE NEXT STEP IN THE JOB, EVEN ON AN ABEND PATH LIKE THIS.
151500      CLOSE RESOURCE-FILE
151600            INGREDIENT-FILE
151700            RECIPE-FILE
151800            RECIPE-ING-FILE
151900            STAGE-FILE
152000            STAGE-RES-FILE
152100            COST-REPORT.
152200*    RETURN-CODE 16 IS THIS SHOP'S STANDARD "FATAL DATA ERROR, DO
152300*    NOT RUN THE NEXT STEP" CODE -- THE JCL COND TEST DOWNSTREAM
152400*    KNOWS TO BYPASS ON ANYTHING 16 OR HIGHER.
152500      MOVE 16 TO RETURN-CODE.
152600      GOBACK.
152700
152800  750-FATAL-ABEND-EXIT.
152900      EXIT.
153000
153100
153200*    800-845 ARE THE SIX SEQUENTIAL READ PARAGRAPHS, ONE PER INPUT
153300*    FILE.  EACH SETS ITS OWN EOF SWITCH AND GOES STRAIGHT TO ITS
153400*    OWN EXIT ON END OF FILE -- NONE OF THEM TOUCH ANY OTHER FILE'S
153500*    SWITCH, SO THE SIX FILES CAN HIT EOF IN ANY ORDER WITHOUT
153600*    CONFUSING ONE ANOTHER'S LOOKS-AHEAD COMPARES IN 200/210/220/225.
153700*
153800*    WHY SIX NEARLY-IDENTICAL PARAGRAPHS INSTEAD OF ONE GENERIC
153900*    READ ROUTINE: EACH FILE HAS ITS OWN RECORD LAYOUT AND ITS OWN
154000*    EOF SWITCH, AND A ONE-SIZE READ PARAGRAPH WOULD NEED A PASSED
154100*    FILE NAME AND RECORD AREA -- COBOL CANNOT PASS A FILE NAME AS
154200*    A PARAMETER TO PERFORM, SO THE SHOP'S STANDARD IS ONE READ
154300*    PARAGRAPH PER FILE, KEPT SHORT AND UNIFORM IN SHAPE SO A NEW
154400*    ONE IS EASY TO CLONE WHEN A FILE IS ADDED.
154500  800-READ-RESOURCE-FILE SECTION.
154600
154700*    READ INTO THE WORK AREA RATHER THAN THE FD RECORD SO 110 CAN
154800*    GO ON REFERRING TO RES-NAME-IN/RES-TYPE-IN EVEN AFTER THE NEXT
154900*    READ HAS MOVED THE FD RECORD ON TO A DIFFERENT PHYSICAL RECORD.
155000      READ RESOURCE-FILE INTO WS-RESOURCE-IN-REC
155100          AT END MOVE 'YES' TO WS-EOF-RES-SW
155200                 GO TO 800-READ-RESOURCE-FILE-EXIT.
155300
155400  800-READ-RESOURCE-FILE-EXIT.
155500      EXIT.
155600
155700
155800  810-READ-INGREDIENT-FILE SECTION.
155900
156000*    SAME READ-INTO PATTERN AS 800 ABOVE, SAME REASON.
156100      READ INGREDIENT-FILE INTO WS-INGREDIENT-IN-REC
156200          AT END MOVE 'YES' TO WS-EOF-ING-SW
156300                 GO TO 810-READ-INGREDIENT-FILE-EXIT.
156400
156500  810-READ-INGREDIENT-FILE-EXIT.
156600      EXIT.
156700
156800
156900*    820 ALSO BUMPS THE RUN-WIDE RECIPE-HEADER READ COUNTER FOR
157000*    550-DISPLAY-PROG-DIAG -- THE ONLY ONE OF THE SIX READ
157100*    PARAGRAPHS THAT COUNTS RECORDS, SINCE THE OTHER FIVE ARE DETAIL
157200*    FILES WHOSE VOLUME ISN'T A USEFUL RUN STATISTIC ON ITS OWN.
157300  820-READ-RECIPE-FILE SECTION.
157400
157500      READ RECIPE-FILE INTO WS-RECIPE-IN-REC
157600          AT END MOVE 'YES' TO WS-EOF-RCP-SW
157700                 GO TO 820-READ-RECIPE-FILE-EXIT.
157800*    COUNT ONLY SUCCESSFUL READS -- THE GO TO ON END-OF-FILE SKIPS
157900*    RIGHT PAST THIS ADD, SO THE EOF RECORD ITSELF IS NEVER COUNTED.
158000      ADD 1 TO WS-RECIPE-READ-CTR.
158100
158200  820-READ-RECIPE-FILE-EXIT.
158300      EXIT.
158400
158500
158600  830-READ-RECIPE-ING-FILE SECTION.
158700
158800*    RECIPE-ING-FILE CARRIES ONE RECORD PER INGREDIENT USE, SORTED
158900*    BY RECIPE-NAME TO MATCH RECIPE-FILE -- THE WS-RECIPE-ING-IN-REC
159000*    WORK AREA KEEPS THE LOOK-AHEAD RECORD AVAILABLE TO
159100*    200/210 WITHOUT DISTURBING THE FD BUFFER.
159200      READ RECIPE-ING-FILE INTO WS-RECIPE-ING-IN-REC
159300          AT END MOVE 'YES' TO WS-EOF-RI-SW
159400                 GO TO 830-READ-RECIPE-ING-FILE-EXIT.
159500
159600  830-READ-RECIPE-ING-FILE-EXIT.
159700      EXIT.
159800
159900
160000  840-READ-STAGE-FILE SECTION.
160100
160200*    STAGE-FILE IS ALSO IN RECIPE-NAME SEQUENCE (AND WITHIN RECIPE,
160300*    STAGE-SEQ ORDER) TO MATCH RECIPE-FILE -- SAME LOOK-AHEAD IDIOM
160400*    AS RECIPE-ING-FILE ABOVE.
160500      READ STAGE-FILE INTO WS-STAGE-IN-REC
160600          AT END MOVE 'YES' TO WS-EOF-STG-SW
160700                 GO TO 840-READ-STAGE-FILE-EXIT.
160800
160900  840-READ-STAGE-FILE-EXIT.
161000      EXIT.
161100
161200
161300  845-READ-STAGE-RES-FILE SECTION.
161400
161500*    THE FINEST-GRAIN OF THE SIX INPUT FILES -- SEQUENCED BY RECIPE-
161600*    NAME, THEN STAGE-SEQ, SO IT NESTS TWO LEVELS DEEP (RECIPE, THEN
161700*    STAGE) INSTEAD OF ONE LIKE THE OTHER FOUR DETAIL FILES.
161800      READ STAGE-RES-FILE INTO WS-STAGE-RES-IN-REC
161900          AT END MOVE 'YES' TO WS-EOF-SR-SW
162000                 GO TO 845-READ-STAGE-RES-FILE-EXIT.
162100
162200  845-READ-STAGE-RES-FILE-EXIT.
162300      EXIT.
162400
162500
162600*    955-HEADINGS STARTS A NEW PAGE OF COST-REPORT: BUMP THE PAGE
162700*    COUNTER, MOVE IT INTO THE HEADING LINE, SKIP TO THE TOP OF THE
162800*    NEXT PAGE (VIA THE C01 TOP-OF-FORM CHANNEL IN SPECIAL-NAMES),
162900*    PRINT THE HEADING AND A BLANK LINE, THEN RESET THE LINES-USED
163000*    COUNTER SO 340/500 KNOW HOW MUCH ROOM IS LEFT ON THE NEW PAGE.
163100  955-HEADINGS SECTION.
163200
163300*    WS-PAGE-COUNT IS BUMPED HERE AND ONLY HERE -- IT IS NOT TOUCHED
163400*    BY 340 OR 500, WHICH ONLY ASK "IS THERE ROOM LEFT ON THE
163500*    CURRENT PAGE" AND PERFORM HERE IF NOT.
163600      ADD 1 TO WS-PAGE-COUNT.
163700      MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
163800      WRITE CR-OUTPUT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
163900      WRITE CR-OUTPUT-LINE FROM RL-BLANK-LINE AFTER ADVANCING 2.
164000*    THREE LINES ALREADY CONSUMED ON THE NEW PAGE (HEADING PLUS THE
164100*    BLANK ADVANCE) -- 340/500 START COUNTING FROM HERE, NOT ZERO.
164200      MOVE 3 TO WS-LINES-USED.
164300
164400  955-HEADINGS-EXIT.
164500      EXIT.
164600
164700*    MAINTENANCE NOTE FOR WHOEVER TOUCHES THIS PROGRAM NEXT: IF A
164800*    SEVENTH INPUT FILE IS EVER ADDED, IT NEEDS AN ENTRY IN EVERY
164900*    ONE OF THESE PLACES -- THE OPEN/CLOSE LISTS IN 000-MAINLINE,
165000*    A PRIMING READ RIGHT AFTER THE CATALOGS LOAD, ITS OWN 80X-READ
165100*    PARAGRAPH, AND (IF IT IS A DETAIL FILE KEYED BY RECIPE-NAME)
165200*    A SPOT IN THE 200/210/220/225 CHAIN OF LOOK-AHEAD COMPARES.
165300*    MISSING ANY ONE OF THESE IS THE MOST COMMON WAY A NEW FILE
165400*    ADDITION TO THIS PROGRAM GOES WRONG.
165500*
165600*    A SECOND NOTE, ON THE TABLE SIZES: WS-RESOURCE-TABLE,
165700*    WS-INGREDIENT-TABLE AND THE STAGE/STAGE-RESOURCE SUB-TABLES
165800*    INSIDE WS-CURRENT-RECIPE ARE ALL FIXED-OCCURS ARRAYS SIZED
165900*    GENEROUSLY AGAINST THIS SHOP'S CURRENT RECIPE BOOK.  NONE OF
166000*    THE SEARCH OR VARYING LOOPS ABOVE CHECK FOR TABLE OVERFLOW --
166100*    IF THE CATALOG OR A SINGLE RECIPE EVER GROWS PAST THE OCCURS
166200*    LIMIT, THE SUBSCRIPT-OUT-OF-RANGE WOULD SHOW UP AS A RUNTIME
166300*    ABEND RATHER THAN A CLEAN ERROR MESSAGE.  WORTH RAISING WITH
166400*    WHOEVER OWNS THE RECIPE BOOK IF THE COUNT EVER GETS CLOSE.
