000100******************************************************************
000200*    MILCOST  --  COST-BREAKDOWN WORKING RECORD                  *
000300*    ONE PER RECIPE, BUILT BY MILCOST 300-COST-RECIPE AND MOVED  *
000400*    OUT TO THE COST-REPORT DETAIL GROUP BY 340-WRITE-RECIPE-    *
000500*    GROUP.  FIELD WIDTHS MATCH THE SHOP'S COST-BREAKDOWN RECORD *
000600*    LAYOUT, NOT THE PRINT-LINE EDIT PICTURES.                   *
000700*                                                                *
000800*    02/11/13  RJD  ORIGINAL LAYOUT FOR THE COSTING REWRITE      *
000900*    05/02/16  RJD  ADDED TRAILING FILLER PAD -- BRINGS THIS     *
001000*                   RECORD IN LINE WITH THE OTHER WORKING        *
001100*                   RECORDS, ROOM FOR A FUTURE FIELD W/O A       *
001200*                   RELAYOUT                                     *
001300******************************************************************
001400 01  WS-COST-BREAKDOWN.
001500     05  CB-RECIPE-NAME          PIC X(30).
001600     05  CB-SERVINGS             PIC 9(4).
001700     05  CB-INGREDIENTS-COST     PIC S9(8)V99.
001800     05  CB-LABOR-COST           PIC S9(8)V99.
001900     05  CB-RESOURCE-COST        PIC S9(8)V99.
002000     05  CB-OVERHEAD-COST        PIC S9(6)V99.
002100     05  CB-TOTAL-COST           PIC S9(8)V99.
002200     05  CB-COST-PER-SERVING     PIC S9(6)V99.
002300     05  CB-SELL-PRICE           PIC S9(4)V99.
002400     05  CB-TOTAL-REVENUE        PIC S9(8)V99.
002500     05  CB-PROFIT               PIC S9(8)V99.
002600     05  CB-PROFIT-MARGIN        PIC S9(4)V9.
002700     05  CB-PRICE-AT-25-PCT      PIC S9(4)V99.
002800     05  CB-PRICE-AT-50-PCT      PIC S9(4)V99.
002900     05  CB-PRICE-AT-75-PCT      PIC S9(4)V99.
003000     05  FILLER                  PIC X(2).
